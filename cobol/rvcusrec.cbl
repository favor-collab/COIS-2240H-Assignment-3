000100*****************************************************************         
000200* RVCUSREC  -  CUSTOMER MASTER RECORD LAYOUT                              
000300*                                                                         
000400* ONE ENTRY PER CUSTOMER ON FILE (CUSTOMERS.TXT).  CUSTOMER ID            
000500* IS THE DEDUP KEY - SEE RVLEDGR PARA 310-FIND-CUSTOMER-BY-ID.            
000600*****************************************************************         
000700     05  CUST-ID                     PIC 9(06).                           
000800     05  CUST-ID-ALPHA REDEFINES CUST-ID PIC X(06).                       
000900     05  CUST-NAME                   PIC X(40).                           
001000     05  FILLER                      PIC X(10).                           
