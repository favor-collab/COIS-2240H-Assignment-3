000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.  RVLEDGR.                                                    
000300 AUTHOR.  D W STOUT.                                                      
000400 INSTALLATION.  FLEETWAY RENTAL SYSTEMS - MIS DEPT.                       
000500 DATE-WRITTEN.  06/01/87.                                                 
000600 DATE-COMPILED.                                                           
000700 SECURITY.  NON-CONFIDENTIAL.                                             
000800*****************************************************************         
000900* RVLEDGR                                                                 
001000*                                                                         
001100* DAILY FLEET LEDGER POSTING RUN.  LOADS THE THREE LEDGER FILES           
001200* (FLEET ROSTER, CUSTOMER ROSTER, RENTAL HISTORY) INTO TABLES,            
001300* READS THE DAY'S TRANSACTION FILE AND POSTS EACH ADD-VEHICLE,            
001400* ADD-CUSTOMER, RENT AND RETURN REQUEST, APPENDING ACCEPTED               
001500* TRANSACTIONS BACK TO THE LEDGER FILES ONE AT A TIME, THEN               
001600* PRINTS THE FLEET/CUSTOMER/HISTORY LISTINGS AND A TRANSACTION            
001700* CONTROL-TOTAL REPORT.                                                   
001800*                                                                         
001900* CALLS RVVALID TO APPLY THE VEHICLE CAPITALIZATION AND LICENSE           
002000* PLATE EDIT RULES BEFORE AN ADD-VEHICLE REQUEST IS ALLOWED TO            
002100* REACH THE FLEET TABLE.                                                  
002200*                                                                         
002300*  06/01/87  DWS  ORIGINAL PROGRAM.                                       
002400*  06/01/87  DWS  RL-0001 - INITIAL LOAD/POST/REPORT STRUCTURE            
002500*                 MODELED ON THE OVERNIGHT TRANSACTION UPDATE             
002600*                 RUN.                                                    
002700*  02/14/88  DWS  RL-0009 - VEHICLE RELOAD WAS PICKING UP THE             
002800*                 SUBTYPE FIELDS OFF THE INFO STRING - REMOVED.           
002900*                 FLEET RELOAD ALWAYS COMES BACK AS A 4-SEAT              
003000*                 CAR, PER THE DESKTOP SYSTEM THIS REPLACES -             
003100*                 NOT TO BE FIXED, SEE 106-PARSE-VEHICLE-LINE.            
003200*  10/03/88  TWK  RL-0014 - ADDED THE DUPLICATE LICENSE PLATE             
003300*                 AND DUPLICATE CUSTOMER ID CHECKS, WHICH THE             
003400*                 FIRST CUT OF THIS PROGRAM DID NOT HAVE.                 
003500*  04/22/90  DWS  RL-0021 - RENTAL HISTORY RELOAD NOW JOINS THE           
003600*                 CUSTOMER BY NAME, NOT BY ID - MATCHES HOW THE           
003700*                 HISTORY LINE IS WRITTEN (NAME, NOT ID) AND              
003800*                 HOW THE DESKTOP SYSTEM ALWAYS DID IT.                   
003900*  08/11/91  RGH  RL-0026 - ADDED THE OPTIONAL STATUS FILTER ON           
004000*                 THE FLEET LISTING REQUEST (LSTVEH CARD).                
004100*  03/19/93  TWK  RL-0033 - RENT/RETURN ELIGIBILITY CHECKS WERE           
004200*                 TESTING VEH-STATUS AGAINST A LITERAL INSTEAD            
004300*                 OF THE 88-LEVELS - SWITCHED TO VEH-AVAILABLE            
004400*                 AND VEH-RENTED FOR CONSISTENCY WITH RVVEHREC.           
004500*  11/02/94  DWS  RL-0038 - BAD TRANSACTION LISTING NOW ECHOES            
004600*                 THE OFFENDING CARD AND THE REJECT REASON ON             
004700*                 TWO LINES INSTEAD OF ONE CRAMMED LINE.                  
004800*  01/08/99  DWS  RL-0044 - Y2K REVIEW.  DATE FIELDS ON THIS              
004900*                 PROGRAM ARE PASS-THROUGH TEXT (REC-DATE) AND            
005000*                 THE RUN-DATE HEADING ONLY - NO 2-DIGIT YEAR             
005100*                 ARITHMETIC IN THIS PROGRAM.  NO CHANGE MADE.            
005200*  06/27/00  RGH  RL-0049 - ADDED THE RENT-COUNT/RETURN-COUNT/            
005300*                 AMOUNT CONTROL TOTAL AT THE END OF THE HISTORY          
005400*                 LISTING - REQUESTED BY AUDIT.                           
005500*  02/15/02  RGH  RL-0055 - AMOUNT FIELDS CONVERTED TO COMP-3 TO          
005600*                 MATCH SHOP STANDARD FOR CURRENCY FIELDS.                
005700*  09/10/02  TWK  RL-0058 - 330/340/350 WERE STRINGING THE INFO,          
005800*                 MAKE, MODEL AND CUSTOMER-NAME FIELDS DELIMITED          
005900*                 BY SPACE, WHICH CUT THEM OFF AT THE FIRST               
006000*                 EMBEDDED BLANK INSTEAD OF THE END OF THE FIELD -        
006100*                 A TWO-WORD MAKE OR NAME LOST ITS SECOND WORD ON         
006200*                 THE LEDGER FILE.  SWITCHED THOSE FIELDS (AND THE        
006300*                 INFO STRING) TO DELIMITED BY SIZE AND WIDENED           
006400*                 VEH-LINE-REC TO MATCH.  ALSO NOW CLEARS THE FD          
006500*                 RECORD BEFORE EACH STRING SO A SHORT VALUE THIS         
006600*                 TIME CANNOT LEAVE PART OF A LONGER ONE FROM THE         
006700*                 PRIOR APPEND SITTING PAST THE END OF THE LINE.          
006800*  09/10/02  TWK  RL-0059 - THE AMOUNT TEXT WRITTEN TO RENTAL_            
006900*                 RECORDS.TXT CARRIES A LEADING SIGN POSITION THAT        
007000*                 IS BLANK FOR A POSITIVE AMOUNT, SO 127-CONVERT-         
007100*                 AMOUNT-TEXT WAS HANDING A TOKEN STARTING WITH A         
007200*                 BLANK TO AN UNSIGNED UNSTRING TARGET ON RELOAD.         
007300*                 SIGN BYTE IS NOW CHECKED ON ITS OWN BEFORE THE          
007400*                 DIGITS ARE UNSTRUNG, AND WS-AMOUNT-DISPLAY IS           
007500*                 NOW STRUNG DELIMITED BY SIZE SO THAT BYTE IS            
007600*                 ALWAYS PRESENT ON DISK.                                 
007700*  11/14/03  TWK  RL-0060 - MAIN LINE, THE 100/110/120 LOAD               
007800*                 LOOPS, THE 200 DISPATCH, THE 210/220/230/240            
007900*                 REJECT PATHS AND THE FILE-OPEN PARAGRAPH WERE           
008000*                 ALL STRUCTURED IF/ELSE WITH NO PARAGRAPH-RANGE          
008100*                 EXITS - NOT HOW THE REST OF THE SHOP WRITES A           
008200*                 DISPATCH LOOP.  REWORKED TO PERFORM ... THRU            
008300*                 ... -EXIT RANGES WITH GO TO EXITS ON THE                
008400*                 REJECT/EOF/ABEND PATHS, TO MATCH.                       
008500*****************************************************************         
008600                                                                          
008700 ENVIRONMENT DIVISION.                                                    
008800 CONFIGURATION SECTION.                                                   
008900 SOURCE-COMPUTER.  IBM-370.                                               
009000 OBJECT-COMPUTER.  IBM-370.                                               
009100 SPECIAL-NAMES.                                                           
009200     C01 IS TOP-OF-FORM.                                                  
009300                                                                          
009400*    THE THREE LEDGER FILES ARE COMMA-TEXT, LINE SEQUENTIAL -             
009500*    READ WHOLE AND UNSTRUNG BY THE 100/110/120 LOAD PARAGRAPHS,          
009600*    REOPENED EXTEND AND WRITTEN ONE LINE AT A TIME BY THE                
009700*    330/340/350 APPEND PARAGRAPHS.  TRANFILE AND RVRPT KEEP              
009800*    SHOP-STANDARD RECORD FORMAT, NOT LINE SEQUENTIAL.                    
009900*                                                                         
010000*    ASSIGN NAMES ARE THE SAME FIVE LOGICAL NAMES THE JCL FOR THIS        
010100*    STEP SUPPLIES ON THE DD STATEMENTS - VEHFILE, CUSTFILE,              
010200*    RENTFILE, TRANFILE AND RVRPT.  NONE OF THE FIVE NAMES A PATH;        
010300*    WHERE EACH ONE ACTUALLY LIVES IS THE OPERATOR'S CONCERN, NOT         
010400*    THIS PROGRAM'S.                                                      
010500 INPUT-OUTPUT SECTION.                                                    
010600 FILE-CONTROL.                                                            
010700     SELECT VEHICLE-FILE   ASSIGN TO VEHFILE                              
010800         ORGANIZATION IS LINE SEQUENTIAL                                  
010900         FILE STATUS IS WS-VEHFILE-STATUS.                                
011000     SELECT CUSTOMER-FILE  ASSIGN TO CUSTFILE                             
011100         ORGANIZATION IS LINE SEQUENTIAL                                  
011200         FILE STATUS IS WS-CUSTFILE-STATUS.                               
011300     SELECT RENTAL-FILE    ASSIGN TO RENTFILE                             
011400         ORGANIZATION IS LINE SEQUENTIAL                                  
011500         FILE STATUS IS WS-RENTFILE-STATUS.                               
011600     SELECT TRAN-FILE      ASSIGN TO TRANFILE                             
011700         FILE STATUS IS WS-TRANFILE-STATUS.                               
011800     SELECT REPORT-FILE    ASSIGN TO RVRPT                                
011900         FILE STATUS IS WS-REPORT-STATUS.                                 
012000                                                                          
012100*****************************************************************         
012200* FILE LAYOUT NOTE - THE THREE LEDGER FILES (VEHFILE, CUSTFILE,           
012300* RENTFILE) ARE PLAIN COMMA-TEXT, ONE ENTRY PER LINE, THE SAME            
012400* FORMAT THE DESKTOP SYSTEM WROTE THEM IN.  THIS PROGRAM TREATS           
012500* THEM AS THE PERMANENT RECORD - THE IN-MEMORY TABLES BUILT FROM          
012600* THEM AT STARTUP ARE WORKING COPIES, REBUILT FROM SCRATCH EVERY          
012700* RUN.  NOTHING IS EVER REWRITTEN IN PLACE; ACCEPTED TRANSACTIONS         
012800* ARE APPENDED TO THE END OF THE APPROPRIATE FILE BY THE 330/340/         
012900* 350 PARAGRAPHS AND NEVER RESEQUENCED.                                   
013000*****************************************************************         
013100 DATA DIVISION.                                                           
013200 FILE SECTION.                                                            
013300*    131 BYTES - WIDENED UNDER RL-0058 TO CARRY THE INFO STRING,          
013400*    PLATE, MAKE, MODEL, YEAR AND STATUS DELIMITED BY SIZE.               
013500 FD  VEHICLE-FILE.                                                        
013600 01  VEH-LINE-REC                    PIC X(131).                          
013700                                                                          
013800*    ID, COMMA, NAME - SEE 116-PARSE-CUSTOMER-LINE FOR WHY ONLY           
013900*    THE FIRST COMMA IS SIGNIFICANT.                                      
014000 FD  CUSTOMER-FILE.                                                       
014100 01  CUST-LINE-REC                   PIC X(060).                          
014200                                                                          
014300*    TYPE, PLATE, CUSTOMER NAME, DATE, SIGNED AMOUNT TEXT - SEE           
014400*    WS-AMOUNT-DISPLAY ABOVE FOR THE SIGN-BYTE CONVENTION.                
014500 FD  RENTAL-FILE.                                                         
014600 01  REN-LINE-REC                    PIC X(120).                          
014700                                                                          
014800*    DAILY TRANSACTION CARD FILE - LAYOUT IS SHARED WITH ANY OTHER        
014900*    PROGRAM THAT READS THIS DECK, SO IT LIVES IN A COPYBOOK.             
015000*    THE COPYBOOK CARRIES THE SEVEN TRANSACTION CODES AS 88-LEVELS        
015100*    (TRAN-IS-ADD-VEHICLE, TRAN-IS-RENT, ET AL) PLUS THE                  
015200*    THREE-WAY SUBTYPE GROUP 211-ADD-VEHICLE-ENTRY TESTS.                 
015300 FD  TRAN-FILE.                                                           
015400     COPY RVTRNREC.                                                       
015500                                                                          
015600*    SHOP-STANDARD 132-BYTE PRINT LINE - ALL THIRTEEN RVRPT-* 01          
015700*    LEVELS DOWN IN WORKING-STORAGE MOVE INTO THIS SAME RECORD            
015800*    VIA WRITE ... FROM, ONE RECORD LAYOUT PER LINE TYPE RATHER           
015900*    THAN ONE GIANT REDEFINES OF REPORT-RECORD ITSELF.                    
016000 FD  REPORT-FILE.                                                         
016100 01  REPORT-RECORD                   PIC X(132).                          
016200                                                                          
016300 WORKING-STORAGE SECTION.                                                 
016400                                                                          
016500*****************************************************************         
016600* WORKING-STORAGE IS ORGANIZED IN FOUR BLOCKS, IN THIS ORDER -            
016700*                                                                         
016800*   1. RUN-DATE/TIME, FILE STATUSES, SWITCHES, SUBSCRIPTS -               
016900*      HOUSEKEEPING FIELDS TOUCHED BY NEARLY EVERY PARAGRAPH.             
017000*   2. THE THREE IN-MEMORY TABLES (FLEET, CUSTOMER, HISTORY) -            
017100*      THIS PROGRAM'S ENTIRE DATA MODEL LIVES HERE, NOT ON DISK,          
017200*      FOR THE DURATION OF ONE RUN.                                       
017300*   3. PARSE/BUILD WORK AREAS USED BY THE 100 AND 300-350 SERIES          
017400*      TO MOVE DATA BETWEEN THE LEDGER TEXT FILES AND THE TABLES.         
017500*   4. THE PRINT-LINE LAYOUTS USED BY THE 800 SERIES REPORT.              
017600*                                                                         
017700* THIS GROUPING IS COSMETIC ONLY - NOTHING IN THE PROCEDURE               
017800* DIVISION DEPENDS ON THE ORDER FIELDS APPEAR IN HERE.                    
017900*****************************************************************         
018000                                                                          
018100*****************************************************************         
018200* RUN-DATE/TIME - FOR THE REPORT HEADING ONLY, NO ARITHMETIC.             
018300*****************************************************************         
018400 01  WS-CURRENT-DATE-TIME.                                                
018500*    ACCEPT ... FROM DATE RETURNS YYMMDD - BROKEN OUT HERE SO             
018600*    800-INIT-REPORT MOVES EACH PIECE TO THE HEADING SEPARATELY.          
018700     05  WS-CURR-DATE.                                                    
018800         10  WS-CURR-YY              PIC 9(02).                           
018900         10  WS-CURR-MM              PIC 9(02).                           
019000         10  WS-CURR-DD              PIC 9(02).                           
019100*    TIME IS ACCEPTED BUT NEVER PRINTED - KEPT FOR A FUTURE REPORT        
019200*    FOOTER, NOT USED BY ANY PARAGRAPH TODAY.                             
019300     05  WS-CURR-TIME.                                                    
019400         10  WS-CURR-HH              PIC 9(02).                           
019500         10  WS-CURR-MIN             PIC 9(02).                           
019600         10  WS-CURR-SS              PIC 9(02).                           
019700         10  WS-CURR-HS              PIC 9(02).                           
019800     05  FILLER                      PIC X(04).                           
019900                                                                          
020000*****************************************************************         
020100* FILE STATUS AND END-OF-FILE SWITCHES.                                   
020200*****************************************************************         
020300*    TWO-BYTE STANDARD COBOL FILE STATUS CODES - '00' IS NORMAL,          
020400*    '10' IS NORMAL AT-END ON A READ, ANYTHING ELSE IS CHECKED BY         
020500*    THE OPEN/READ PARAGRAPH FOR THAT FILE.                               
020600 01  WS-FILE-STATUSES.                                                    
020700     05  WS-VEHFILE-STATUS           PIC X(02) VALUE SPACES.              
020800     05  WS-CUSTFILE-STATUS          PIC X(02) VALUE SPACES.              
020900     05  WS-RENTFILE-STATUS          PIC X(02) VALUE SPACES.              
021000     05  WS-TRANFILE-STATUS          PIC X(02) VALUE SPACES.              
021100     05  WS-REPORT-STATUS            PIC X(02) VALUE SPACES.              
021200     05  FILLER                      PIC X(02).                           
021300                                                                          
021400*    ONE EOF SWITCH PER LEDGER FILE PLUS THE TRANSACTION FILE -           
021500*    KEPT SEPARATE RATHER THAN SHARED BECAUSE THE THREE LOAD              
021600*    LOOPS IN THE 100 SERIES RUN ONE AFTER ANOTHER, NOT TOGETHER.         
021700*    ALL SEVEN SWITCHES IN THIS GROUP ARE PLAIN X(01) Y/N BYTES,          
021800*    NOT COMP - A SWITCH IS TESTED, NEVER ADDED TO OR COMPARED            
021900*    NUMERICALLY, SO THERE IS NO REASON TO GIVE IT A BINARY               
022000*    REPRESENTATION.                                                      
022100 01  WS-SWITCHES.                                                         
022200     05  WS-VEH-EOF                  PIC X(01) VALUE 'N'.                 
022300     05  WS-CUST-EOF                 PIC X(01) VALUE 'N'.                 
022400     05  WS-REN-EOF                  PIC X(01) VALUE 'N'.                 
022500     05  WS-TRAN-EOF                 PIC X(01) VALUE 'N'.                 
022600     05  WS-FOUND-VEHICLE            PIC X(01) VALUE 'N'.                 
022700         88  FOUND-VEHICLE           VALUE 'Y'.                           
022800     05  WS-FOUND-CUSTOMER           PIC X(01) VALUE 'N'.                 
022900         88  FOUND-CUSTOMER          VALUE 'Y'.                           
023000*    SET BY THE CALL TO RVVALID - SEE 210-PROCESS-ADD-VEHICLE-            
023100*    TRAN.  A PLATE THAT FAILS THE FORMAT EDIT MUST NEVER REACH           
023200*    300-FIND-VEHICLE-BY-PLATE (RL-0014).                                 
023300     05  WS-PLATE-OK                 PIC X(01) VALUE 'Y'.                 
023400         88  PLATE-IS-OK             VALUE 'Y'.                           
023500*    SET BY 127-CONVERT-AMOUNT-TEXT WHEN THE SIGN BYTE ON A               
023600*    RELOADED AMOUNT IS '-' (RL-0059).                                    
023700     05  WS-AMOUNT-NEG-SW            PIC X(01) VALUE 'N'.                 
023800         88  AMOUNT-IS-NEGATIVE      VALUE 'Y'.                           
023900     05  FILLER                      PIC X(03).                           
024000                                                                          
024100*****************************************************************         
024200* SUBSCRIPTS AND WORK POINTERS - ALL COMP PER SHOP STANDARD.              
024300*                                                                         
024400* NONE OF THE FOUR IS EVER RESET TO ZERO BETWEEN USES - EACH ONE          
024500* IS SET FRESH BY WHATEVER PERFORM ... VARYING NEXT DRIVES IT, SO         
024600* A STALE VALUE LEFT OVER FROM A PRIOR LOOKUP IS NEVER READ BEFORE        
024700* IT IS OVERWRITTEN.                                                      
024800*****************************************************************         
024900*    WS-VEH-SUB/WS-CUST-SUB DOUBLE AS BOTH LOOP VARIABLES AND THE         
025000*    "FOUND AT" POINTER LEFT BEHIND BY THE 300/310 LOOKUPS -              
025100*    WS-UNSTR-PTR IS LOCAL TO 116-PARSE-CUSTOMER-LINE ONLY.               
025200 01  WS-SUBSCRIPTS.                                                       
025300     05  WS-VEH-SUB                  PIC S9(04) COMP VALUE 0.             
025400     05  WS-CUST-SUB                 PIC S9(04) COMP VALUE 0.             
025500     05  WS-REN-SUB                  PIC S9(04) COMP VALUE 0.             
025600     05  WS-UNSTR-PTR                PIC S9(04) COMP VALUE 0.             
025700     05  FILLER                      PIC X(04).                           
025800                                                                          
025900*****************************************************************         
026000* IN-MEMORY FLEET ROSTER, CUSTOMER ROSTER AND RENTAL HISTORY.             
026100* THE WHOLE RUN WORKS AGAINST THESE THREE TABLES - NOTHING IS             
026200* READ BACK FROM THE LEDGER FILES ONCE THE 100 SERIES LOADS THEM.         
026300*****************************************************************         
026400*    500-VEHICLE CEILING MATCHES THE DESKTOP SYSTEM'S FLEET SIZE -        
026500*    SEE RVVEHREC FOR THE ENTRY LAYOUT.                                   
026600 77  WS-VEH-COUNT                    PIC S9(04) COMP VALUE 0.             
026700 01  RV-VEH-TABLE.                                                        
026800     05  RV-VEH-ENTRY OCCURS 500 TIMES.                                   
026900         COPY RVVEHREC.                                                   
027000                                                                          
027100*    2000-CUSTOMER CEILING - SEE RVCUSREC FOR THE ENTRY LAYOUT.           
027200 77  WS-CUST-COUNT                   PIC S9(04) COMP VALUE 0.             
027300 01  RV-CUS-TABLE.                                                        
027400     05  RV-CUS-ENTRY OCCURS 2000 TIMES.                                  
027500         COPY RVCUSREC.                                                   
027600                                                                          
027700*    5000-ENTRY CEILING - ONE ENTRY PER POSTED RENT OR RETURN,            
027800*    SEE RVRENREC FOR THE ENTRY LAYOUT AND RL-0021's RELOAD NOTE.         
027900 77  WS-REN-COUNT                    PIC S9(04) COMP VALUE 0.             
028000 01  RV-REN-TABLE.                                                        
028100     05  RV-REN-ENTRY OCCURS 5000 TIMES.                                  
028200         COPY RVRENREC.                                                   
028300                                                                          
028400*****************************************************************         
028500* SEARCH ARGUMENTS PASSED TO THE 300/310/320 LOOKUP PARAGRAPHS.           
028600* CALLER MOVES THE KEY IN HERE, PERFORMS THE LOOKUP, AND THEN             
028700* TESTS FOUND-VEHICLE/FOUND-CUSTOMER - SEE WS-SWITCHES ABOVE.             
028800*                                                                         
028900* ONLY ONE LOOKUP IS EVER IN PROGRESS AT A TIME, SO THIS ONE              
029000* GROUP SERVES ALL THREE LOOKUP PARAGRAPHS - A SEARCH BY NAME             
029100* DOES NOT DISTURB WS-SEARCH-PLATE OR WS-SEARCH-CUST-ID FROM A            
029200* LOOKUP EARLIER IN THE SAME TRANSACTION, BUT NOTHING READS               
029300* THOSE STALE VALUES EITHER SINCE EACH LOOKUP PARAGRAPH ONLY              
029400* EVER LOOKS AT ITS OWN FIELD.                                            
029500*****************************************************************         
029600 01  WS-SEARCH-ARGS.                                                      
029700     05  WS-SEARCH-PLATE             PIC X(06).                           
029800     05  WS-SEARCH-CUST-ID           PIC 9(06).                           
029900     05  WS-SEARCH-CUST-NAME         PIC X(40).                           
030000*    HOLDS THE STATUS VALUE FROM AN LSTVEH CARD, OR SPACES FOR            
030100*    AN UNFILTERED LISTING - SEE 810-LIST-VEHICLES / RL-0026.             
030200     05  WS-LIST-FILTER              PIC X(16).                           
030300     05  FILLER                      PIC X(06).                           
030400                                                                          
030500*****************************************************************         
030600* WORK AREAS FOR UNSTRINGING A LEDGER LINE INTO ITS FIELDS.  ONE          
030700* GROUP COVERS ALL THREE LEDGER FILES BECAUSE ONLY ONE FILE IS            
030800* EVER BEING UNSTRUNG AT A TIME - THE 100/110/120 LOAD LOOPS RUN          
030900* ONE AFTER ANOTHER, NEVER INTERLEAVED.                                   
031000*****************************************************************         
031100 01  WS-UNSTRING-FIELDS.                                                  
031200     05  WS-TOK-INFO                 PIC X(60).                           
031300     05  WS-TOK-PLATE                PIC X(06).                           
031400     05  WS-TOK-MAKE                 PIC X(20).                           
031500     05  WS-TOK-MODEL                PIC X(20).                           
031600     05  WS-TOK-YEAR-X                PIC X(04).                          
031700     05  WS-TOK-STATUS                PIC X(16).                          
031800     05  WS-TOK-CUST-ID-X             PIC X(06).                          
031900     05  WS-TOK-CUST-NAME             PIC X(40).                          
032000     05  WS-TOK-TYPE                  PIC X(06).                          
032100     05  WS-TOK-DATE                  PIC X(10).                          
032200     05  WS-TOK-AMOUNT-X              PIC X(11).                          
032300     05  FILLER                       PIC X(10).                          
032400                                                                          
032500*    WHOLE-DOLLARS AND CENTS BROKEN OUT OF A RELOADED AMOUNT              
032600*    FIELD BY 127-CONVERT-AMOUNT-TEXT - SEE THE REDEFINES BELOW           
032700*    FOR THE NO-DECIMAL-POINT CASE.                                       
032800 01  WS-AMOUNT-PARSE.                                                     
032900     05  WS-AMOUNT-WHOLE             PIC 9(07).                           
033000     05  WS-AMOUNT-FRAC              PIC 9(02).                           
033100                                                                          
033200*****************************************************************         
033300* A SECOND VIEW OF THE AMOUNT PARSE AREA, USED WHEN THE CARD              
033400* TEXT HAS NO DECIMAL POINT AT ALL (WHOLE DOLLARS ONLY).  IN              
033500* PRACTICE EVERY AMOUNT RVLEDGR ITSELF EVER WRITES TO RENTAL_             
033600* RECORDS.TXT CARRIES A DECIMAL POINT (SEE WS-AMOUNT-DISPLAY'S            
033700* PICTURE BELOW), SO THIS REDEFINES ONLY MATTERS IF A RENTAL              
033800* LINE WAS HAND-EDITED OR CAME FROM SOME OTHER SOURCE.                    
033900*****************************************************************         
034000 01  WS-AMOUNT-PARSE-ALT REDEFINES WS-AMOUNT-PARSE.                       
034100     05  WS-AMOUNT-ALT-WHOLE         PIC 9(07).                           
034200     05  FILLER                      PIC 9(02).                           
034300                                                                          
034400*    EDITED VIEW OF A REC-AMOUNT VALUE USED TO BUILD THE TEXT             
034500*    FIELD WRITTEN TO RENTAL_RECORDS.TXT - THE LEADING SIGN               
034600*    POSITION THIS PICTURE PRODUCES IS WHAT RL-0059 ABOVE TAUGHT          
034700*    127-CONVERT-AMOUNT-TEXT TO CHECK FOR ON RELOAD.                      
034800 77  WS-AMOUNT-DISPLAY               PIC -9(07).9(02).                    
034900                                                                          
035000*****************************************************************         
035100* VEHICLE-INFO STRING BUILT FOR A NEWLY ADDED VEHICLE - SEE               
035200* 900-BUILD-VEH-INFO-STRING AND 211-ADD-VEHICLE-ENTRY.                    
035300*****************************************************************         
035400 77  WS-VEH-INFO-BUILD                PIC X(60).                          
035500                                                                          
035600*****************************************************************         
035700* TRANSACTION AND ERROR COUNTERS - ALL COMP PER SHOP STANDARD.            
035800*****************************************************************         
035900*    ONE COUNTER PER REQUEST/SUCCESS PAIR, PER TRANSACTION TYPE,          
036000*    TYPE, PLUS THE GRAND REJECT COUNT - 850-REPORT-TRAN-STATS            
036100*    PRINTS THESE AS THE CONTROL-TOTAL FOOTER.  REQ IS BUMPED THE         
036200*    MOMENT THE CARD IS RECOGNIZED, OK ONLY AFTER POST SUCCEEDS,          
036300*    SO A SHORTFALL BETWEEN THE TWO COLUMNS ON THE PRINTED REPORT         
036400*    IS THE OPERATOR'S SIGNAL SOMETHING IN THAT CATEGORY FAILED.          
036500 01  WS-TRAN-COUNTERS.                                                    
036600     05  WS-NUM-TRAN-RECS            PIC S9(07) COMP VALUE 0.             
036700     05  WS-NUM-TRAN-ERRORS          PIC S9(07) COMP VALUE 0.             
036800     05  WS-NUM-ADDVEH-REQ           PIC S9(07) COMP VALUE 0.             
036900     05  WS-NUM-ADDVEH-OK            PIC S9(07) COMP VALUE 0.             
037000     05  WS-NUM-ADDCUS-REQ           PIC S9(07) COMP VALUE 0.             
037100     05  WS-NUM-ADDCUS-OK            PIC S9(07) COMP VALUE 0.             
037200     05  WS-NUM-RENT-REQ             PIC S9(07) COMP VALUE 0.             
037300     05  WS-NUM-RENT-OK              PIC S9(07) COMP VALUE 0.             
037400     05  WS-NUM-RETURN-REQ           PIC S9(07) COMP VALUE 0.             
037500     05  WS-NUM-RETURN-OK            PIC S9(07) COMP VALUE 0.             
037600     05  WS-NUM-RENT-POSTED          PIC S9(07) COMP VALUE 0.             
037700     05  WS-NUM-RETURN-POSTED        PIC S9(07) COMP VALUE 0.             
037800*        RUNNING DOLLAR TOTAL OF EVERY RENT/RETURN AMOUNT POSTED          
037900*        THIS RUN - SEE RL-0055 BELOW - PRINTED ON THE LAST LINE          
038000*        OF THE STATS FOOTER BY 850-REPORT-TRAN-STATS.                    
038100     05  WS-SUM-AMOUNT               PIC S9(09)V9(02)               RL0055
038200                                      COMP-3 VALUE 0.                     
038300     05  FILLER                      PIC X(06).                           
038400*    REJECT-REASON TEXT SET BY WHICHEVER 2XX PARAGRAPH FAILED A           
038500*    TRANSACTION, PRINTED UNDER THE BAD CARD BY 299-BAD-TRAN.             
038600 77  WS-VALID-MSG                    PIC X(40) VALUE SPACES.              
038700                                                                          
038800*****************************************************************         
038900* PRINT LINE LAYOUTS FOR THE FLEET/CUSTOMER/HISTORY LISTINGS              
039000* AND THE TRANSACTION CONTROL-TOTAL REPORT.  EACH 01-LEVEL BELOW          
039100* IS MOVED INTO REPORT-RECORD WHOLE BY A WRITE ... FROM, THE WAY          
039200* EVERY PRINT PROGRAM IN THE SHOP BUILDS A LISTING LINE.                  
039300*****************************************************************         
039400*    RUN-DATE HEADING, WRITTEN ONCE AT THE TOP OF THE REPORT BY           
039500*    800-INIT-REPORT, AHEAD OF ANY OF THE THREE LISTINGS.  RPT-MM/        
039600*    DD/YY ARE FILLED IN FROM WS-CURRENT-DATE-TIME, NOT FROM ANY          
039700*    TRANSACTION CARD - THIS IS ALWAYS TODAY'S DATE, NOT A                
039800*    PROCESSING DATE OFF THE INPUT.                                       
039900 01  RVRPT-HEADER1.                                                       
040000     05  FILLER                      PIC X(01) VALUE SPACE.               
040100     05  FILLER                      PIC X(20)                            
040200                      VALUE 'RVLEDGR - FLEETWAY'.                         
040300     05  FILLER                      PIC X(23)                            
040400                      VALUE ' DAILY LEDGER POSTING RUN'.                  
040500     05  FILLER                      PIC X(08) VALUE '  DATE '.           
040600     05  RPT-MM                      PIC 9(02).                           
040700     05  FILLER                      PIC X(01) VALUE '/'.                 
040800     05  RPT-DD                      PIC 9(02).                           
040900     05  FILLER                      PIC X(01) VALUE '/'.                 
041000     05  RPT-YY                      PIC 9(02).                           
041100     05  FILLER                      PIC X(72).                           
041200                                                                          
041300*    FLEET LISTING HEADING - WRITTEN BY 810-LIST-VEHICLES BEFORE          
041400*    THE FIRST 815-LIST-ONE-VEHICLE DETAIL LINE.                          
041500 01  RVRPT-VEH-HDR.                                                       
041600     05  FILLER                      PIC X(01) VALUE SPACE.               
041700     05  FILLER                      PIC X(30)                            
041800                      VALUE 'FLEET ROSTER LISTING'.                       
041900     05  FILLER                      PIC X(101).                          
042000                                                                          
042100*    ONE LINE PER VEHICLE - RPT-VEH-INFO IS THE SAME VEHICLE-INFO         
042200*    STRING 900-BUILD-VEH-INFO-STRING BUILDS FOR THE MASTER TABLE,        
042300*    SO THE LISTING AND THE TABLE NEVER DISAGREE ON FORMAT.               
042400 01  RVRPT-VEH-DETAIL.                                                    
042500     05  FILLER                      PIC X(01) VALUE SPACE.               
042600     05  RPT-VEH-INFO                PIC X(60).                           
042700     05  FILLER                      PIC X(71).                           
042800                                                                          
042900*    CUSTOMER LISTING HEADING - WRITTEN BY 820-LIST-CUSTOMERS.            
043000 01  RVRPT-CUS-HDR.                                                       
043100     05  FILLER                      PIC X(01) VALUE SPACE.               
043200     05  FILLER                      PIC X(30)                            
043300                      VALUE 'CUSTOMER ROSTER LISTING'.                    
043400     05  FILLER                      PIC X(101).                          
043500                                                                          
043600*    ONE LINE PER CUSTOMER, WRITTEN BY 825-LIST-ONE-CUSTOMER.             
043700 01  RVRPT-CUS-DETAIL.                                                    
043800     05  FILLER                      PIC X(01) VALUE SPACE.               
043900     05  RPT-CUS-ID                  PIC 9(06).                           
044000     05  FILLER                      PIC X(03) VALUE ' - '.               
044100     05  RPT-CUS-NAME                PIC X(40).                           
044200     05  FILLER                      PIC X(82).                           
044300                                                                          
044400*    RENTAL HISTORY LISTING HEADING - WRITTEN BY 830-LIST-HISTORY.        
044500 01  RVRPT-HST-HDR.                                                       
044600     05  FILLER                      PIC X(01) VALUE SPACE.               
044700     05  FILLER                      PIC X(30)                            
044800                      VALUE 'RENTAL HISTORY LISTING'.                     
044900     05  FILLER                      PIC X(101).                          
045000                                                                          
045100*    USED IN PLACE OF RVRPT-HST-DETAIL WHEN THE HISTORY TABLE IS          
045200*    EMPTY, SO A QUIET RUN STILL LEAVES A LINE ON THE REPORT              
045300*    THAN A BLANK SECTION THAT LOOKS LIKE THE LISTING DIDN'T RUN.         
045400 01  RVRPT-NO-HISTORY.                                                    
045500     05  FILLER                      PIC X(01) VALUE SPACE.               
045600     05  FILLER                      PIC X(18)                            
045700                      VALUE 'NO RENTAL HISTORY.'.                         
045800     05  FILLER                      PIC X(113).                          
045900                                                                          
046000*    ONE COMMA-SEPARATED LINE PER HISTORY ENTRY, WRITTEN BY               
046100*    835-LIST-ONE-HISTORY-REC - RPT-HST-TYPE CARRIES 'RENT' OR            
046200*    'RETURN' SO THE SAME DETAIL LINE SERVES BOTH.                        
046300 01  RVRPT-HST-DETAIL.                                                    
046400     05  FILLER                      PIC X(01) VALUE SPACE.               
046500     05  RPT-HST-TYPE                PIC X(06).                           
046600     05  FILLER                      PIC X(01) VALUE ','.                 
046700     05  RPT-HST-PLATE                PIC X(06).                          
046800     05  FILLER                      PIC X(01) VALUE ','.                 
046900     05  RPT-HST-CUST-NAME            PIC X(40).                          
047000     05  FILLER                      PIC X(01) VALUE ','.                 
047100     05  RPT-HST-DATE                 PIC X(10).                          
047200     05  FILLER                      PIC X(01) VALUE ','.                 
047300     05  RPT-HST-AMOUNT                PIC -9(07).9(02).                  
047400     05  FILLER                      PIC X(54).                           
047500                                                                          
047600*    PAIR OF LINES 299-REPORT-BAD-TRAN WRITES FOR EVERY REJECTED          
047700*    TRANSACTION CARD - THE RAW 80-BYTE CARD IMAGE FOLLOWED BY THE        
047800*    REASON TEXT FROM WS-VALID-MSG, SO THE OPERATOR CAN SEE BOTH          
047900*    WHAT CAME IN AND WHY IT DIDN'T POST.                                 
048000 01  RVRPT-BAD-TRAN.                                                      
048100     05  FILLER                      PIC X(01) VALUE SPACE.               
048200     05  FILLER                      PIC X(20)                            
048300                      VALUE '*** REJECTED CARD - '.                       
048400     05  RPT-BAD-TRAN-DATA            PIC X(80).                          
048500     05  FILLER                      PIC X(31).                           
048600                                                                          
048700 01  RVRPT-BAD-TRAN-MSG.                                                  
048800     05  FILLER                      PIC X(01) VALUE SPACE.               
048900     05  FILLER                      PIC X(12)                            
049000                      VALUE '    REASON -'.                               
049100     05  RPT-BAD-MSG                  PIC X(40).                          
049200     05  FILLER                      PIC X(79).                           
049300                                                                          
049400*    FOOTER HEADING FOR THE CONTROL-TOTAL SECTION, WRITTEN BY             
049500*    850-REPORT-TRAN-STATS AFTER ALL TRANSACTIONS ARE POSTED.             
049600 01  RVRPT-STATS-HDR.                                                     
049700     05  FILLER                      PIC X(01) VALUE SPACE.               
049800     05  FILLER                      PIC X(30)                            
049900                      VALUE 'TRANSACTION CONTROL TOTALS'.                 
050000     05  FILLER                      PIC X(101).                          
050100                                                                          
050200*    ONE LINE PER TRANSACTION TYPE - REQ VS OK, SEE THE WS-NUM-*          
050300*    COUNTER COMMENT ABOVE FOR WHAT A SHORTFALL MEANS.                    
050400 01  RVRPT-STATS-DETAIL.                                                  
050500     05  FILLER                      PIC X(01) VALUE SPACE.               
050600     05  RPT-STATS-LABEL              PIC X(30).                          
050700     05  RPT-STATS-REQ                 PIC ZZZ,ZZ9.                       
050800     05  FILLER                      PIC X(06) VALUE ' REQ, '.            
050900     05  RPT-STATS-OK                   PIC ZZZ,ZZ9.                      
051000     05  FILLER                      PIC X(07) VALUE ' OK    '.           
051100     05  FILLER                      PIC X(74).                           
051200                                                                          
051300*    FINAL STATS LINE - RENT/RETURN POSTED COUNTS AND THE DOLLAR          
051400*    TOTAL FROM WS-SUM-AMOUNT, THE LAST LINE OF THE WHOLE REPORT.         
051500 01  RVRPT-HIST-STATS-DETAIL.                                             
051600     05  FILLER                      PIC X(01) VALUE SPACE.               
051700     05  FILLER                      PIC X(30)                            
051800                      VALUE 'RENT/RETURN POSTED/AMOUNT -   '.             
051900     05  RPT-HIST-RENT-CT               PIC ZZZ,ZZ9.                      
052000     05  FILLER                      PIC X(02) VALUE ' /'.                
052100     05  RPT-HIST-RETURN-CT             PIC ZZZ,ZZ9.                      
052200     05  FILLER                      PIC X(02) VALUE ' $'.                
052300     05  RPT-HIST-SUM-AMT               PIC -Z,ZZZ,ZZ9.99.                
052400     05  FILLER                      PIC X(70).                           
052500                                                                          
052600 PROCEDURE DIVISION.                                                      
052700                                                                          
052800*****************************************************************         
052900* OVERALL FLOW OF THIS RUN -                                              
053000*                                                                         
053100*   1. OPEN THE TRANSACTION FILE AND THE REPORT FILE (700).               
053200*   2. LOAD THE THREE LEDGER FILES INTO TABLES (100/110/120).             
053300*   3. READ AND POST EVERY TRANSACTION CARD UNTIL END OF FILE,            
053400*      ONE CARD AT A TIME (200 AND THE 210-240 POSTING                    
053500*      PARAGRAPHS), REJECTING ANYTHING THAT FAILS A BUSINESS              
053600*      RULE (299) RATHER THAN STOPPING THE RUN.                           
053700*   4. PRINT THE THREE END-OF-RUN LISTINGS AND THE TRANSACTION            
053800*      CONTROL-TOTAL FOOTER (800 SERIES).                                 
053900*   5. CLOSE EVERYTHING AND RETURN (790).                                 
054000*                                                                         
054100* THIS IS THE SAME SHAPE AS THE OVERNIGHT TRANSACTION UPDATE RUN          
054200* THIS PROGRAM WAS MODELED ON - SEE RL-0001 ABOVE.                        
054300*****************************************************************         
054400 000-MAIN-PROCESS.                                                        
054500*    IF THE TRANSACTION FILE ITSELF WON'T OPEN THERE IS NOTHING TO        
054600*    POST AND NOTHING TO LIST - SKIP STRAIGHT TO CLOSING WHAT DID         
054700*    OPEN RATHER THAN PRINT AN EMPTY REPORT.                              
054800     ACCEPT WS-CURR-DATE FROM DATE.                                       
054900     ACCEPT WS-CURR-TIME FROM TIME.                                       
055000     PERFORM 700-OPEN-FILES THRU 700-EXIT.                                
055100     IF WS-TRAN-EOF NOT = 'Y'                                             
055200         PERFORM 800-INIT-REPORT                                          
055300*        LOAD ORDER IS FIXED - SEE THE 100-SERIES BANNER BELOW.           
055400         PERFORM 100-LOAD-VEHICLE-FILE THRU 100-EXIT                      
055500         PERFORM 110-LOAD-CUSTOMER-FILE THRU 110-EXIT                     
055600         PERFORM 120-LOAD-RENTAL-FILE THRU 120-EXIT                       
055700         PERFORM 200-PROCESS-TRANSACTIONS                                 
055800             UNTIL WS-TRAN-EOF = 'Y'                                      
055900*        END-OF-RUN LISTINGS ALWAYS SHOW THE WHOLE TABLE, NOT JUST        
056000*        TODAY'S CHANGES - RL-0026 BELOW EXPLAINS THE FILTER FIELD        
056100*        THIS CLEARS.                                                     
056200         MOVE SPACES TO WS-LIST-FILTER                                    
056300         PERFORM 810-LIST-VEHICLES                                        
056400         PERFORM 820-LIST-CUSTOMERS                                       
056500         PERFORM 830-LIST-HISTORY                                         
056600         PERFORM 850-REPORT-TRAN-STATS                                    
056700     END-IF.                                                              
056800     PERFORM 790-CLOSE-FILES.                                             
056900     GOBACK.                                                              
057000                                                                          
057100*****************************************************************         
057200* 100 SERIES - STARTUP LOAD OF THE THREE LEDGER FILES.  FIXED             
057300* ORDER - VEHICLES, THEN CUSTOMERS, THEN RENTAL RECORDS - BECAUSE         
057400* THE RENTAL RECORD JOIN AT 120 NEEDS BOTH TABLES ALREADY BUILT.          
057500*                                                                         
057600* EACH LOAD PARAGRAPH FOLLOWS THE SAME PATTERN - OPEN, AND IF THE         
057700* FILE IS THERE, READ UNTIL END OF FILE BUILDING THE TABLE ONE            
057800* ROW AT A TIME, THEN CLOSE.  IF THE FILE ISN'T THERE AT ALL,             
057900* THE TABLE SIMPLY STARTS EMPTY FOR THIS RUN - A MISSING LEDGER           
058000* FILE IS TREATED AS "NOTHING ON FILE YET", NOT AS AN ERROR.              
058100*                                                                         
058200* 100/110/120 EACH OWN A READ PARAGRAPH (105/115/125) AND A PARSE         
058300* PARAGRAPH (106/116/126) BELOW THAT, SAME PAIRING AS THE 300             
058400* SERIES LOOKUPS FURTHER DOWN - THE READ PARAGRAPH HANDLES AT-END         
058500* AND DECIDES WHETHER THERE IS A LINE TO WORK WITH AT ALL, THE            
058600* PARSE PARAGRAPH ONLY EVER RUNS WHEN THERE IS.                           
058700*****************************************************************         
058800 100-LOAD-VEHICLE-FILE.                                                   
058900*    A MISSING VEHFILE IS NOT FATAL - THE FLEET TABLE JUST STARTS         
059000*    EMPTY AND ADD-VEHICLE TRANSACTIONS BUILD IT UP FROM SCRATCH,         
059100*    THE SAME AS A BRAND-NEW INSTALLATION WOULD.                          
059200     OPEN INPUT VEHICLE-FILE.                                             
059300     IF WS-VEHFILE-STATUS = '00'                                          
059400         PERFORM 105-READ-VEHICLE-RECORD                                  
059500             UNTIL WS-VEH-EOF = 'Y'                                       
059600         CLOSE VEHICLE-FILE                                               
059700     ELSE                                                                 
059800         DISPLAY 'RVLEDGR - VEHFILE NOT FOUND, FLEET TABLE '              
059900                 'STARTS EMPTY'                                           
060000     END-IF.                                                              
060100                                                                          
060200 105-READ-VEHICLE-RECORD.                                                 
060300*    ONE CARD IMAGE PER READ - PARSE AND TABLE-LOAD HAPPEN ONLY           
060400*    WHEN THE READ ACTUALLY RETURNED A LINE, NOT THE AT-END TRIP.         
060500     READ VEHICLE-FILE                                                    
060600         AT END                                                           
060700             MOVE 'Y' TO WS-VEH-EOF                                       
060800     END-READ.                                                            
060900     IF WS-VEH-EOF NOT = 'Y'                                              
061000         PERFORM 106-PARSE-VEHICLE-LINE                                   
061100         PERFORM 107-ADD-VEHICLE-TO-TABLE                                 
061200     END-IF.                                                              
061300                                                                          
061400 106-PARSE-VEHICLE-LINE.                                                  
061500*    VEHICLE_RECORDS.TXT IS A FIXED SIX-FIELD COMMA LAYOUT - TYPE         
061600*    INFO, PLATE, MAKE, MODEL, YEAR, STATUS, IN THAT ORDER - ONE          
061700*    UNSTRING CATCHES THE WHOLE LINE.                                     
061800     UNSTRING VEH-LINE-REC DELIMITED BY ','                               
061900         INTO WS-TOK-INFO, WS-TOK-PLATE, WS-TOK-MAKE,                     
062000              WS-TOK-MODEL, WS-TOK-YEAR-X, WS-TOK-STATUS                  
062100     END-UNSTRING.                                                        
062200                                                                          
062300*    SIX TOKENS FROM 106 ABOVE MOVED STRAIGHT INTO A NEW FLEET            
062400*    TABLE ROW, PLUS A STATUS-WORD SANITY CHECK AND THE SUBTYPE           
062500*    DEFAULTS NOTED UNDER RL-0009 BELOW.                                  
062600 107-ADD-VEHICLE-TO-TABLE.                                          RL0009
062700     ADD 1 TO WS-VEH-COUNT.                                               
062800     MOVE WS-TOK-PLATE  TO VEH-LICENSE-PLATE (WS-VEH-COUNT).              
062900     MOVE WS-TOK-MAKE   TO VEH-MAKE          (WS-VEH-COUNT).              
063000     MOVE WS-TOK-MODEL  TO VEH-MODEL         (WS-VEH-COUNT).              
063100     MOVE WS-TOK-YEAR-X TO VEH-YEAR          (WS-VEH-COUNT).              
063200     MOVE WS-TOK-STATUS TO VEH-STATUS        (WS-VEH-COUNT).              
063300*    A STATUS WORD THAT DOESN'T MATCH ONE OF THE 88-LEVELS IN             
063400*    RVVEHREC (E.G. A HAND-EDITED VEHFILE LINE) FALLS BACK TO             
063500*    AVAILABLE RATHER THAN LEAVE THE ROW IN AN UNKNOWN STATE.             
063600     IF NOT VEH-STATUS-VALID (WS-VEH-COUNT)                               
063700         MOVE 'Available' TO VEH-STATUS (WS-VEH-COUNT)                    
063800     END-IF.                                                              
063900     MOVE WS-TOK-INFO   TO VEH-TYPE-INFO (WS-VEH-COUNT).                  
064000*    RL-0009 - THE DESKTOP SYSTEM NEVER PERSISTED THE SUBTYPE             
064100*    FIELDS, SO EVERY RELOADED VEHICLE COMES BACK AS A PLAIN              
064200*    4-SEAT CAR NO MATTER WHAT IT WAS REGISTERED AS - CARRIED             
064300*    FORWARD ON PURPOSE, NOT A DEFECT IN THIS PARAGRAPH.                  
064400     MOVE 4     TO VEH-SEATS      (WS-VEH-COUNT).                         
064500     MOVE SPACE TO VEH-ACCESSIBLE (WS-VEH-COUNT).                         
064600     MOVE 0     TO VEH-CARGO-SIZE (WS-VEH-COUNT).                         
064700     MOVE SPACE TO VEH-TRAILER    (WS-VEH-COUNT).                         
064800                                                                          
064900 100-EXIT.                                                                
065000     EXIT.                                                                
065100                                                                          
065200*    SAME SHAPE AS 100-LOAD-VEHICLE-FILE - A MISSING CUSTFILE             
065300*    JUST STARTS THE ROSTER TABLE EMPTY.                                  
065400 110-LOAD-CUSTOMER-FILE.                                                  
065500     OPEN INPUT CUSTOMER-FILE.                                            
065600     IF WS-CUSTFILE-STATUS = '00'                                         
065700         PERFORM 115-READ-CUSTOMER-RECORD                                 
065800             UNTIL WS-CUST-EOF = 'Y'                                      
065900         CLOSE CUSTOMER-FILE                                              
066000     ELSE                                                                 
066100         DISPLAY 'RVLEDGR - CUSTFILE NOT FOUND, ROSTER TABLE '            
066200                 'STARTS EMPTY'                                           
066300     END-IF.                                                              
066400                                                                          
066500 115-READ-CUSTOMER-RECORD.                                                
066600*    CUST-ID-ALPHA IS A REDEFINES OF THE NUMERIC CUST-ID FIELD IN         
066700*    RVCUSREC - THE RELOADED TEXT IS MOVED IN THROUGH THE                 
066800*    ALPHANUMERIC VIEW SO A CUSTOMERS.TXT LINE WITH LEADING ZEROS         
066900*    OR A SHORT ID DOES NOT TRIP A NUMERIC MOVE.                          
067000     READ CUSTOMER-FILE                                                   
067100         AT END                                                           
067200             MOVE 'Y' TO WS-CUST-EOF                                      
067300     END-READ.                                                            
067400     IF WS-CUST-EOF NOT = 'Y'                                             
067500         PERFORM 116-PARSE-CUSTOMER-LINE                                  
067600         ADD 1 TO WS-CUST-COUNT                                           
067700         MOVE WS-TOK-CUST-ID-X   TO                                       
067800                  CUST-ID-ALPHA (WS-CUST-COUNT)                           
067900         MOVE WS-TOK-CUST-NAME   TO                                       
068000                  CUST-NAME (WS-CUST-COUNT)                               
068100     END-IF.                                                              
068200                                                                          
068300 116-PARSE-CUSTOMER-LINE.                                                 
068400*    CUSTOMERS.TXT IS SPLIT ON THE FIRST COMMA ONLY, NOT EVERY            
068500*    COMMA, SO A NAME THAT HAPPENS TO CONTAIN A COMMA IS NOT              
068600*    CHOPPED UP.  SAME RULE THE DESKTOP PROGRAM USED.                     
068700     MOVE 1 TO WS-UNSTR-PTR.                                              
068800     UNSTRING CUST-LINE-REC DELIMITED BY ','                              
068900         INTO WS-TOK-CUST-ID-X                                            
069000         WITH POINTER WS-UNSTR-PTR                                        
069100     END-UNSTRING.                                                        
069200     MOVE CUST-LINE-REC (WS-UNSTR-PTR:) TO WS-TOK-CUST-NAME.              
069300                                                                          
069400 110-EXIT.                                                                
069500     EXIT.                                                                
069600                                                                          
069700*    MUST RUN AFTER 100 AND 110 ABOVE - EVERY RENTAL RECORD IS            
069800*    JOINED AGAINST THE FLEET AND CUSTOMER TABLES AS IT LOADS, SO         
069900*    BOTH TABLES HAVE TO BE FULLY BUILT FIRST.                            
070000 120-LOAD-RENTAL-FILE.                                                    
070100     OPEN INPUT RENTAL-FILE.                                              
070200     IF WS-RENTFILE-STATUS = '00'                                         
070300         PERFORM 125-READ-RENTAL-RECORD                                   
070400             UNTIL WS-REN-EOF = 'Y'                                       
070500         CLOSE RENTAL-FILE                                                
070600     ELSE                                                                 
070700         DISPLAY 'RVLEDGR - RENTFILE NOT FOUND, HISTORY TABLE '           
070800                 'STARTS EMPTY'                                           
070900     END-IF.                                                              
071000                                                                          
071100*    UNLIKE 105/115 ABOVE, A GOOD READ HERE DOES NOT BLINDLY              
071200*    ADD A TABLE ROW - THE JOIN BELOW CAN STILL DROP THE RECORD.          
071300 125-READ-RENTAL-RECORD.                                                  
071400     READ RENTAL-FILE                                                     
071500         AT END                                                           
071600             MOVE 'Y' TO WS-REN-EOF                                       
071700     END-READ.                                                            
071800     IF WS-REN-EOF NOT = 'Y'                                              
071900         PERFORM 126-PARSE-RENTAL-LINE                                    
072000         MOVE WS-TOK-PLATE TO WS-SEARCH-PLATE                             
072100         PERFORM 300-FIND-VEHICLE-BY-PLATE                                
072200         MOVE WS-TOK-CUST-NAME TO WS-SEARCH-CUST-NAME                     
072300         PERFORM 320-FIND-CUSTOMER-BY-NAME                                
072400*        RL-0021 - A RENTAL RECORD THAT DOES NOT JOIN TO BOTH             
072500*        A KNOWN PLATE AND A KNOWN CUSTOMER NAME IS DROPPED               
072600*        SILENTLY ON RELOAD - THIS MATCHES THE DESKTOP SYSTEM             
072700*        AND IS A WEAKER JOIN THAN THE LIVE RENT/RETURN PATH,             
072800*        WHICH IS HANDED ALREADY-RESOLVED TABLE ENTRIES.                  
072900         IF FOUND-VEHICLE AND FOUND-CUSTOMER                              
073000             PERFORM 127-CONVERT-AMOUNT-TEXT                              
073100             ADD 1 TO WS-REN-COUNT                                        
073200             MOVE WS-TOK-TYPE      TO                                     
073300                      REC-TYPE (WS-REN-COUNT)                             
073400             MOVE WS-TOK-PLATE     TO                                     
073500                      REC-LICENSE-PLATE (WS-REN-COUNT)                    
073600             MOVE WS-TOK-CUST-NAME TO                                     
073700                      REC-CUSTOMER-NAME (WS-REN-COUNT)                    
073800             MOVE WS-TOK-DATE      TO                                     
073900                      REC-DATE (WS-REN-COUNT)                             
074000*            SIGN-AWARE RECOMBINE OF THE WHOLE/FRAC PAIR 127              
074100*            LEFT BEHIND - ROUNDED HAS NO EFFECT HERE SINCE THE           
074200*            DIVISION BY 100 NEVER LEAVES A THIRD DECIMAL, IT IS          
074300*            KEPT ONLY FOR CONSISTENCY WITH THE LIVE RENT/RETURN          
074400*            COMPUTE STATEMENTS AT 231/241 BELOW.                         
074500             IF AMOUNT-IS-NEGATIVE                                        
074600                 COMPUTE REC-AMOUNT (WS-REN-COUNT) ROUNDED =              
074700                     0 - (WS-AMOUNT-WHOLE +                               
074800                          (WS-AMOUNT-FRAC / 100))                         
074900             ELSE                                                         
075000                 COMPUTE REC-AMOUNT (WS-REN-COUNT) ROUNDED =              
075100                     WS-AMOUNT-WHOLE + (WS-AMOUNT-FRAC / 100)             
075200             END-IF                                                       
075300         END-IF                                                           
075400     END-IF.                                                              
075500                                                                          
075600*    RENTAL_RECORDS.TXT IS A FIXED FIVE-FIELD COMMA LAYOUT - TYPE,        
075700*    PLATE, CUSTOMER NAME, DATE, SIGNED AMOUNT TEXT, IN ORDER.            
075800 126-PARSE-RENTAL-LINE.                                             RL0021
075900     UNSTRING REN-LINE-REC DELIMITED BY ','                               
076000         INTO WS-TOK-TYPE, WS-TOK-PLATE, WS-TOK-CUST-NAME,                
076100              WS-TOK-DATE, WS-TOK-AMOUNT-X                                
076200     END-UNSTRING.                                                        
076300                                                                          
076400 127-CONVERT-AMOUNT-TEXT.                                           RL0059
076500*    SPLITS THE TEXT AMOUNT FIELD ON ITS DECIMAL POINT SO THE             
076600*    WHOLE-DOLLARS AND CENTS CAN BE RECOMBINED INTO THE PACKED            
076700*    REC-AMOUNT FIELD BY THE CALLER.  BYTE 1 IS THE SIGN                  
076800*    POSITION FROM THE EDITED PICTURE THE AMOUNT WAS WRITTEN              
076900*    WITH (BLANK FOR POSITIVE, '-' FOR NEGATIVE) AND IS TESTED            
077000*    ON ITS OWN BEFORE THE DIGITS ARE UNSTRUNG.                           
077100     MOVE 0   TO WS-AMOUNT-WHOLE, WS-AMOUNT-FRAC.                         
077200     MOVE 'N' TO WS-AMOUNT-NEG-SW.                                        
077300     IF WS-TOK-AMOUNT-X (1:1) = '-'                                       
077400         MOVE 'Y' TO WS-AMOUNT-NEG-SW                                     
077500     END-IF.                                                              
077600     UNSTRING WS-TOK-AMOUNT-X (2:10) DELIMITED BY '.'                     
077700         INTO WS-AMOUNT-WHOLE, WS-AMOUNT-FRAC                             
077800     END-UNSTRING.                                                        
077900                                                                          
078000 120-EXIT.                                                                
078100     EXIT.                                                                
078200                                                                          
078300*****************************************************************         
078400* 200 SERIES - TRANSACTION DISPATCH.  ONE CARD READ, ONE CARD             
078500* PROCESSED, PER CALL - MIRRORS THE OVERNIGHT UPDATE RUN'S                
078600* READ-AND-DISPATCH STRUCTURE.                                            
078700*                                                                         
078800* SEVEN TRANSACTION CODES ARE RECOGNIZED - ADDVEH, ADDCUS, RENT,          
078900* RETURN (THE FOUR POSTING CODES, EACH WITH ITS OWN 2XX PARAGRAPH         
079000* AND ITS OWN REQ/OK COUNTER PAIR) AND LSTVEH/LSTCUS/LSTHST (THE          
079100* THREE MID-RUN LISTING REQUESTS, WHICH GO STRAIGHT TO THE SAME           
079200* 800-SERIES PARAGRAPHS THE END-OF-RUN LISTING USES).  A CARD             
079300* CODE NOT IN THIS SET IS REJECTED, NOT IGNORED - RVTRNREC'S              
079400* LAYOUT IS SHOWN IN ITS OWN COPYBOOK.                                    
079500*****************************************************************         
079600 200-PROCESS-TRANSACTIONS.                                                
079700*    A TRAILING AT-END TRIP OF THE READ MUST NOT BE COUNTED AS A          
079800*    TRANSACTION RECORD NOR ROUTED THROUGH THE EVALUATE BELOW.            
079900     PERFORM 710-READ-TRAN-FILE.                                          
080000     IF WS-TRAN-EOF = 'Y'                                                 
080100         GO TO 200-EXIT                                                   
080200     END-IF.                                                              
080300     ADD 1 TO WS-NUM-TRAN-RECS.                                           
080400*    ONE-CARD, ONE-TYPE DISPATCH - TRAN-CODE DRIVES WHICH 2XX             
080500*    PARAGRAPH OR LISTING PARAGRAPH HANDLES THIS CARD.  AN                
080600*    UNRECOGNIZED CODE FALLS THROUGH TO THE REJECT PATH RATHER            
080700*    THAN ABENDING THE RUN.                                               
080800     EVALUATE TRUE                                                        
080900         WHEN TRAN-IS-ADD-VEHICLE                                         
081000             PERFORM 210-PROCESS-ADD-VEHICLE-TRAN THRU 210-EXIT           
081100         WHEN TRAN-IS-ADD-CUSTOMER                                        
081200             PERFORM 220-PROCESS-ADD-CUSTOMER-TRAN THRU 220-EXIT          
081300         WHEN TRAN-IS-RENT                                                
081400             PERFORM 230-PROCESS-RENT-TRAN THRU 230-EXIT                  
081500         WHEN TRAN-IS-RETURN                                              
081600             PERFORM 240-PROCESS-RETURN-TRAN THRU 240-EXIT                
081700         WHEN TRAN-IS-LIST-VEHICLES                                       
081800             MOVE TRAN-FILTER-STATUS TO WS-LIST-FILTER                    
081900             PERFORM 810-LIST-VEHICLES                                    
082000         WHEN TRAN-IS-LIST-CUSTOMERS                                      
082100             PERFORM 820-LIST-CUSTOMERS                                   
082200         WHEN TRAN-IS-LIST-HISTORY                                        
082300             PERFORM 830-LIST-HISTORY                                     
082400         WHEN OTHER                                                       
082500             MOVE 'UNRECOGNIZED TRANSACTION CODE' TO                      
082600                      WS-VALID-MSG                                        
082700             PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT                    
082800     END-EVALUATE.                                                        
082900 200-EXIT.                                                                
083000     EXIT.                                                                
083100                                                                          
083200*****************************************************************         
083300* 210/220/230/240 - THE FOUR POSTING PARAGRAPHS DISPATCHED BY THE         
083400* EVALUATE ABOVE.  EACH ONE FOLLOWS THE SAME SKELETON - BUMP THE          
083500* REQUEST COUNTER, RUN WHATEVER LOOKUPS AND BUSINESS-RULE GUARDS          
083600* APPLY TO THAT TRANSACTION TYPE, GO TO THE PARAGRAPH'S OWN -EXIT         
083700* THROUGH 299-REPORT-BAD-TRAN ON THE FIRST GUARD THAT FAILS, OR           
083800* FALL THROUGH TO THE TABLE UPDATE, THE APPEND TO THE LEDGER FILE,        
083900* AND THE SUCCESS COUNTER IF EVERY GUARD PASSED.  NONE OF THE FOUR        
084000* EVER UPDATES THE TABLE AND THEN FAILS A GUARD AFTERWARD - ALL           
084100* GUARDS RUN BEFORE THE FIRST MOVE INTO THE TABLE ENTRY.                  
084200*****************************************************************         
084300*    RL-0014 - MAKE/MODEL/PLATE ARE RUN THROUGH RVVALID BEFORE            
084400*    ANYTHING ELSE IN THIS PARAGRAPH TOUCHES THE FLEET TABLE - A          
084500*    CARD WITH A BAD PLATE FORMAT MUST NEVER REACH THE DUPLICATE          
084600*    CHECK AT 300-FIND-VEHICLE-BY-PLATE BELOW.                            
084700*                                                                         
084800*    RVVALID'S CALLING CONVENTION - FIVE PARAMETERS, MAKE AND             
084900*    MODEL PASSED FOR CAPITALIZATION (IT REWRITES THEM IN PLACE),         
085000*    PLATE PASSED FOR THE FORMAT EDIT (ALSO REWRITTEN IN PLACE TO         
085100*    UPPER CASE ON SUCCESS), AND THE LAST TWO PARAMETERS RETURNED         
085200*    BY THE SUBPROGRAM - A Y/N OK FLAG AND A REJECT-REASON MESSAGE        
085300*    IF THE FLAG COMES BACK 'N'.  SEE RVVALID ITSELF FOR THE EDIT         
085400*    RULES IT APPLIES.                                                    
085500 210-PROCESS-ADD-VEHICLE-TRAN.                                      RL0014
085600     ADD 1 TO WS-NUM-ADDVEH-REQ.                                          
085700     MOVE 'Y' TO WS-PLATE-OK.                                             
085800     CALL 'RVVALID' USING TRAN-MAKE, TRAN-MODEL, TRAN-PLATE,              
085900                           WS-PLATE-OK, WS-VALID-MSG.                     
086000     IF NOT PLATE-IS-OK                                                   
086100         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT                        
086200         GO TO 210-EXIT                                                   
086300     END-IF.                                                              
086400*    A VEHICLE ALREADY ON THE ROSTER WITH THIS PLATE IS A                 
086500*    DUPLICATE ADD - THIS SHOP HAS NO CHANGE-VEHICLE TRAN CODE.           
086600     MOVE TRAN-PLATE TO WS-SEARCH-PLATE.                                  
086700     PERFORM 300-FIND-VEHICLE-BY-PLATE.                                   
086800     IF FOUND-VEHICLE                                                     
086900         MOVE 'DUPLICATE VEHICLE LICENSE PLATE' TO                        
087000                  WS-VALID-MSG                                            
087100         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT                        
087200         GO TO 210-EXIT                                                   
087300     END-IF.                                                              
087400     PERFORM 211-ADD-VEHICLE-ENTRY.                                       
087500     PERFORM 330-APPEND-VEHICLE-RECORD.                                   
087600     ADD 1 TO WS-NUM-ADDVEH-OK.                                           
087700 210-EXIT.                                                                
087800     EXIT.                                                                
087900                                                                          
088000*    BUILDS THE NEW FLEET TABLE ENTRY AND FANS OUT TO THE RIGHT           
088100*    SUBTYPE FIELDS BELOW - EVERY VEHICLE GETS THE COMMON FIELDS,         
088200*    THEN ONLY ONE OF SEATS/ACCESSIBLE/CARGO-TRAILER IS FILLED IN         
088300*    DEPENDING ON TRAN-SUBTYPE, THE REST STAY AT THEIR ZERO/SPACE         
088400*    DEFAULT FROM THE MOVES ABOVE.                                        
088500 211-ADD-VEHICLE-ENTRY.                                                   
088600     ADD 1 TO WS-VEH-COUNT.                                               
088700     MOVE TRAN-PLATE    TO VEH-LICENSE-PLATE (WS-VEH-COUNT).              
088800     MOVE TRAN-MAKE     TO VEH-MAKE          (WS-VEH-COUNT).              
088900     MOVE TRAN-MODEL    TO VEH-MODEL         (WS-VEH-COUNT).              
089000     MOVE TRAN-YEAR     TO VEH-YEAR          (WS-VEH-COUNT).              
089100     MOVE 'Available'   TO VEH-STATUS        (WS-VEH-COUNT).              
089200     MOVE 0             TO VEH-SEATS         (WS-VEH-COUNT).              
089300     MOVE SPACE         TO VEH-ACCESSIBLE    (WS-VEH-COUNT).              
089400     MOVE 0             TO VEH-CARGO-SIZE    (WS-VEH-COUNT).              
089500     MOVE SPACE         TO VEH-TRAILER       (WS-VEH-COUNT).              
089600*    TRAN-SUBTYPE IS AN 88-LEVEL GROUP ON THE TRANSACTION RECORD -        
089700*    ONLY THE FIELDS THAT APPLY TO THE CARD'S OWN SUBTYPE ARE EVER        
089800*    MOVED HERE, SO A CAR NEVER PICKS UP A CARGO-SIZE AND A PICKUP        
089900*    NEVER PICKS UP A SEAT COUNT.                                         
090000     EVALUATE TRUE                                                        
090100*        CAR - SEATS ONLY.                                                
090200         WHEN TRAN-SUBTYPE-CAR                                            
090300             MOVE TRAN-SEATS TO VEH-SEATS (WS-VEH-COUNT)                  
090400*        MINIBUS - WHEELCHAIR-ACCESSIBLE FLAG ONLY.                       
090500         WHEN TRAN-SUBTYPE-MINIBUS                                        
090600             MOVE TRAN-ACCESSIBLE TO                                      
090700                      VEH-ACCESSIBLE (WS-VEH-COUNT)                       
090800*        PICKUP - CARGO BED SIZE AND TOW-TRAILER FLAG.                    
090900         WHEN TRAN-SUBTYPE-PICKUP                                         
091000             MOVE TRAN-CARGO-SIZE TO                                      
091100                      VEH-CARGO-SIZE (WS-VEH-COUNT)                       
091200             MOVE TRAN-TRAILER TO                                         
091300                      VEH-TRAILER (WS-VEH-COUNT)                          
091400     END-EVALUATE.                                                        
091500     PERFORM 900-BUILD-VEH-INFO-STRING.                                   
091600     MOVE WS-VEH-INFO-BUILD TO VEH-TYPE-INFO (WS-VEH-COUNT).              
091700                                                                          
091800*    NO VALIDATION CALL HERE THE WAY 210 CALLS RVVALID - A                
091900*    CUSTOMER ID/NAME PAIR HAS NO FORMAT RULES TO CHECK, ONLY             
092000*    THE DUPLICATE-ID TEST BELOW.                                         
092100 220-PROCESS-ADD-CUSTOMER-TRAN.                                           
092200     ADD 1 TO WS-NUM-ADDCUS-REQ.                                          
092300     MOVE TRAN-CUST-ID TO WS-SEARCH-CUST-ID.                              
092400     PERFORM 310-FIND-CUSTOMER-BY-ID.                                     
092500     IF FOUND-CUSTOMER                                                    
092600         MOVE 'DUPLICATE CUSTOMER ID' TO WS-VALID-MSG                     
092700         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT                        
092800         GO TO 220-EXIT                                                   
092900     END-IF.                                                              
093000     ADD 1 TO WS-CUST-COUNT.                                              
093100     MOVE TRAN-CUST-ID   TO CUST-ID   (WS-CUST-COUNT).                    
093200     MOVE TRAN-CUST-NAME TO CUST-NAME (WS-CUST-COUNT).                    
093300     PERFORM 340-APPEND-CUSTOMER-RECORD.                                  
093400     ADD 1 TO WS-NUM-ADDCUS-OK.                                           
093500 220-EXIT.                                                                
093600     EXIT.                                                                
093700                                                                          
093800*    TWO LOOKUPS AND TWO GUARD CLAUSES BEFORE THE VEHICLE EVER            
093900*    FLIPS TO RENTED - MISSING VEHICLE/CUSTOMER IS REJECTED FIRST,        
094000*    THEN A VEHICLE THAT IS ON FILE BUT ALREADY RENTED OUT.  BOTH         
094100*    WS-VEH-SUB AND WS-CUST-SUB ARE LEFT POINTING AT THE MATCHED          
094200*    TABLE ROWS BY THE LOOKUPS FOR 231 TO USE BELOW.                      
094300 230-PROCESS-RENT-TRAN.                                             RL0033
094400     ADD 1 TO WS-NUM-RENT-REQ.                                            
094500     MOVE TRAN-PLATE   TO WS-SEARCH-PLATE.                                
094600     PERFORM 300-FIND-VEHICLE-BY-PLATE.                                   
094700     MOVE TRAN-CUST-ID TO WS-SEARCH-CUST-ID.                              
094800     PERFORM 310-FIND-CUSTOMER-BY-ID.                                     
094900     IF NOT FOUND-VEHICLE OR NOT FOUND-CUSTOMER                           
095000         MOVE 'VEHICLE OR CUSTOMER NOT ON FILE' TO                        
095100                  WS-VALID-MSG                                            
095200         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT                        
095300         GO TO 230-EXIT                                                   
095400     END-IF.                                                              
095500     IF NOT VEH-AVAILABLE (WS-VEH-SUB)                                    
095600         MOVE 'VEHICLE IS NOT AVAILABLE' TO WS-VALID-MSG                  
095700         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT                        
095800         GO TO 230-EXIT                                                   
095900     END-IF.                                                              
096000     MOVE 'Rented' TO VEH-STATUS (WS-VEH-SUB).                            
096100     PERFORM 231-POST-RENT-HISTORY.                                       
096200     PERFORM 350-APPEND-RENTAL-RECORD.                                    
096300     ADD 1 TO WS-NUM-RENT-OK.                                             
096400 230-EXIT.                                                                
096500     EXIT.                                                                
096600                                                                          
096700*    APPENDS A 'RENT  ' ENTRY TO THE IN-MEMORY HISTORY TABLE -            
096800*    NOTE THE TWO TRAILING SPACES PADDING RENT OUT TO THE SAME            
096900*    WIDTH AS 'RETURN' BELOW SO REC-TYPE LINES UP IN THE DETAIL           
097000*    REPORT.                                                              
097100 231-POST-RENT-HISTORY.                                                   
097200     ADD 1 TO WS-REN-COUNT.                                               
097300     MOVE 'RENT  '          TO REC-TYPE (WS-REN-COUNT).                   
097400     MOVE TRAN-PLATE        TO                                            
097500              REC-LICENSE-PLATE (WS-REN-COUNT).                           
097600     MOVE CUST-NAME (WS-CUST-SUB) TO                                      
097700              REC-CUSTOMER-NAME (WS-REN-COUNT).                           
097800     MOVE TRAN-DATE         TO REC-DATE (WS-REN-COUNT).                   
097900     COMPUTE REC-AMOUNT (WS-REN-COUNT) ROUNDED = TRAN-AMOUNT.             
098000                                                                          
098100*    MIRROR IMAGE OF 230 ABOVE - SAME TWO LOOKUPS, BUT THE                
098200*    AVAILABILITY GUARD IS INVERTED: A RETURN ONLY MAKES SENSE            
098300*    AGAINST A VEHICLE THAT IS CURRENTLY RENTED.                          
098400 240-PROCESS-RETURN-TRAN.                                                 
098500     ADD 1 TO WS-NUM-RETURN-REQ.                                          
098600     MOVE TRAN-PLATE   TO WS-SEARCH-PLATE.                                
098700     PERFORM 300-FIND-VEHICLE-BY-PLATE.                                   
098800     MOVE TRAN-CUST-ID TO WS-SEARCH-CUST-ID.                              
098900     PERFORM 310-FIND-CUSTOMER-BY-ID.                                     
099000     IF NOT FOUND-VEHICLE OR NOT FOUND-CUSTOMER                           
099100         MOVE 'VEHICLE OR CUSTOMER NOT ON FILE' TO                        
099200                  WS-VALID-MSG                                            
099300         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT                        
099400         GO TO 240-EXIT                                                   
099500     END-IF.                                                              
099600     IF NOT VEH-RENTED (WS-VEH-SUB)                                       
099700         MOVE 'VEHICLE IS NOT RENTED' TO WS-VALID-MSG                     
099800         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT                        
099900         GO TO 240-EXIT                                                   
100000     END-IF.                                                              
100100     MOVE 'Available' TO VEH-STATUS (WS-VEH-SUB).                         
100200     PERFORM 241-POST-RETURN-HISTORY.                                     
100300     PERFORM 350-APPEND-RENTAL-RECORD.                                    
100400     ADD 1 TO WS-NUM-RETURN-OK.                                           
100500 240-EXIT.                                                                
100600     EXIT.                                                                
100700                                                                          
100800*    SAME SHAPE AS 231 ABOVE, REC-TYPE OF 'RETURN' INSTEAD OF             
100900*    'RENT  ' - KEPT AS ITS OWN PARAGRAPH RATHER THAN SHARED WITH         
101000*    231 SO THE TWO TRANSACTION TYPES CAN DIVERGE LATER WITHOUT           
101100*    AN IF-TYPE TEST IN THE MIDDLE OF THE MOVES.                          
101200 241-POST-RETURN-HISTORY.                                                 
101300     ADD 1 TO WS-REN-COUNT.                                               
101400     MOVE 'RETURN'          TO REC-TYPE (WS-REN-COUNT).                   
101500     MOVE TRAN-PLATE        TO                                            
101600              REC-LICENSE-PLATE (WS-REN-COUNT).                           
101700     MOVE CUST-NAME (WS-CUST-SUB) TO                                      
101800              REC-CUSTOMER-NAME (WS-REN-COUNT).                           
101900     MOVE TRAN-DATE         TO REC-DATE (WS-REN-COUNT).                   
102000     COMPUTE REC-AMOUNT (WS-REN-COUNT) ROUNDED = TRAN-AMOUNT.             
102100                                                                          
102200*    RL-0038 - WRITES THE REJECTED CARD AND THE REASON AS A PAIR          
102300*    OF LINES SO THE OPERATOR NEVER SEES ONE WITHOUT THE OTHER -          
102400*    SEE RVRPT-BAD-TRAN/RVRPT-BAD-TRAN-MSG ABOVE.                         
102500 299-REPORT-BAD-TRAN.                                               RL0038
102600     ADD 1 TO WS-NUM-TRAN-ERRORS.                                         
102700     MOVE TRAN-RECORD     TO RPT-BAD-TRAN-DATA.                           
102800     WRITE REPORT-RECORD FROM RVRPT-BAD-TRAN                              
102900         AFTER ADVANCING 1 LINE.                                          
103000     MOVE WS-VALID-MSG    TO RPT-BAD-MSG.                                 
103100     WRITE REPORT-RECORD FROM RVRPT-BAD-TRAN-MSG                          
103200         AFTER ADVANCING 1 LINE.                                          
103300 299-EXIT.                                                                
103400     EXIT.                                                                
103500                                                                          
103600*****************************************************************         
103700* 300 SERIES - TABLE LOOKUPS.  PLAIN SEQUENTIAL SEARCH, NO                
103800* SEARCH ALL/INDEX CLAUSES - THE TABLES ARE BUILT IN ARRIVAL              
103900* ORDER, NOT SORTED, SO A BINARY SEARCH WOULD NOT APPLY.                  
104000*                                                                         
104100* NO SORT VERB ANYWHERE IN THIS PROGRAM - UNLIKE THE OVERNIGHT            
104200* UPDATE RUN THIS PROGRAM IS MODELED ON, THE LEDGER FILES ARE NOT         
104300* SEQUENCED BY KEY ON DISK AND THE TRANSACTION VOLUME PER RUN IS          
104400* SMALL ENOUGH THAT A LINEAR SCAN OF THE FLEET/CUSTOMER TABLES ON         
104500* EVERY LOOKUP HAS NEVER BEEN A PERFORMANCE CONCERN.                      
104600*                                                                         
104700* EACH LOOKUP PAIR FOLLOWS THE SAME SHAPE - THE ODD-NUMBERED              
104800* PARAGRAPH (300/310/320) CLEARS THE FOUND SWITCH AND DRIVES A            
104900* PERFORM ... VARYING ... UNTIL OVER THE TABLE, THE EVEN-NUMBERED         
105000* PARAGRAPH (305/315/325) TESTS ONE ROW AND SETS THE SWITCH ON A          
105100* MATCH.  THIS KEEPS THE ONE-ROW COMPARE OUT OF THE VARYING               
105200* CLAUSE'S OWN PARAGRAPH, WHICH IS HOW THE REST OF THE SHOP'S             
105300* TABLE-LOOKUP CODE IS LAID OUT TOO.                                      
105400*****************************************************************         
105500*    CALLER MOVES THE PLATE TO LOOK FOR INTO WS-SEARCH-PLATE,             
105600*    THEN PERFORMS THIS PARAGRAPH AND TESTS FOUND-VEHICLE - ON A          
105700*    HIT WS-VEH-SUB IS LEFT POINTING AT THE MATCHING ROW FOR THE          
105800*    CALLER TO USE DIRECTLY, NO SECOND LOOKUP NEEDED.                     
105900 300-FIND-VEHICLE-BY-PLATE.                                               
106000     MOVE 'N' TO WS-FOUND-VEHICLE.                                        
106100*    PLATES ARE STORED UPPERCASE - UPPER THE SEARCH ARGUMENT SO A         
106200*    TRANSACTION CARD KEYED IN LOWER OR MIXED CASE STILL MATCHES.         
106300     INSPECT WS-SEARCH-PLATE                                              
106400         CONVERTING 'abcdefghijklmnopqrstuvwxyz'                          
106500                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                         
106600     PERFORM 305-CHECK-NEXT-VEHICLE                                       
106700         VARYING WS-VEH-SUB FROM 1 BY 1                                   
106800         UNTIL WS-VEH-SUB > WS-VEH-COUNT                                  
106900            OR FOUND-VEHICLE.                                             
107000                                                                          
107100*    ONE TABLE ROW PER CALL - THE VARYING CLAUSE ABOVE STOPS THE          
107200*    MOMENT FOUND-VEHICLE FLIPS, SO THIS NEVER SCANS PAST A HIT.          
107300 305-CHECK-NEXT-VEHICLE.                                                  
107400     IF VEH-LICENSE-PLATE (WS-VEH-SUB) = WS-SEARCH-PLATE                  
107500         MOVE 'Y' TO WS-FOUND-VEHICLE                                     
107600     END-IF.                                                              
107700                                                                          
107800*    SAME SHAPE AS 300 ABOVE, KEYED ON THE NUMERIC CUSTOMER ID -          
107900*    USED BY ADD-CUSTOMER'S DUPLICATE CHECK AND BY RENT/RETURN.           
108000 310-FIND-CUSTOMER-BY-ID.                                                 
108100     MOVE 'N' TO WS-FOUND-CUSTOMER.                                       
108200     PERFORM 315-CHECK-NEXT-CUSTOMER-ID                                   
108300         VARYING WS-CUST-SUB FROM 1 BY 1                                  
108400         UNTIL WS-CUST-SUB > WS-CUST-COUNT                                
108500            OR FOUND-CUSTOMER.                                            
108600                                                                          
108700 315-CHECK-NEXT-CUSTOMER-ID.                                              
108800     IF CUST-ID (WS-CUST-SUB) = WS-SEARCH-CUST-ID                         
108900         MOVE 'Y' TO WS-FOUND-CUSTOMER                                    
109000     END-IF.                                                              
109100                                                                          
109200*    USED ONLY BY THE STARTUP RENTAL-FILE RELOAD AT 125 ABOVE,            
109300*    WHICH HAS A CUSTOMER NAME BUT NO ID ON THE RELOADED RECORD -         
109400*    SEE RL-0021'S WEAKER-JOIN NOTE AT 125 FOR WHY THAT IS.               
109500 320-FIND-CUSTOMER-BY-NAME.                                               
109600     MOVE 'N' TO WS-FOUND-CUSTOMER.                                       
109700     PERFORM 325-CHECK-NEXT-CUSTOMER-NAME                                 
109800         VARYING WS-CUST-SUB FROM 1 BY 1                                  
109900         UNTIL WS-CUST-SUB > WS-CUST-COUNT                                
110000            OR FOUND-CUSTOMER.                                            
110100                                                                          
110200 325-CHECK-NEXT-CUSTOMER-NAME.                                            
110300     IF CUST-NAME (WS-CUST-SUB) = WS-SEARCH-CUST-NAME                     
110400         MOVE 'Y' TO WS-FOUND-CUSTOMER                                    
110500     END-IF.                                                              
110600                                                                          
110700*****************************************************************         
110800* 330/340/350 - APPEND-ONLY POSTING.  ONE OPEN/WRITE/CLOSE PER            
110900* ACCEPTED TRANSACTION, NOT BATCHED - MATCHES THE DESKTOP                 
111000* SYSTEM'S OPEN-FOR-APPEND-THEN-CLOSE BEHAVIOR EXACTLY.                   
111100*                                                                         
111200* OPEN EXTEND IS USED RATHER THAN KEEPING THE LEDGER FILE OPEN            
111300* FOR OUTPUT ACROSS THE WHOLE RUN SO THAT A RUN KILLED MID-               
111400* TRANSACTION LEAVES EVERY PRIOR ACCEPTED TRANSACTION ALREADY             
111500* SAFELY ON DISK, NOT SITTING IN AN OS BUFFER WAITING ON A CLOSE          
111600* THAT NEVER HAPPENS.                                                     
111700*****************************************************************         
111800 330-APPEND-VEHICLE-RECORD.                                         RL0058
111900*    CLEARED FIRST SO A SHORTER STATUS WORD ON THIS TRANSACTION           
112000*    CANNOT LEAVE PART OF A LONGER ONE FROM THE LAST APPEND               
112100*    SITTING AT THE END OF THE LINE (RL-0058).                            
112200     MOVE SPACES TO VEH-LINE-REC.                                         
112300*    SIX FIELDS, FIVE COMMAS, SAME ORDER 106-PARSE-VEHICLE-LINE           
112400*    READS THEM BACK IN.  STATUS IS THE ONLY FIELD STILL                  
112500*    DELIMITED BY SPACE - IT HAS NO EMBEDDED BLANKS, SO RL-0058           
112600*    DID NOT NEED TO TOUCH IT.                                            
112700     STRING VEH-TYPE-INFO   (WS-VEH-COUNT) DELIMITED BY SIZE              
112800            ','                            DELIMITED BY SIZE              
112900            VEH-LICENSE-PLATE (WS-VEH-COUNT)                              
113000                                            DELIMITED BY SIZE             
113100            ','                            DELIMITED BY SIZE              
113200            VEH-MAKE          (WS-VEH-COUNT)                              
113300                                            DELIMITED BY SIZE             
113400            ','                            DELIMITED BY SIZE              
113500            VEH-MODEL         (WS-VEH-COUNT)                              
113600                                            DELIMITED BY SIZE             
113700            ','                            DELIMITED BY SIZE              
113800            VEH-YEAR          (WS-VEH-COUNT)                              
113900                                            DELIMITED BY SIZE             
114000            ','                            DELIMITED BY SIZE              
114100            VEH-STATUS        (WS-VEH-COUNT)                              
114200                                            DELIMITED BY SPACE            
114300         INTO VEH-LINE-REC.                                               
114400     OPEN EXTEND VEHICLE-FILE.                                            
114500     WRITE VEH-LINE-REC.                                                  
114600     CLOSE VEHICLE-FILE.                                                  
114700                                                                          
114800*    SIMPLEST OF THE THREE APPEND PARAGRAPHS - ID AND NAME, NO            
114900*    SUBTYPE FIELDS TO WORRY ABOUT.                                       
115000 340-APPEND-CUSTOMER-RECORD.                                              
115100*    CLEARED FIRST - SAME REASON AS RL-0058 ABOVE.                        
115200     MOVE SPACES TO CUST-LINE-REC.                                        
115300     STRING CUST-ID   (WS-CUST-COUNT)      DELIMITED BY SIZE              
115400            ','                            DELIMITED BY SIZE              
115500            CUST-NAME (WS-CUST-COUNT)      DELIMITED BY SIZE              
115600         INTO CUST-LINE-REC.                                              
115700     OPEN EXTEND CUSTOMER-FILE.                                           
115800     WRITE CUST-LINE-REC.                                                 
115900     CLOSE CUSTOMER-FILE.                                                 
116000                                                                          
116100 350-APPEND-RENTAL-RECORD.                                                
116200*    CLEARED FIRST - SAME REASON AS RL-0058 ABOVE.                        
116300*    REC-TYPE IS DELIMITED BY SPACE HERE (NOT SIZE) SO 'RENT  '           
116400*    WRITES OUT AS JUST 'RENT' ON DISK, MATCHING WHAT 126-PARSE-          
116500*    RENTAL-LINE READS BACK IN ON RELOAD.                                 
116600     MOVE SPACES TO REN-LINE-REC.                                         
116700*    WS-AMOUNT-DISPLAY'S EDITED PICTURE GIVES THIS LINE ITS               
116800*    LEADING SIGN BYTE - SEE RL-0059 FOR WHY THAT BYTE MATTERS            
116900*    ON RELOAD.                                                           
117000     MOVE REC-AMOUNT (WS-REN-COUNT) TO WS-AMOUNT-DISPLAY.                 
117100     STRING REC-TYPE          (WS-REN-COUNT)                              
117200                                            DELIMITED BY SPACE            
117300            ','                            DELIMITED BY SIZE              
117400            REC-LICENSE-PLATE (WS-REN-COUNT)                              
117500                                            DELIMITED BY SIZE             
117600            ','                            DELIMITED BY SIZE              
117700            REC-CUSTOMER-NAME (WS-REN-COUNT)                              
117800                                            DELIMITED BY SIZE             
117900            ','                            DELIMITED BY SIZE              
118000            REC-DATE          (WS-REN-COUNT)                              
118100                                            DELIMITED BY SIZE             
118200            ','                            DELIMITED BY SIZE              
118300            WS-AMOUNT-DISPLAY              DELIMITED BY SIZE              
118400         INTO REN-LINE-REC.                                               
118500     OPEN EXTEND RENTAL-FILE.                                             
118600     WRITE REN-LINE-REC.                                                  
118700     CLOSE RENTAL-FILE.                                                   
118800                                                                          
118900*****************************************************************         
119000* 700 SERIES - FILE OPEN/CLOSE AND TRANSACTION FILE READ.                 
119100*****************************************************************         
119200*****************************************************************         
119300* 700 SERIES - FILE OPEN/CLOSE FOR THE FILES THAT STAY OPEN FOR           
119400* THE WHOLE RUN (TRAN-FILE AND REPORT-FILE).  THE THREE LEDGER            
119500* FILES ARE NOT OPENED HERE - EACH ONE OPENS AND CLOSES INSIDE            
119600* ITS OWN 100/110/120 LOAD PARAGRAPH, AND AGAIN INSIDE ITS OWN            
119700* 330/340/350 APPEND PARAGRAPH WHEN A TRANSACTION IS POSTED.              
119800*****************************************************************         
119900 700-OPEN-FILES.                                                          
120000*    TRAN-FILE INPUT, REPORT-FILE OUTPUT - NEITHER CLOSES UNTIL           
120100*    790 AT THE BOTTOM OF THE RUN.                                        
120200     OPEN INPUT  TRAN-FILE.                                               
120300     OPEN OUTPUT REPORT-FILE.                                             
120400*    RL-0060 - NO RVRPT, NO WAY TO REPORT ANYTHING ELSE THAT              
120500*    GOES WRONG ON THIS RUN - ABEND RATHER THAN FALL THROUGH.             
120600     IF WS-REPORT-STATUS NOT = '00'                                       
120700         DISPLAY 'RVLEDGR - ERROR OPENING RVRPT, RC = '                   
120800                 WS-REPORT-STATUS                                         
120900         GO TO 990-ABEND-RTN                                              
121000     END-IF.                                                              
121100*    A MISSING TRANFILE IS NOT ABENDED THE WAY A MISSING RVRPT IS         
121200*    ABOVE - RVRPT IS STILL OPEN HERE, SO 000-MAIN-PROCESS                
121300*    CAN STILL CLOSE OUT CLEANLY AND LEAVE A (EMPTY) REPORT BEHIND        
121400*    RATHER THAN NOTHING AT ALL.  SETTING WS-TRAN-EOF HERE IS WHAT        
121500*    SKIPS THE LOAD/POST/LIST BLOCK IN 000-MAIN-PROCESS.                  
121600     IF WS-TRANFILE-STATUS NOT = '00'                                     
121700         DISPLAY 'RVLEDGR - ERROR OPENING TRANFILE, RC = '                
121800                 WS-TRANFILE-STATUS                                       
121900         MOVE 16 TO RETURN-CODE                                           
122000         MOVE 'Y' TO WS-TRAN-EOF                                          
122100     END-IF.                                                              
122200 700-EXIT.                                                                
122300     EXIT.                                                                
122400                                                                          
122500*    ANY STATUS OTHER THAN '00' (NORMAL) OR '10' (NORMAL AT-END)          
122600*    STOPS THE RUN FROM READING FURTHER TRANSACTIONS RATHER THAN          
122700*    RISK POSTING FROM A FILE THAT IS PHYSICALLY IN TROUBLE.              
122800 710-READ-TRAN-FILE.                                                      
122900     READ TRAN-FILE                                                       
123000         AT END                                                           
123100             MOVE 'Y' TO WS-TRAN-EOF                                      
123200     END-READ.                                                            
123300     EVALUATE WS-TRANFILE-STATUS                                          
123400         WHEN '00'                                                        
123500             CONTINUE                                                     
123600         WHEN '10'                                                        
123700             MOVE 'Y' TO WS-TRAN-EOF                                      
123800         WHEN OTHER                                                       
123900             DISPLAY 'RVLEDGR - ERROR READING TRANFILE, RC = '            
124000                     WS-TRANFILE-STATUS                                   
124100             MOVE 'Y' TO WS-TRAN-EOF                                      
124200     END-EVALUATE.                                                        
124300                                                                          
124400*    VEHFILE/CUSTFILE/RENTFILE ARE ALREADY CLOSED BY THE TIME             
124500*    CONTROL GETS HERE - EACH WAS OPENED AND CLOSED INSIDE ITS OWN        
124600*    100/110/120 LOAD PARAGRAPH.  ONLY THE FILES STILL OPEN FOR           
124700*    THE WHOLE RUN NEED CLOSING AT THE END.                               
124800 790-CLOSE-FILES.                                                         
124900     CLOSE TRAN-FILE.                                                     
125000     CLOSE REPORT-FILE.                                                   
125100                                                                          
125200*****************************************************************         
125300* 800 SERIES - FLEET/CUSTOMER/HISTORY LISTINGS AND THE                    
125400* TRANSACTION CONTROL-TOTAL REPORT.                                       
125500*                                                                         
125600* EVERY WRITE IN THIS SERIES USES ADVANCING ... LINES RATHER THAN         
125700* A LINE-COUNT TEST AND ADVANCING PAGE - THIS REPORT IS SHORT             
125800* ENOUGH ON A TYPICAL RUN THAT PAGE BREAKS BETWEEN SECTIONS HAVE          
125900* NEVER BEEN NEEDED.  ONLY THE VERY FIRST LINE OF THE REPORT              
126000* (THE DATE HEADING AT 800-INIT-REPORT) ADVANCES PAGE, TO START           
126100* THE REPORT AT THE TOP OF A FRESH FORM.                                  
126200*****************************************************************         
126300 800-INIT-REPORT.                                                         
126400     MOVE WS-CURR-MM TO RPT-MM.                                           
126500     MOVE WS-CURR-DD TO RPT-DD.                                           
126600     MOVE WS-CURR-YY TO RPT-YY.                                           
126700     WRITE REPORT-RECORD FROM RVRPT-HEADER1                               
126800         AFTER ADVANCING PAGE.                                            
126900                                                                          
127000*    RL-0026 - WS-LIST-FILTER CARRIES THE STATUS TEXT OFF AN              
127100*    TRANSACTION CARD (E.G. 'RENTED') SO A MID-RUN LISTING CAN BE         
127200*    NARROWED TO ONE STATUS - 000-MAIN-PROCESS CLEARS THE FILTER          
127300*    BEFORE THE END-OF-RUN LISTING SO THAT ONE ALWAYS SHOWS ALL.          
127400 810-LIST-VEHICLES.                                                 RL0026
127500     WRITE REPORT-RECORD FROM RVRPT-VEH-HDR                               
127600         AFTER ADVANCING 2 LINES.                                         
127700     PERFORM 815-LIST-ONE-VEHICLE                                         
127800         VARYING WS-VEH-SUB FROM 1 BY 1                                   
127900         UNTIL WS-VEH-SUB > WS-VEH-COUNT.                                 
128000                                                                          
128100*    A BLANK FILTER MEANS LIST EVERYTHING - OTHERWISE ONLY ROWS           
128200*    WHOSE STATUS MATCHES THE FILTER PRINT.                               
128300 815-LIST-ONE-VEHICLE.                                                    
128400     IF WS-LIST-FILTER = SPACES                                           
128500         OR VEH-STATUS (WS-VEH-SUB) = WS-LIST-FILTER                      
128600         MOVE VEH-TYPE-INFO (WS-VEH-SUB) TO RPT-VEH-INFO                  
128700         WRITE REPORT-RECORD FROM RVRPT-VEH-DETAIL                        
128800             AFTER ADVANCING 1 LINE                                       
128900     END-IF.                                                              
129000                                                                          
129100*    NO FILTER ON THE CUSTOMER ROSTER - UNLIKE LSTVEH THERE IS NO         
129200*    TRANSACTION CARD FIELD TO NARROW IT BY.                              
129300 820-LIST-CUSTOMERS.                                                      
129400     WRITE REPORT-RECORD FROM RVRPT-CUS-HDR                               
129500         AFTER ADVANCING 2 LINES.                                         
129600     PERFORM 825-LIST-ONE-CUSTOMER                                        
129700         VARYING WS-CUST-SUB FROM 1 BY 1                                  
129800         UNTIL WS-CUST-SUB > WS-CUST-COUNT.                               
129900                                                                          
130000*    ID AND NAME ONLY - THE CUSTOMER ROSTER CARRIES NO OTHER              
130100*    PRINTABLE FIELDS.                                                    
130200 825-LIST-ONE-CUSTOMER.                                                   
130300     MOVE CUST-ID   (WS-CUST-SUB) TO RPT-CUS-ID.                          
130400     MOVE CUST-NAME (WS-CUST-SUB) TO RPT-CUS-NAME.                        
130500     WRITE REPORT-RECORD FROM RVRPT-CUS-DETAIL                            
130600         AFTER ADVANCING 1 LINE.                                          
130700                                                                          
130800*    AN EMPTY HISTORY TABLE GETS ITS OWN ONE-LINE MESSAGE INSTEAD         
130900*    OF A HEADER WITH NOTHING UNDER IT - SEE RVRPT-NO-HISTORY.            
131000 830-LIST-HISTORY.                                                        
131100     IF WS-REN-COUNT = 0                                                  
131200         WRITE REPORT-RECORD FROM RVRPT-NO-HISTORY                        
131300             AFTER ADVANCING 2 LINES                                      
131400     ELSE                                                                 
131500         WRITE REPORT-RECORD FROM RVRPT-HST-HDR                           
131600             AFTER ADVANCING 2 LINES                                      
131700         PERFORM 835-LIST-ONE-HISTORY-REC                                 
131800             VARYING WS-REN-SUB FROM 1 BY 1                               
131900             UNTIL WS-REN-SUB > WS-REN-COUNT                              
132000     END-IF.                                                              
132100                                                                          
132200*    ONE LINE PER TABLE ENTRY, IN ARRIVAL ORDER - HISTORY IS NEVER        
132300*    RESEQUENCED BY DATE, SAME AS THE DESKTOP SYSTEM'S LISTING.           
132400 835-LIST-ONE-HISTORY-REC.                                                
132500     MOVE REC-TYPE          (WS-REN-SUB) TO RPT-HST-TYPE.                 
132600     MOVE REC-LICENSE-PLATE (WS-REN-SUB) TO RPT-HST-PLATE.                
132700     MOVE REC-CUSTOMER-NAME (WS-REN-SUB) TO RPT-HST-CUST-NAME.            
132800     MOVE REC-DATE          (WS-REN-SUB) TO RPT-HST-DATE.                 
132900     MOVE REC-AMOUNT        (WS-REN-SUB) TO RPT-HST-AMOUNT.               
133000     WRITE REPORT-RECORD FROM RVRPT-HST-DETAIL                            
133100         AFTER ADVANCING 1 LINE.                                          
133200                                                                          
133300*    RL-0049 - CONTROL TOTALS ARE ACCUMULATED HERE, ONCE PER              
133400*    HISTORY RECORD IN THE TABLE, NOT IN 835 ABOVE - A LSTHST             
133500*    CARD CAN DRIVE 830 MORE THAN ONCE IN A RUN AND THE TOTALS            
133600*    MUST NOT BE COUNTED TWICE.                                           
133700 845-ACCUMULATE-HIST-TOTALS.                                              
133800     ADD REC-AMOUNT (WS-REN-SUB) TO WS-SUM-AMOUNT.                        
133900     IF REC-IS-RENT (WS-REN-SUB)                                          
134000         ADD 1 TO WS-NUM-RENT-POSTED                                      
134100     ELSE                                                                 
134200         ADD 1 TO WS-NUM-RETURN-POSTED                                    
134300     END-IF.                                                              
134400                                                                          
134500*    ONE WRITE PER TRANSACTION TYPE, SAME LABEL/REQ/OK SHAPE EACH         
134600*    TIME, FOLLOWED BY A SEPARATE LINE FOR THE DOLLAR TOTAL - SEE         
134700*    RL-0049 ABOVE FOR WHY 845 IS PERFORMED HERE AND NOT EARLIER.         
134800 850-REPORT-TRAN-STATS.                                             RL0049
134900     PERFORM 845-ACCUMULATE-HIST-TOTALS                                   
135000         VARYING WS-REN-SUB FROM 1 BY 1                                   
135100         UNTIL WS-REN-SUB > WS-REN-COUNT.                                 
135200     WRITE REPORT-RECORD FROM RVRPT-STATS-HDR                             
135300         AFTER ADVANCING 2 LINES.                                         
135400*    OVERALL CARD COUNT - OK COLUMN HERE IS ACTUALLY THE REJECT           
135500*    COUNT, NOT A SUCCESS COUNT, SO A NONZERO VALUE IS A RED FLAG.        
135600     MOVE 'TRANSACTION CARDS READ'      TO RPT-STATS-LABEL.               
135700     MOVE WS-NUM-TRAN-RECS              TO RPT-STATS-REQ.                 
135800     MOVE WS-NUM-TRAN-ERRORS            TO RPT-STATS-OK.                  
135900     WRITE REPORT-RECORD FROM RVRPT-STATS-DETAIL                          
136000         AFTER ADVANCING 1 LINE.                                          
136100*    ADD-VEHICLE LINE - REQ IS THE CARD COUNT OFF THE TRAN FILE,          
136200*    OK IS THE NUMBER THAT MADE IT INTO THE FLEET TABLE AFTER             
136300*    RVVALID AND THE DUPLICATE PLATE CHECK IN 210.                        
136400     MOVE 'ADD-VEHICLE  REQ/OK'         TO RPT-STATS-LABEL.               
136500     MOVE WS-NUM-ADDVEH-REQ             TO RPT-STATS-REQ.                 
136600     MOVE WS-NUM-ADDVEH-OK              TO RPT-STATS-OK.                  
136700     WRITE REPORT-RECORD FROM RVRPT-STATS-DETAIL                          
136800         AFTER ADVANCING 1 LINE.                                          
136900*    ADD-CUSTOMER LINE - OK COUNT IS SHORT OF REQ ONLY WHEN 220           
137000*    REJECTED A CARD ON A DUPLICATE CUSTOMER ID.                          
137100     MOVE 'ADD-CUSTOMER REQ/OK'         TO RPT-STATS-LABEL.               
137200     MOVE WS-NUM-ADDCUS-REQ             TO RPT-STATS-REQ.                 
137300     MOVE WS-NUM-ADDCUS-OK              TO RPT-STATS-OK.                  
137400     WRITE REPORT-RECORD FROM RVRPT-STATS-DETAIL                          
137500         AFTER ADVANCING 1 LINE.                                          
137600*    RENT LINE - OK COUNT IS WS-NUM-RENT-POSTED, SET WHEN 231             
137700*    ACTUALLY APPENDS THE HISTORY RECORD, NOT WHEN 230 MERELY             
137800*    ACCEPTS THE CARD.                                                    
137900     MOVE 'RENT         REQ/OK'         TO RPT-STATS-LABEL.               
138000     MOVE WS-NUM-RENT-REQ               TO RPT-STATS-REQ.                 
138100     MOVE WS-NUM-RENT-OK                TO RPT-STATS-OK.                  
138200     WRITE REPORT-RECORD FROM RVRPT-STATS-DETAIL                          
138300         AFTER ADVANCING 1 LINE.                                          
138400*    RETURN LINE - SAME SHAPE AS RENT ABOVE, OK COUNT COMES OFF           
138500*    241 POSTING THE RETURN HISTORY RECORD.                               
138600     MOVE 'RETURN       REQ/OK'         TO RPT-STATS-LABEL.               
138700     MOVE WS-NUM-RETURN-REQ             TO RPT-STATS-REQ.                 
138800     MOVE WS-NUM-RETURN-OK              TO RPT-STATS-OK.                  
138900     WRITE REPORT-RECORD FROM RVRPT-STATS-DETAIL                          
139000         AFTER ADVANCING 1 LINE.                                          
139100*    FINAL LINE - POSTED RENT/RETURN COUNTS FROM 845 ABOVE,               
139200*    RUNNING DOLLAR TOTAL, REQUESTED BY AUDIT UNDER RL-0049.              
139300     MOVE WS-NUM-RENT-POSTED            TO RPT-HIST-RENT-CT.              
139400     MOVE WS-NUM-RETURN-POSTED          TO RPT-HIST-RETURN-CT.            
139500     MOVE WS-SUM-AMOUNT                 TO RPT-HIST-SUM-AMT.              
139600     WRITE REPORT-RECORD FROM RVRPT-HIST-STATS-DETAIL                     
139700         AFTER ADVANCING 1 LINE.                                          
139800                                                                          
139900*****************************************************************         
140000* 900 - BUILDS THE "| PLATE | MAKE | MODEL | YEAR | STATUS |"             
140100* INFO STRING PERSISTED WITH EVERY NEWLY ADDED VEHICLE.  MAKE             
140200* AND MODEL ARE STILL STRUNG DELIMITED BY SPACE HERE, NOT SIZE            
140300* LIKE 330 WAS CHANGED TO UNDER RL-0058 - THIS FIELD IS ONLY 60           
140400* BYTES WIDE AND IS NEVER READ BACK APART FROM BEING DISPLAYED,           
140500* SO A TWO-WORD MAKE IS COMPACTED TO ITS FIRST WORD HERE RATHER           
140600* THAN RUN THE STRING OFF THE END OF WS-VEH-INFO-BUILD.                   
140700*****************************************************************         
140800 900-BUILD-VEH-INFO-STRING.                                               
140900     MOVE SPACES TO WS-VEH-INFO-BUILD.                                    
141000     STRING '| '                        DELIMITED BY SIZE                 
141100            VEH-LICENSE-PLATE (WS-VEH-COUNT)                              
141200                                         DELIMITED BY SIZE                
141300            ' | '                       DELIMITED BY SIZE                 
141400            VEH-MAKE          (WS-VEH-COUNT)                              
141500                                         DELIMITED BY SPACE               
141600            ' | '                       DELIMITED BY SIZE                 
141700            VEH-MODEL         (WS-VEH-COUNT)                              
141800                                         DELIMITED BY SPACE               
141900            ' | '                       DELIMITED BY SIZE                 
142000            VEH-YEAR          (WS-VEH-COUNT)                              
142100                                         DELIMITED BY SIZE                
142200            ' | '                       DELIMITED BY SIZE                 
142300            VEH-STATUS        (WS-VEH-COUNT)                              
142400                                         DELIMITED BY SPACE               
142500            ' |'                        DELIMITED BY SIZE                 
142600         INTO WS-VEH-INFO-BUILD.                                          
142700                                                                          
142800*****************************************************************         
142900* 990 - ABEND EXIT.  REACHED ONLY WHEN RVRPT WILL NOT OPEN, SO            
143000* THE RUN CANNOT EVEN REPORT A BAD-TRANSACTION LISTING.  LOGS THE         
143100* CONDITION TO THE CONSOLE AND TERMINATES WITH A HARD RETURN-CODE         
143200* RATHER THAN LETTING THE REST OF THE RUN PROCEED BLIND (RL-0060).        
143300*****************************************************************         
143400*    NO ATTEMPT IS MADE TO CLOSE TRAN-FILE OR ANY OF THE LEDGER           
143500*    FILES FROM HERE - THEY ARE EITHER NOT YET OPEN (TRAN-FILE IS         
143600*    OPENED IN THE SAME PARAGRAPH, BEFORE RVRPT) OR NOT YET               
143700*    TOUCHED (THE LEDGER FILES OPEN AND CLOSE LATER, INSIDE THEIR         
143800*    OWN 100/110/120 LOAD PARAGRAPHS, WHICH NEVER RUN IF CONTROL          
143900*    REACHES HERE).  RETURN-CODE 16 IS SHOP STANDARD FOR A HARD           
144000*    I/O FAILURE, HIGH ENOUGH THAT JCL COND CODES DOWNSTREAM OF           
144100*    THIS STEP WILL BYPASS.                                               
144200 990-ABEND-RTN.                                                           
144300     DISPLAY 'RVLEDGR - ABEND - RVRPT WILL NOT OPEN'.                     
144400     MOVE 16 TO RETURN-CODE.                                              
144500     GOBACK.                                                              
