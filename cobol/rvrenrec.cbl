000100*****************************************************************         
000200* RVRENREC  -  RENTAL HISTORY RECORD LAYOUT                               
000300*                                                                         
000400* ONE ENTRY PER RENT OR RETURN TRANSACTION POSTED TO THE LEDGER           
000500* (RENTAL_RECORDS.TXT).  LINKS TO THE VEHICLE BY PLATE AND TO             
000600* THE CUSTOMER BY NAME - NOT BY ID.  SEE 120-LOAD-RENTAL-FILE             
000700* IN RVLEDGR FOR WHY THE WEAKER JOIN IS KEPT ON RELOAD EVEN               
000800* THOUGH THE LIVE POST PASSES RESOLVED TABLE ENTRIES.                     
000900*****************************************************************         
001000     05  REC-TYPE                    PIC X(06).                           
001100         88  REC-IS-RENT             VALUE 'RENT'.                        
001200         88  REC-IS-RETURN           VALUE 'RETURN'.                      
001300     05  REC-LICENSE-PLATE           PIC X(06).                           
001400     05  REC-CUSTOMER-NAME           PIC X(40).                           
001500     05  REC-DATE                    PIC X(10).                           
001600     05  REC-DATE-PARTS REDEFINES REC-DATE.                               
001700         10  REC-DATE-YYYY           PIC X(04).                           
001800         10  FILLER                  PIC X(01).                           
001900         10  REC-DATE-MM             PIC X(02).                           
002000         10  FILLER                  PIC X(01).                           
002100         10  REC-DATE-DD             PIC X(02).                           
002200     05  REC-AMOUNT                  PIC S9(07)V9(02)                     
002300                                      COMP-3.                             
002400     05  FILLER                      PIC X(10).                           
