000100*****************************************************************         
000200* RVTRNREC  -  BATCH LEDGER TRANSACTION RECORD                            
000300*                                                                         
000400* ONE CARD PER ADD-VEHICLE / ADD-CUSTOMER / RENT / RETURN / LIST          
000500* REQUEST IN THE DAILY TRANSACTION FILE (TRANFILE) READ BY                
000600* RVLEDGR.  REPLACES THE INTERACTIVE MENU OF THE ORIGINAL                 
000700* DESKTOP PROGRAM - SEE PARAGRAPH 200-PROCESS-TRANSACTIONS.               
000800*                                                                         
000900* FIELDS NOT USED BY A GIVEN TRAN-CODE ARE LEFT BLANK BY THE              
001000* SUBMITTER AND IGNORED BY THE PARAGRAPH THAT HANDLES IT.                 
001100*****************************************************************         
001200 01  TRAN-RECORD.                                                         
001300     05  TRAN-CODE                   PIC X(06).                           
001400         88  TRAN-IS-ADD-VEHICLE     VALUE 'ADDVEH'.                      
001500         88  TRAN-IS-ADD-CUSTOMER    VALUE 'ADDCUS'.                      
001600         88  TRAN-IS-RENT            VALUE 'RENT  '.                      
001700         88  TRAN-IS-RETURN          VALUE 'RETURN'.                      
001800         88  TRAN-IS-LIST-VEHICLES   VALUE 'LSTVEH'.                      
001900         88  TRAN-IS-LIST-CUSTOMERS  VALUE 'LSTCUS'.                      
002000         88  TRAN-IS-LIST-HISTORY    VALUE 'LSTHST'.                      
002100     05  TRAN-PLATE                  PIC X(06).                           
002200     05  TRAN-VEH-SUBTYPE            PIC X(01).                           
002300         88  TRAN-SUBTYPE-CAR        VALUE 'C'.                           
002400         88  TRAN-SUBTYPE-MINIBUS    VALUE 'M'.                           
002500         88  TRAN-SUBTYPE-PICKUP     VALUE 'P'.                           
002600     05  TRAN-MAKE                   PIC X(20).                           
002700     05  TRAN-MODEL                  PIC X(20).                           
002800     05  TRAN-YEAR                   PIC 9(04).                           
002900     05  TRAN-SEATS                  PIC 9(02).                           
003000     05  TRAN-ACCESSIBLE             PIC X(01).                           
003100     05  TRAN-CARGO-SIZE             PIC 9(04)V9(02).                     
003200     05  TRAN-TRAILER                PIC X(01).                           
003300     05  TRAN-CUST-ID                PIC 9(06).                           
003400     05  TRAN-CUST-ID-ALPHA REDEFINES TRAN-CUST-ID PIC X(06).             
003500     05  TRAN-CUST-NAME              PIC X(40).                           
003600     05  TRAN-FILTER-STATUS          PIC X(16).                           
003700     05  TRAN-DATE                   PIC X(10).                           
003800     05  TRAN-AMOUNT                 PIC S9(07)V9(02)                     
003900                                      COMP-3.                             
004000     05  TRAN-COMMENT                PIC X(01).                           
004100     05  FILLER                      PIC X(08).                           
