000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.  RVVALID.                                                    
000300 AUTHOR.  T W KRESS.                                                      
000400 INSTALLATION.  FLEETWAY RENTAL SYSTEMS - MIS DEPT.                       
000500 DATE-WRITTEN.  06/03/87.                                                 
000600 DATE-COMPILED.                                                           
000700 SECURITY.  NON-CONFIDENTIAL.                                             
000800*****************************************************************         
000900* RVVALID                                                                 
001000*                                                                         
001100* APPLIES THE VEHICLE "ADD" BUSINESS RULES THAT RVLEDGR CANNOT            
001200* SKIP EVEN IF THE DUPLICATE-PLATE CHECK WOULD OTHERWISE PASS -           
001300*     1) CAPITALIZE MAKE AND MODEL (FIRST CHAR UP, REST DOWN)             
001400*     2) UPPER-CASE AND VALIDATE THE LICENSE PLATE, EXACTLY               
001500*        3 LETTERS FOLLOWED BY 3 DIGITS                                   
001600* A FAILED PLATE CHECK MUST STOP THE ADD BEFORE RVLEDGR EVER              
001700* LOOKS THE PLATE UP IN THE FLEET TABLE - CALLER CHECKS                   
001800* LK-PLATE-OK BEFORE GOING NEAR 300-FIND-VEHICLE-BY-PLATE.                
001900*                                                                         
002000*  06/03/87  TWK  ORIGINAL PROGRAM.                                       
002100*  11/19/88  TWK  MODEL FIELD WAS NOT BEING CAPITALIZED WHEN              
002200*                 MAKE WAS BLANK - FIXED 220-CAPITALIZE-WORK.             
002300*  02/08/90  DWS  ADDED LK-VALID-MSG SO RVLEDGR CAN PRINT A               
002400*                 REASON ON THE ERROR LISTING INSTEAD OF A                
002500*                 BARE REJECT CODE.                                       
002600*  09/14/91  TWK  PLATE CHECK REWRITTEN TO SCAN EACH LETTER               
002700*                 POSITION INSTEAD OF COMPARING THE WHOLE FIELD           
002800*                 AGAINST A TABLE OF VALID PREFIXES.                      
002900*  05/02/93  RGH  CLEAN UP - REMOVED DEAD WS-SCRATCH FIELD LEFT           
003000*                 OVER FROM THE 91 REWRITE.                               
003100*  01/11/99  DWS  Y2K REVIEW - PROGRAM CARRIES NO DATE FIELDS             
003200*                 OF ITS OWN, NO CHANGE REQUIRED.                         
003300*  07/30/01  RGH  DOCUMENTED THE ORDER-OF-OPERATIONS NOTE ABOVE           
003400*                 AFTER A PROD INCIDENT WHERE A BAD PLATE                 
003500*                 SLIPPED INTO THE DUP CHECK.                             
003600*  11/14/03  TWK  RL-0060 - EVERY CALLED PARAGRAPH WAS A BARE             
003700*                 PERFORM WITH NO EXIT - REWORKED TO PERFORM ...          
003800*                 THRU ... -EXIT WITH A GO TO ON THE PLATE-CHECK          
003900*                 REJECT PATH, TO MATCH THE REST OF THE SHOP.             
004000*  11/14/03  TWK  RL-0061 - THIS SUBPROGRAM HAD NO CONFIGURATION          
004100*                 SECTION AT ALL - EVERY OTHER PROGRAM IN THE             
004200*                 SHOP CARRIES SOURCE-COMPUTER/OBJECT-COMPUTER/           
004300*                 SPECIAL-NAMES EVEN WHEN IT HAS NO PRINTER FILE          
004400*                 OF ITS OWN.  ADDED FOR CONSISTENCY WITH RVLEDGR.        
004500*****************************************************************         
004600                                                                          
004700 ENVIRONMENT DIVISION.                                                    
004800 CONFIGURATION SECTION.                                                   
004900 SOURCE-COMPUTER.  IBM-370.                                               
005000 OBJECT-COMPUTER.  IBM-370.                                               
005100*    THIS SUBPROGRAM OPENS NO FILES OF ITS OWN AND CARRIES NO             
005200*    PRINTER SYMBOL - THE CLASS CLAUSE BELOW IS HERE SOLELY SO            
005300*    THE ENVIRONMENT DIVISION MATCHES SHOP STANDARD SHAPE (SEE            
005400*    RL-0061 ABOVE) AND IS AVAILABLE IF A FUTURE PLATE-FORMAT             
005500*    CHANGE EVER NEEDS TO TEST FOR NON-ALPHABETIC INPUT.                  
005600 SPECIAL-NAMES.                                                           
005700     CLASS PLATE-ALPHABETIC IS 'A' THRU 'Z'.                              
005800                                                                          
005900 DATA DIVISION.                                                           
006000                                                                          
006100 WORKING-STORAGE SECTION.                                                 
006200                                                                          
006300*    WORK AREA FOR CAPITALIZING A MAKE OR MODEL FIELD ONE WORD            
006400*    AT A TIME - SEE 220-CAPITALIZE-WORK.  FIRST CHARACTER IS             
006500*    BROKEN OUT SEPARATELY SO IT CAN BE FORCED BACK TO UPPER              
006600*    CASE AFTER THE WHOLE FIELD HAS BEEN LOWERED.                         
006700     01  WS-CAP-WORK.                                                     
006800         05  WS-CAP-FIRST-CHAR       PIC X(01).                           
006900         05  WS-CAP-REST-CHARS       PIC X(19).                           
007000     01  WS-CAP-CHARS REDEFINES WS-CAP-WORK                               
007100                                     PIC X(01) OCCURS 20 TIMES.           
007200                                                                          
007300*    WORK AREA FOR THE LICENSE PLATE EDIT.  THE LETTERS/DIGITS            
007400*    VIEW BELOW IS USED TO NUMERIC-TEST THE LAST THREE BYTES              
007500*    ONCE THE FIRST THREE HAVE PASSED THE LETTER SCAN.                    
007600     01  WS-PLATE-WORK               PIC X(06).                           
007700     01  WS-PLATE-CHARS REDEFINES WS-PLATE-WORK                           
007800                                     PIC X(01) OCCURS 06 TIMES.           
007900     01  WS-PLATE-PARTS REDEFINES WS-PLATE-WORK.                          
008000         05  WS-PLATE-LETTERS        PIC X(03).                           
008100         05  WS-PLATE-DIGITS         PIC 9(03).                           
008200                                                                          
008300*    SUBSCRIPT FOR THE PLATE LETTER SCAN - COMP PER SHOP                  
008400*    STANDARD FOR ANY FIELD USED TO INDEX A TABLE OR FIELD.               
008500     01  WS-SUB                      PIC S9(02) COMP VALUE +0.            
008600                                                                          
008700 LINKAGE SECTION.                                                         
008800                                                                          
008900*    FIELDS PASSED DOWN FROM RVLEDGR'S 210-PROCESS-ADD-VEHICLE-           
009000*    TRAN.  MAKE AND MODEL COME BACK CAPITALIZED IN PLACE;                
009100*    PLATE COMES BACK UPPER-CASED IN PLACE ONLY IF IT PASSES              
009200*    THE FORMAT EDIT - OTHERWISE THE CALLER'S COPY IS LEFT                
009300*    ALONE AND LK-PLATE-OK TELLS IT NOT TO TRUST IT.                      
009400     01  LK-MAKE                     PIC X(20).                           
009500     01  LK-MODEL                    PIC X(20).                           
009600     01  LK-PLATE                    PIC X(06).                           
009700     01  LK-PLATE-OK                 PIC X(01).                           
009800         88  LK-PLATE-IS-VALID       VALUE 'Y'.                           
009900*    SET WHEN THE PLATE FAILS THE FORMAT EDIT SO RVLEDGR CAN              
010000*    PRINT A REASON ON THE REJECTED-CARD LISTING - SEE 02/08/90           
010100*    ABOVE.                                                               
010200     01  LK-VALID-MSG                PIC X(40).                     RV0027
010300                                                                          
010400*****************************************************************         
010500 PROCEDURE DIVISION USING LK-MAKE, LK-MODEL, LK-PLATE,                    
010600                           LK-PLATE-OK, LK-VALID-MSG.                     
010700*****************************************************************         
010800                                                                          
010900*    ENTRY POINT.  CAPITALIZATION RUNS FIRST BECAUSE THE PLATE            
011000*    MESSAGE TEXT IN LK-VALID-MSG MUST START OUT BLANK EVERY              
011100*    CALL - RVLEDGR DOES NOT CLEAR IT BETWEEN ADD-VEHICLE CARDS.          
011200 000-MAIN.                                                                
011300     MOVE SPACES TO LK-VALID-MSG.                                         
011400     PERFORM 200-CAPITALIZE-MAKE THRU 200-EXIT.                           
011500     PERFORM 210-CAPITALIZE-MODEL THRU 210-EXIT.                          
011600     PERFORM 300-VALIDATE-PLATE THRU 300-EXIT.                            
011700     GOBACK.                                                              
011800                                                                          
011900*    SKIPPED WHEN THE CARD LEFT MAKE BLANK - AN OMITTED MAKE IS           
012000*    NOT THIS PARAGRAPH'S PROBLEM, ONLY A BLANK ONE'S CASE.               
012100 200-CAPITALIZE-MAKE.                                                     
012200     IF LK-MAKE NOT = SPACES                                              
012300         MOVE LK-MAKE TO WS-CAP-WORK                                      
012400         PERFORM 220-CAPITALIZE-WORK                                      
012500         MOVE WS-CAP-WORK TO LK-MAKE                                      
012600     END-IF.                                                              
012700 200-EXIT.                                                                
012800     EXIT.                                                                
012900                                                                          
013000*    SAME RULE AS 200 ABOVE, FOR THE MODEL FIELD.  SEPARATE               
013100*    PARAGRAPH RATHER THAN ONE LOOP OVER BOTH FIELDS BECAUSE              
013200*    MAKE AND MODEL ARE NOT ADJACENT IN LK-MAKE/LK-MODEL AND              
013300*    THE SHOP DOES NOT REDEFINE LINKAGE PARAMETERS TO MAKE THEM           
013400*    SO.                                                                  
013500 210-CAPITALIZE-MODEL.                                                    
013600     IF LK-MODEL NOT = SPACES                                             
013700         MOVE LK-MODEL TO WS-CAP-WORK                                     
013800         PERFORM 220-CAPITALIZE-WORK                                      
013900         MOVE WS-CAP-WORK TO LK-MODEL                                     
014000     END-IF.                                                              
014100 210-EXIT.                                                                
014200     EXIT.                                                                
014300                                                                          
014400*    LOWER THE WHOLE WORD, THEN PUT BACK AN UPPER-CASE                    
014500*    FIRST CHARACTER - SEE 11/19/88 ABOVE.  SHARED BY 200 AND             
014600*    210 SO THE RULE CANNOT DRIFT BETWEEN MAKE AND MODEL.                 
014700 220-CAPITALIZE-WORK.                                               RV0014
014800*    FIRST PASS LOWERS EVERY LETTER IN THE WORK AREA, INCLUDING           
014900*    THE FIRST ONE - THE CARD MAY HAVE COME IN ALL CAPS, MIXED            
015000*    CASE, OR ALL LOWER, AND THIS PARAGRAPH MUST PRODUCE THE              
015100*    SAME RESULT NO MATTER WHICH.                                         
015200     INSPECT WS-CAP-WORK CONVERTING                                       
015300         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                                     
015400      TO  'abcdefghijklmnopqrstuvwxyz'.                                   
015500*    SECOND PASS RE-UPPERS ONLY THE FIRST BYTE OF THE WORK AREA           
015600*    THROUGH THE WS-CAP-CHARS TABLE VIEW - THE REST OF THE WORD           
015700*    STAYS LOWER CASE.                                                    
015800     INSPECT WS-CAP-CHARS(1) CONVERTING                                   
015900         'abcdefghijklmnopqrstuvwxyz'                                     
016000      TO  'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                   
016100                                                                          
016200*    UPPER-CASE THEN CHECK [A-Z]{3}[0-9]{3} - SEE 09/14/91.  A            
016300*    CARD CAN ARRIVE WITH THE PLATE IN ANY CASE (OR MIXED) SO             
016400*    THE FIELD IS FORCED TO UPPER CASE BEFORE EITHER THE LETTER           
016500*    SCAN OR THE NUMERIC TEST IS MADE.                                    
016600 300-VALIDATE-PLATE.                                                      
016700     MOVE LK-PLATE TO WS-PLATE-WORK.                                      
016800     INSPECT WS-PLATE-WORK CONVERTING                                     
016900         'abcdefghijklmnopqrstuvwxyz'                                     
017000      TO  'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                   
017100     MOVE 'Y' TO LK-PLATE-OK.                                             
017200*    SCANS THE FIRST THREE BYTES ONE AT A TIME - STOPS EARLY ON           
017300*    THE FIRST BAD LETTER SO A PLATE THAT FAILS ON BYTE 1 DOES            
017400*    NOT ALSO GET CHARGED FOR BYTES 2 AND 3.                              
017500     PERFORM 310-CHECK-NEXT-PLATE-LETTER THRU 310-EXIT                    
017600         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 3                      
017700            OR LK-PLATE-OK = 'N'.                                         
017800*    A FAILED LETTER SCAN IS A HARD REJECT - NO POINT CHECKING            
017900*    THE DIGIT GROUP ON A PLATE THAT IS ALREADY BAD, SO LEAVE             
018000*    BY THE LOCAL EXIT RATHER THAN FALLING INTO THE NEXT TEST.            
018100     IF LK-PLATE-OK = 'N'                                                 
018200         MOVE 'INVALID LICENSE PLATE FORMAT' TO LK-VALID-MSG              
018300         GO TO 300-EXIT                                                   
018400     END-IF.                                                              
018500*    LETTERS PASSED - NOW CONFIRM THE LAST THREE BYTES ARE ALL            
018600*    DIGITS.  WS-PLATE-DIGITS IS THE NUMERIC VIEW OF THOSE SAME           
018700*    THREE BYTES FROM THE WS-PLATE-PARTS REDEFINES ABOVE.                 
018800     IF WS-PLATE-DIGITS NOT NUMERIC                                       
018900         MOVE 'N' TO LK-PLATE-OK                                          
019000         MOVE 'INVALID LICENSE PLATE FORMAT' TO LK-VALID-MSG              
019100         GO TO 300-EXIT                                                   
019200     END-IF.                                                              
019300*    BOTH CHECKS PASSED - HAND THE NOW UPPER-CASED PLATE BACK             
019400*    TO THE CALLER SO RVLEDGR NEVER HAS TO RE-EDIT IT.                    
019500     MOVE WS-PLATE-WORK TO LK-PLATE.                                      
019600 300-EXIT.                                                                
019700     EXIT.                                                                
019800                                                                          
019900*    TESTS ONE BYTE OF THE PLATE AGAINST THE A-THRU-Z RANGE -             
020000*    REWRITTEN 09/14/91 TO SCAN POSITION BY POSITION INSTEAD OF           
020100*    COMPARING THE WHOLE THREE-BYTE GROUP AGAINST A TABLE OF              
020200*    VALID PREFIXES, WHICH COULD NOT COVER EVERY COMBINATION.             
020300 310-CHECK-NEXT-PLATE-LETTER.                                       RV0041
020400     IF WS-PLATE-CHARS(WS-SUB) < 'A' OR                                   
020500        WS-PLATE-CHARS(WS-SUB) > 'Z'                                      
020600         MOVE 'N' TO LK-PLATE-OK                                          
020700     END-IF.                                                              
020800 310-EXIT.                                                                
020900     EXIT.                                                                
