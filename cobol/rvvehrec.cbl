000100*****************************************************************         
000200* RVVEHREC  -  VEHICLE MASTER RECORD LAYOUT                               
000300*                                                                         
000400* ONE ENTRY PER VEHICLE IN THE FLEET ROSTER (VEHICLES.TXT).               
000500* CARRIED BOTH AS THE LINE-SEQUENTIAL LEDGER RECORD AND AS ONE            
000600* OCCURRENCE OF THE IN-MEMORY FLEET TABLE BUILT AT STARTUP.               
000700*                                                                         
000800* NOTE - PER THE ORIGINAL DESKTOP SYSTEM THIS RECORD CARRIES NO           
000900* SUBTYPE TAG.  ON RELOAD EVERY VEHICLE COMES BACK AS A 4-SEAT            
001000* CAR REGARDLESS OF HOW IT WAS ORIGINALLY REGISTERED - CARRIED            
001100* FORWARD HERE ON PURPOSE, NOT A DEFECT IN THIS COPYBOOK.                 
001200*****************************************************************         
001300     05  VEH-LICENSE-PLATE           PIC X(06).                           
001400     05  VEH-PLATE-PARTS REDEFINES VEH-LICENSE-PLATE.                     
001500         10  VEH-PLATE-LETTERS       PIC X(03).                           
001600         10  VEH-PLATE-DIGITS        PIC 9(03).                           
001700     05  VEH-MAKE                    PIC X(20).                           
001800     05  VEH-MODEL                   PIC X(20).                           
001900     05  VEH-YEAR                    PIC 9(04).                           
002000     05  VEH-STATUS                  PIC X(16).                           
002100         88  VEH-AVAILABLE           VALUE 'Available'.                   
002200         88  VEH-HELD                VALUE 'Held'.                        
002300         88  VEH-RENTED              VALUE 'Rented'.                      
002400         88  VEH-UNDER-MAINTENANCE   VALUE 'UnderMaintenance'.            
002500         88  VEH-OUT-OF-SERVICE      VALUE 'OutOfService'.                
002600         88  VEH-STATUS-VALID        VALUE 'Available'                    
002700                                            'Held'                        
002800                                            'Rented'                      
002900                                            'UnderMaintenance'            
003000                                            'OutOfService'.               
003100     05  VEH-SEATS                   PIC 9(02).                           
003200     05  VEH-ACCESSIBLE              PIC X(01).                           
003300     05  VEH-CARGO-SIZE              PIC 9(04)V9(02).                     
003400     05  VEH-TRAILER                 PIC X(01).                           
003500     05  VEH-TYPE-INFO               PIC X(60).                           
003600     05  FILLER                      PIC X(10).                           
