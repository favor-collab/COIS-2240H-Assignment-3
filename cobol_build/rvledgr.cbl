000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.  RVLEDGR.                                                    
000300 AUTHOR.  D L STOUT.                                                      
000400 INSTALLATION.  FLEETWAY RENTAL SYSTEMS - MIS DEPT.                       
000500 DATE-WRITTEN.  06/01/87.                                                 
000600 DATE-COMPILED.                                                           
000700 SECURITY.  NON-CONFIDENTIAL.                                             
000800*****************************************************************         
000900* RVLEDGR                                                                 
001000*                                                                         
001100* DAILY FLEET LEDGER POSTING RUN.  LOADS THE THREE LEDGER FILES           
001200* (FLEET ROSTER, CUSTOMER ROSTER, RENTAL HISTORY) INTO TABLES,            
001300* READS THE DAY'S TRANSACTION FILE AND POSTS EACH ADD-VEHICLE,            
001400* ADD-CUSTOMER, RENT AND RETURN REQUEST, APPENDING ACCEPTED               
001500* TRANSACTIONS BACK TO THE LEDGER FILES ONE AT A TIME, THEN               
001600* PRINTS THE FLEET/CUSTOMER/HISTORY LISTINGS AND A TRANSACTION            
001700* CONTROL-TOTAL REPORT.                                                   
001800*                                                                         
001900* CALLS RVVALID TO APPLY THE VEHICLE CAPITALIZATION AND LICENSE           
002000* PLATE EDIT RULES BEFORE AN ADD-VEHICLE REQUEST IS ALLOWED TO            
002100* REACH THE FLEET TABLE.                                                  
002200*                                                                         
002300*  06/01/87  DWS  ORIGINAL PROGRAM.                                       
002400*  06/01/87  DWS  RL-0001 - INITIAL LOAD/POST/REPORT STRUCTURE            
002500*                 MODELED ON THE OVERNIGHT TRANSACTION UPDATE             
002600*                 RUN.                                                    
002700*  02/14/88  DWS  RL-0009 - VEHICLE RELOAD WAS PICKING UP THE             
002800*                 SUBTYPE FIELDS OFF THE INFO STRING - REMOVED.           
002900*                 FLEET RELOAD ALWAYS COMES BACK AS A 4-SEAT              
003000*                 CAR, PER THE DESKTOP SYSTEM THIS REPLACES -             
003100*                 NOT TO BE FIXED, SEE 106-PARSE-VEHICLE-LINE.            
003200*  10/03/88  TWK  RL-0014 - ADDED THE DUPLICATE LICENSE PLATE             
003300*                 AND DUPLICATE CUSTOMER ID CHECKS, WHICH THE             
003400*                 FIRST CUT OF THIS PROGRAM DID NOT HAVE.                 
003500*  04/22/90  DWS  RL-0021 - RENTAL HISTORY RELOAD NOW JOINS THE           
003600*                 CUSTOMER BY NAME, NOT BY ID - MATCHES HOW THE           
003700*                 HISTORY LINE IS WRITTEN (NAME, NOT ID) AND              
003800*                 HOW THE DESKTOP SYSTEM ALWAYS DID IT.                   
003900*  08/11/91  RGH  RL-0026 - ADDED THE OPTIONAL STATUS FILTER ON           
004000*                 THE FLEET LISTING REQUEST (LSTVEH CARD).                
004100*  03/19/93  TWK  RL-0033 - RENT/RETURN ELIGIBILITY CHECKS WERE           
004200*                 TESTING VEH-STATUS AGAINST A LITERAL INSTEAD            
004300*                 OF THE 88-LEVELS - SWITCHED TO VEH-AVAILABLE            
004400*                 AND VEH-RENTED FOR CONSISTENCY WITH RVVEHREC.           
004500*  11/02/94  DWS  RL-0038 - BAD TRANSACTION LISTING NOW ECHOES            
004600*                 THE OFFENDING CARD AND THE REJECT REASON ON             
004700*                 TWO LINES INSTEAD OF ONE CRAMMED LINE.                  
004800*  01/08/99  DWS  RL-0044 - Y2K REVIEW.  DATE FIELDS ON THIS              
004900*                 PROGRAM ARE PASS-THROUGH TEXT (REC-DATE) AND            
005000*                 THE RUN-DATE HEADING ONLY - NO 2-DIGIT YEAR             
005100*                 ARITHMETIC IN THIS PROGRAM.  NO CHANGE MADE.            
005200*  06/27/00  RGH  RL-0049 - ADDED THE RENT-COUNT/RETURN-COUNT/            
005300*                 AMOUNT CONTROL TOTAL AT THE END OF THE HISTORY          
005400*                 LISTING - REQUESTED BY AUDIT.                           
005500*  02/15/02  RGH  RL-0055 - AMOUNT FIELDS CONVERTED TO COMP-3 TO          
005600*                 MATCH SHOP STANDARD FOR CURRENCY FIELDS.                
005700*  09/10/02  TWK  RL-0058 - 330/340/350 WERE STRINGING THE INFO,          
005800*                 MAKE, MODEL AND CUSTOMER-NAME FIELDS DELIMITED          
005900*                 BY SPACE, WHICH CUT THEM OFF AT THE FIRST               
006000*                 EMBEDDED BLANK INSTEAD OF THE END OF THE FIELD -        
006100*                 A TWO-WORD MAKE OR NAME LOST ITS SECOND WORD ON         
006200*                 THE LEDGER FILE.  SWITCHED THOSE FIELDS (AND THE        
006300*                 INFO STRING) TO DELIMITED BY SIZE AND WIDENED           
006400*                 VEH-LINE-REC TO MATCH.  ALSO NOW CLEARS THE FD          
006500*                 RECORD BEFORE EACH STRING SO A SHORT VALUE THIS         
006600*                 TIME CANNOT LEAVE PART OF A LONGER ONE FROM THE         
006700*                 PRIOR APPEND SITTING PAST THE END OF THE LINE.          
006800*  09/10/02  TWK  RL-0059 - THE AMOUNT TEXT WRITTEN TO RENTAL_            
006900*                 RECORDS.TXT CARRIES A LEADING SIGN POSITION THAT        
007000*                 IS BLANK FOR A POSITIVE AMOUNT, SO 127-CONVERT-         
007100*                 AMOUNT-TEXT WAS HANDING A TOKEN STARTING WITH A         
007200*                 BLANK TO AN UNSIGNED UNSTRING TARGET ON RELOAD.         
007300*                 SIGN BYTE IS NOW CHECKED ON ITS OWN BEFORE THE          
007400*                 DIGITS ARE UNSTRUNG, AND WS-AMOUNT-DISPLAY IS           
007500*                 NOW STRUNG DELIMITED BY SIZE SO THAT BYTE IS            
007600*                 ALWAYS PRESENT ON DISK.                                 
007700*****************************************************************         
007800                                                                          
007900 ENVIRONMENT DIVISION.                                                    
008000 CONFIGURATION SECTION.                                                   
008100 SOURCE-COMPUTER.  IBM-370.                                               
008200 OBJECT-COMPUTER.  IBM-370.                                               
008300 SPECIAL-NAMES.                                                           
008400     C01 IS TOP-OF-FORM.                                                  
008500                                                                          
008600 INPUT-OUTPUT SECTION.                                                    
008700 FILE-CONTROL.                                                            
008800     SELECT VEHICLE-FILE   ASSIGN TO VEHFILE                              
008900         ORGANIZATION IS LINE SEQUENTIAL                                  
009000         FILE STATUS IS WS-VEHFILE-STATUS.                                
009100     SELECT CUSTOMER-FILE  ASSIGN TO CUSTFILE                             
009200         ORGANIZATION IS LINE SEQUENTIAL                                  
009300         FILE STATUS IS WS-CUSTFILE-STATUS.                               
009400     SELECT RENTAL-FILE    ASSIGN TO RENTFILE                             
009500         ORGANIZATION IS LINE SEQUENTIAL                                  
009600         FILE STATUS IS WS-RENTFILE-STATUS.                               
009700     SELECT TRAN-FILE      ASSIGN TO TRANFILE                             
009800         FILE STATUS IS WS-TRANFILE-STATUS.                               
009900     SELECT REPORT-FILE    ASSIGN TO RVRPT                                
010000         FILE STATUS IS WS-REPORT-STATUS.                                 
010100                                                                          
010200 DATA DIVISION.                                                           
010300 FILE SECTION.                                                            
010400 FD  VEHICLE-FILE.                                                        
010500 01  VEH-LINE-REC                    PIC X(131).                          
010600                                                                          
010700 FD  CUSTOMER-FILE.                                                       
010800 01  CUST-LINE-REC                   PIC X(060).                          
010900                                                                          
011000 FD  RENTAL-FILE.                                                         
011100 01  REN-LINE-REC                    PIC X(120).                          
011200                                                                          
011300 FD  TRAN-FILE.                                                           
011400     COPY RVTRNREC.                                                       
011500                                                                          
011600 FD  REPORT-FILE.                                                         
011700 01  REPORT-RECORD                   PIC X(132).                          
011800                                                                          
011900 WORKING-STORAGE SECTION.                                                 
012000                                                                          
012100*****************************************************************         
012200* RUN-DATE/TIME - FOR THE REPORT HEADING ONLY, NO ARITHMETIC.             
012300*****************************************************************         
012400 01  WS-CURRENT-DATE-TIME.                                                
012500     05  WS-CURR-DATE.                                                    
012600         10  WS-CURR-YY              PIC 9(02).                           
012700         10  WS-CURR-MM              PIC 9(02).                           
012800         10  WS-CURR-DD              PIC 9(02).                           
012900     05  WS-CURR-TIME.                                                    
013000         10  WS-CURR-HH              PIC 9(02).                           
013100         10  WS-CURR-MIN             PIC 9(02).                           
013200         10  WS-CURR-SS              PIC 9(02).                           
013300         10  WS-CURR-HS              PIC 9(02).                           
013400     05  FILLER                      PIC X(04).                           
013500                                                                          
013600*****************************************************************         
013700* FILE STATUS AND END-OF-FILE SWITCHES.                                   
013800*****************************************************************         
013900 01  WS-FILE-STATUSES.                                                    
014000     05  WS-VEHFILE-STATUS           PIC X(02) VALUE SPACES.              
014100     05  WS-CUSTFILE-STATUS          PIC X(02) VALUE SPACES.              
014200     05  WS-RENTFILE-STATUS          PIC X(02) VALUE SPACES.              
014300     05  WS-TRANFILE-STATUS          PIC X(02) VALUE SPACES.              
014400     05  WS-REPORT-STATUS            PIC X(02) VALUE SPACES.              
014500     05  FILLER                      PIC X(02).                           
014600                                                                          
014700 01  WS-SWITCHES.                                                         
014800     05  WS-VEH-EOF                  PIC X(01) VALUE 'N'.                 
014900     05  WS-CUST-EOF                 PIC X(01) VALUE 'N'.                 
015000     05  WS-REN-EOF                  PIC X(01) VALUE 'N'.                 
015100     05  WS-TRAN-EOF                 PIC X(01) VALUE 'N'.                 
015200     05  WS-FOUND-VEHICLE            PIC X(01) VALUE 'N'.                 
015300         88  FOUND-VEHICLE           VALUE 'Y'.                           
015400     05  WS-FOUND-CUSTOMER           PIC X(01) VALUE 'N'.                 
015500         88  FOUND-CUSTOMER          VALUE 'Y'.                           
015600     05  WS-PLATE-OK                 PIC X(01) VALUE 'Y'.                 
015700         88  PLATE-IS-OK             VALUE 'Y'.                           
015800     05  WS-AMOUNT-NEG-SW            PIC X(01) VALUE 'N'.                 
015900         88  AMOUNT-IS-NEGATIVE      VALUE 'Y'.                           
016000     05  FILLER                      PIC X(03).                           
016100                                                                          
016200*****************************************************************         
016300* SUBSCRIPTS AND WORK POINTERS - ALL COMP PER SHOP STANDARD.              
016400*****************************************************************         
016500 01  WS-SUBSCRIPTS.                                                       
016600     05  WS-VEH-SUB                  PIC S9(04) COMP VALUE 0.             
016700     05  WS-CUST-SUB                 PIC S9(04) COMP VALUE 0.             
016800     05  WS-REN-SUB                  PIC S9(04) COMP VALUE 0.             
016900     05  WS-UNSTR-PTR                PIC S9(04) COMP VALUE 0.             
017000     05  FILLER                      PIC X(04).                           
017100                                                                          
017200*****************************************************************         
017300* IN-MEMORY FLEET ROSTER, CUSTOMER ROSTER AND RENTAL HISTORY.             
017400*****************************************************************         
017500 77  WS-VEH-COUNT                    PIC S9(04) COMP VALUE 0.             
017600 01  RV-VEH-TABLE.                                                        
017700     05  RV-VEH-ENTRY OCCURS 500 TIMES.                                   
017800         COPY RVVEHREC.                                                   
017900                                                                          
018000 77  WS-CUST-COUNT                   PIC S9(04) COMP VALUE 0.             
018100 01  RV-CUS-TABLE.                                                        
018200     05  RV-CUS-ENTRY OCCURS 2000 TIMES.                                  
018300         COPY RVCUSREC.                                                   
018400                                                                          
018500 77  WS-REN-COUNT                    PIC S9(04) COMP VALUE 0.             
018600 01  RV-REN-TABLE.                                                        
018700     05  RV-REN-ENTRY OCCURS 5000 TIMES.                                  
018800         COPY RVRENREC.                                                   
018900                                                                          
019000*****************************************************************         
019100* SEARCH ARGUMENTS PASSED TO THE 300/310/320 LOOKUP PARAGRAPHS.           
019200*****************************************************************         
019300 01  WS-SEARCH-ARGS.                                                      
019400     05  WS-SEARCH-PLATE             PIC X(06).                           
019500     05  WS-SEARCH-CUST-ID           PIC 9(06).                           
019600     05  WS-SEARCH-CUST-NAME         PIC X(40).                           
019700     05  WS-LIST-FILTER              PIC X(16).                           
019800     05  FILLER                      PIC X(06).                           
019900                                                                          
020000*****************************************************************         
020100* WORK AREAS FOR UNSTRINGING A LEDGER LINE INTO ITS FIELDS.               
020200*****************************************************************         
020300 01  WS-UNSTRING-FIELDS.                                                  
020400     05  WS-TOK-INFO                 PIC X(60).                           
020500     05  WS-TOK-PLATE                PIC X(06).                           
020600     05  WS-TOK-MAKE                 PIC X(20).                           
020700     05  WS-TOK-MODEL                PIC X(20).                           
020800     05  WS-TOK-YEAR-X                PIC X(04).                          
020900     05  WS-TOK-STATUS                PIC X(16).                          
021000     05  WS-TOK-CUST-ID-X             PIC X(06).                          
021100     05  WS-TOK-CUST-NAME             PIC X(40).                          
021200     05  WS-TOK-TYPE                  PIC X(06).                          
021300     05  WS-TOK-DATE                  PIC X(10).                          
021400     05  WS-TOK-AMOUNT-X              PIC X(11).                          
021500     05  FILLER                       PIC X(10).                          
021600                                                                          
021700 01  WS-AMOUNT-PARSE.                                                     
021800     05  WS-AMOUNT-WHOLE             PIC 9(07).                           
021900     05  WS-AMOUNT-FRAC              PIC 9(02).                           
022000                                                                          
022100*****************************************************************         
022200* A SECOND VIEW OF THE AMOUNT PARSE AREA, USED WHEN THE CARD              
022300* TEXT HAS NO DECIMAL POINT AT ALL (WHOLE DOLLARS ONLY).                  
022400*****************************************************************         
022500 01  WS-AMOUNT-PARSE-ALT REDEFINES WS-AMOUNT-PARSE.                       
022600     05  WS-AMOUNT-ALT-WHOLE         PIC 9(07).                           
022700     05  FILLER                      PIC 9(02).                           
022800                                                                          
022900 77  WS-AMOUNT-DISPLAY               PIC -9(07).9(02).                    
023000                                                                          
023100*****************************************************************         
023200* VEHICLE-INFO STRING BUILT FOR A NEWLY ADDED VEHICLE.                    
023300*****************************************************************         
023400 77  WS-VEH-INFO-BUILD                PIC X(60).                          
023500                                                                          
023600*****************************************************************         
023700* TRANSACTION AND ERROR COUNTERS - ALL COMP PER SHOP STANDARD.            
023800*****************************************************************         
023900 01  WS-TRAN-COUNTERS.                                                    
024000     05  WS-NUM-TRAN-RECS            PIC S9(07) COMP VALUE 0.             
024100     05  WS-NUM-TRAN-ERRORS          PIC S9(07) COMP VALUE 0.             
024200     05  WS-NUM-ADDVEH-REQ           PIC S9(07) COMP VALUE 0.             
024300     05  WS-NUM-ADDVEH-OK            PIC S9(07) COMP VALUE 0.             
024400     05  WS-NUM-ADDCUS-REQ           PIC S9(07) COMP VALUE 0.             
024500     05  WS-NUM-ADDCUS-OK            PIC S9(07) COMP VALUE 0.             
024600     05  WS-NUM-RENT-REQ             PIC S9(07) COMP VALUE 0.             
024700     05  WS-NUM-RENT-OK              PIC S9(07) COMP VALUE 0.             
024800     05  WS-NUM-RETURN-REQ           PIC S9(07) COMP VALUE 0.             
024900     05  WS-NUM-RETURN-OK            PIC S9(07) COMP VALUE 0.             
025000     05  WS-NUM-RENT-POSTED          PIC S9(07) COMP VALUE 0.             
025100     05  WS-NUM-RETURN-POSTED        PIC S9(07) COMP VALUE 0.             
025200     05  WS-SUM-AMOUNT               PIC S9(09)V9(02)               RL0055
025300                                      COMP-3 VALUE 0.                     
025400     05  FILLER                      PIC X(06).                           
025500 77  WS-VALID-MSG                    PIC X(40) VALUE SPACES.              
025600                                                                          
025700*****************************************************************         
025800* PRINT LINE LAYOUTS FOR THE FLEET/CUSTOMER/HISTORY LISTINGS              
025900* AND THE TRANSACTION CONTROL-TOTAL REPORT.                               
026000*****************************************************************         
026100 01  RVRPT-HEADER1.                                                       
026200     05  FILLER                      PIC X(01) VALUE SPACE.               
026300     05  FILLER                      PIC X(20)                            
026400                      VALUE 'RVLEDGR - FLEETWAY'.                         
026500     05  FILLER                      PIC X(23)                            
026600                      VALUE ' DAILY LEDGER POSTING RUN'.                  
026700     05  FILLER                      PIC X(08) VALUE '  DATE '.           
026800     05  RPT-MM                      PIC 9(02).                           
026900     05  FILLER                      PIC X(01) VALUE '/'.                 
027000     05  RPT-DD                      PIC 9(02).                           
027100     05  FILLER                      PIC X(01) VALUE '/'.                 
027200     05  RPT-YY                      PIC 9(02).                           
027300     05  FILLER                      PIC X(72).                           
027400                                                                          
027500 01  RVRPT-VEH-HDR.                                                       
027600     05  FILLER                      PIC X(01) VALUE SPACE.               
027700     05  FILLER                      PIC X(30)                            
027800                      VALUE 'FLEET ROSTER LISTING'.                       
027900     05  FILLER                      PIC X(101).                          
028000                                                                          
028100 01  RVRPT-VEH-DETAIL.                                                    
028200     05  FILLER                      PIC X(01) VALUE SPACE.               
028300     05  RPT-VEH-INFO                PIC X(60).                           
028400     05  FILLER                      PIC X(71).                           
028500                                                                          
028600 01  RVRPT-CUS-HDR.                                                       
028700     05  FILLER                      PIC X(01) VALUE SPACE.               
028800     05  FILLER                      PIC X(30)                            
028900                      VALUE 'CUSTOMER ROSTER LISTING'.                    
029000     05  FILLER                      PIC X(101).                          
029100                                                                          
029200 01  RVRPT-CUS-DETAIL.                                                    
029300     05  FILLER                      PIC X(01) VALUE SPACE.               
029400     05  RPT-CUS-ID                  PIC 9(06).                           
029500     05  FILLER                      PIC X(03) VALUE ' - '.               
029600     05  RPT-CUS-NAME                PIC X(40).                           
029700     05  FILLER                      PIC X(82).                           
029800                                                                          
029900 01  RVRPT-HST-HDR.                                                       
030000     05  FILLER                      PIC X(01) VALUE SPACE.               
030100     05  FILLER                      PIC X(30)                            
030200                      VALUE 'RENTAL HISTORY LISTING'.                     
030300     05  FILLER                      PIC X(101).                          
030400                                                                          
030500 01  RVRPT-NO-HISTORY.                                                    
030600     05  FILLER                      PIC X(01) VALUE SPACE.               
030700     05  FILLER                      PIC X(18)                            
030800                      VALUE 'NO RENTAL HISTORY.'.                         
030900     05  FILLER                      PIC X(113).                          
031000                                                                          
031100 01  RVRPT-HST-DETAIL.                                                    
031200     05  FILLER                      PIC X(01) VALUE SPACE.               
031300     05  RPT-HST-TYPE                PIC X(06).                           
031400     05  FILLER                      PIC X(01) VALUE ','.                 
031500     05  RPT-HST-PLATE                PIC X(06).                          
031600     05  FILLER                      PIC X(01) VALUE ','.                 
031700     05  RPT-HST-CUST-NAME            PIC X(40).                          
031800     05  FILLER                      PIC X(01) VALUE ','.                 
031900     05  RPT-HST-DATE                 PIC X(10).                          
032000     05  FILLER                      PIC X(01) VALUE ','.                 
032100     05  RPT-HST-AMOUNT                PIC -9(07).9(02).                  
032200     05  FILLER                      PIC X(54).                           
032300                                                                          
032400 01  RVRPT-BAD-TRAN.                                                      
032500     05  FILLER                      PIC X(01) VALUE SPACE.               
032600     05  FILLER                      PIC X(20)                            
032700                      VALUE '*** REJECTED CARD - '.                       
032800     05  RPT-BAD-TRAN-DATA            PIC X(80).                          
032900     05  FILLER                      PIC X(31).                           
033000                                                                          
033100 01  RVRPT-BAD-TRAN-MSG.                                                  
033200     05  FILLER                      PIC X(01) VALUE SPACE.               
033300     05  FILLER                      PIC X(12)                            
033400                      VALUE '    REASON -'.                               
033500     05  RPT-BAD-MSG                  PIC X(40).                          
033600     05  FILLER                      PIC X(79).                           
033700                                                                          
033800 01  RVRPT-STATS-HDR.                                                     
033900     05  FILLER                      PIC X(01) VALUE SPACE.               
034000     05  FILLER                      PIC X(30)                            
034100                      VALUE 'TRANSACTION CONTROL TOTALS'.                 
034200     05  FILLER                      PIC X(101).                          
034300                                                                          
034400 01  RVRPT-STATS-DETAIL.                                                  
034500     05  FILLER                      PIC X(01) VALUE SPACE.               
034600     05  RPT-STATS-LABEL              PIC X(30).                          
034700     05  RPT-STATS-REQ                 PIC ZZZ,ZZ9.                       
034800     05  FILLER                      PIC X(06) VALUE ' REQ, '.            
034900     05  RPT-STATS-OK                   PIC ZZZ,ZZ9.                      
035000     05  FILLER                      PIC X(07) VALUE ' OK    '.           
035100     05  FILLER                      PIC X(74).                           
035200                                                                          
035300 01  RVRPT-HIST-STATS-DETAIL.                                             
035400     05  FILLER                      PIC X(01) VALUE SPACE.               
035500     05  FILLER                      PIC X(30)                            
035600                      VALUE 'RENT/RETURN POSTED/AMOUNT -   '.             
035700     05  RPT-HIST-RENT-CT               PIC ZZZ,ZZ9.                      
035800     05  FILLER                      PIC X(02) VALUE ' /'.                
035900     05  RPT-HIST-RETURN-CT             PIC ZZZ,ZZ9.                      
036000     05  FILLER                      PIC X(02) VALUE ' $'.                
036100     05  RPT-HIST-SUM-AMT               PIC -Z,ZZZ,ZZ9.99.                
036200     05  FILLER                      PIC X(70).                           
036300                                                                          
036400 PROCEDURE DIVISION.                                                      
036500                                                                          
036600 000-MAIN-PROCESS.                                                        
036700     ACCEPT WS-CURR-DATE FROM DATE.                                       
036800     ACCEPT WS-CURR-TIME FROM TIME.                                       
036900     PERFORM 700-OPEN-FILES.                                              
037000     IF WS-TRAN-EOF NOT = 'Y'                                             
037100         PERFORM 800-INIT-REPORT                                          
037200         PERFORM 100-LOAD-VEHICLE-FILE                                    
037300         PERFORM 110-LOAD-CUSTOMER-FILE                                   
037400         PERFORM 120-LOAD-RENTAL-FILE                                     
037500         PERFORM 200-PROCESS-TRANSACTIONS                                 
037600             UNTIL WS-TRAN-EOF = 'Y'                                      
037700         MOVE SPACES TO WS-LIST-FILTER                                    
037800         PERFORM 810-LIST-VEHICLES                                        
037900         PERFORM 820-LIST-CUSTOMERS                                       
038000         PERFORM 830-LIST-HISTORY                                         
038100         PERFORM 850-REPORT-TRAN-STATS                                    
038200     END-IF.                                                              
038300     PERFORM 790-CLOSE-FILES.                                             
038400     GOBACK.                                                              
038500                                                                          
038600*****************************************************************         
038700* 100 SERIES - STARTUP LOAD OF THE THREE LEDGER FILES.  FIXED             
038800* ORDER - VEHICLES, THEN CUSTOMERS, THEN RENTAL RECORDS - BECAUSE         
038900* THE RENTAL RECORD JOIN AT 120 NEEDS BOTH TABLES ALREADY BUILT.          
039000*****************************************************************         
039100 100-LOAD-VEHICLE-FILE.                                                   
039200     OPEN INPUT VEHICLE-FILE.                                             
039300     IF WS-VEHFILE-STATUS = '00'                                          
039400         PERFORM 105-READ-VEHICLE-RECORD                                  
039500             UNTIL WS-VEH-EOF = 'Y'                                       
039600         CLOSE VEHICLE-FILE                                               
039700     ELSE                                                                 
039800         DISPLAY 'RVLEDGR - VEHFILE NOT FOUND, FLEET TABLE '              
039900                 'STARTS EMPTY'                                           
040000     END-IF.                                                              
040100                                                                          
040200 105-READ-VEHICLE-RECORD.                                                 
040300     READ VEHICLE-FILE                                                    
040400         AT END                                                           
040500             MOVE 'Y' TO WS-VEH-EOF                                       
040600     END-READ.                                                            
040700     IF WS-VEH-EOF NOT = 'Y'                                              
040800         PERFORM 106-PARSE-VEHICLE-LINE                                   
040900         PERFORM 107-ADD-VEHICLE-TO-TABLE                                 
041000     END-IF.                                                              
041100                                                                          
041200 106-PARSE-VEHICLE-LINE.                                                  
041300     UNSTRING VEH-LINE-REC DELIMITED BY ','                               
041400         INTO WS-TOK-INFO, WS-TOK-PLATE, WS-TOK-MAKE,                     
041500              WS-TOK-MODEL, WS-TOK-YEAR-X, WS-TOK-STATUS                  
041600     END-UNSTRING.                                                        
041700                                                                          
041800 107-ADD-VEHICLE-TO-TABLE.                                          RL0009
041900     ADD 1 TO WS-VEH-COUNT.                                               
042000     MOVE WS-TOK-PLATE  TO VEH-LICENSE-PLATE (WS-VEH-COUNT).              
042100     MOVE WS-TOK-MAKE   TO VEH-MAKE          (WS-VEH-COUNT).              
042200     MOVE WS-TOK-MODEL  TO VEH-MODEL         (WS-VEH-COUNT).              
042300     MOVE WS-TOK-YEAR-X TO VEH-YEAR          (WS-VEH-COUNT).              
042400     MOVE WS-TOK-STATUS TO VEH-STATUS        (WS-VEH-COUNT).              
042500     IF NOT VEH-STATUS-VALID (WS-VEH-COUNT)                               
042600         MOVE 'Available' TO VEH-STATUS (WS-VEH-COUNT)                    
042700     END-IF.                                                              
042800     MOVE WS-TOK-INFO   TO VEH-TYPE-INFO (WS-VEH-COUNT).                  
042900*    RL-0009 - THE DESKTOP SYSTEM NEVER PERSISTED THE SUBTYPE             
043000*    FIELDS, SO EVERY RELOADED VEHICLE COMES BACK AS A PLAIN              
043100*    4-SEAT CAR NO MATTER WHAT IT WAS REGISTERED AS - CARRIED             
043200*    FORWARD ON PURPOSE, NOT A DEFECT IN THIS PARAGRAPH.                  
043300     MOVE 4     TO VEH-SEATS      (WS-VEH-COUNT).                         
043400     MOVE SPACE TO VEH-ACCESSIBLE (WS-VEH-COUNT).                         
043500     MOVE 0     TO VEH-CARGO-SIZE (WS-VEH-COUNT).                         
043600     MOVE SPACE TO VEH-TRAILER    (WS-VEH-COUNT).                         
043700                                                                          
043800 110-LOAD-CUSTOMER-FILE.                                                  
043900     OPEN INPUT CUSTOMER-FILE.                                            
044000     IF WS-CUSTFILE-STATUS = '00'                                         
044100         PERFORM 115-READ-CUSTOMER-RECORD                                 
044200             UNTIL WS-CUST-EOF = 'Y'                                      
044300         CLOSE CUSTOMER-FILE                                              
044400     ELSE                                                                 
044500         DISPLAY 'RVLEDGR - CUSTFILE NOT FOUND, ROSTER TABLE '            
044600                 'STARTS EMPTY'                                           
044700     END-IF.                                                              
044800                                                                          
044900 115-READ-CUSTOMER-RECORD.                                                
045000     READ CUSTOMER-FILE                                                   
045100         AT END                                                           
045200             MOVE 'Y' TO WS-CUST-EOF                                      
045300     END-READ.                                                            
045400     IF WS-CUST-EOF NOT = 'Y'                                             
045500         PERFORM 116-PARSE-CUSTOMER-LINE                                  
045600         ADD 1 TO WS-CUST-COUNT                                           
045700         MOVE WS-TOK-CUST-ID-X   TO                                       
045800                  CUST-ID-ALPHA (WS-CUST-COUNT)                           
045900         MOVE WS-TOK-CUST-NAME   TO                                       
046000                  CUST-NAME (WS-CUST-COUNT)                               
046100     END-IF.                                                              
046200                                                                          
046300 116-PARSE-CUSTOMER-LINE.                                                 
046400*    CUSTOMERS.TXT IS SPLIT ON THE FIRST COMMA ONLY, NOT EVERY            
046500*    COMMA, SO A NAME THAT HAPPENS TO CONTAIN A COMMA IS NOT              
046600*    CHOPPED UP.  SAME RULE THE DESKTOP PROGRAM USED.                     
046700     MOVE 1 TO WS-UNSTR-PTR.                                              
046800     UNSTRING CUST-LINE-REC DELIMITED BY ','                              
046900         INTO WS-TOK-CUST-ID-X                                            
047000         WITH POINTER WS-UNSTR-PTR                                        
047100     END-UNSTRING.                                                        
047200     MOVE CUST-LINE-REC (WS-UNSTR-PTR:) TO WS-TOK-CUST-NAME.              
047300                                                                          
047400 120-LOAD-RENTAL-FILE.                                                    
047500     OPEN INPUT RENTAL-FILE.                                              
047600     IF WS-RENTFILE-STATUS = '00'                                         
047700         PERFORM 125-READ-RENTAL-RECORD                                   
047800             UNTIL WS-REN-EOF = 'Y'                                       
047900         CLOSE RENTAL-FILE                                                
048000     ELSE                                                                 
048100         DISPLAY 'RVLEDGR - RENTFILE NOT FOUND, HISTORY TABLE '           
048200                 'STARTS EMPTY'                                           
048300     END-IF.                                                              
048400                                                                          
048500 125-READ-RENTAL-RECORD.                                                  
048600     READ RENTAL-FILE                                                     
048700         AT END                                                           
048800             MOVE 'Y' TO WS-REN-EOF                                       
048900     END-READ.                                                            
049000     IF WS-REN-EOF NOT = 'Y'                                              
049100         PERFORM 126-PARSE-RENTAL-LINE                                    
049200         MOVE WS-TOK-PLATE TO WS-SEARCH-PLATE                             
049300         PERFORM 300-FIND-VEHICLE-BY-PLATE                                
049400         MOVE WS-TOK-CUST-NAME TO WS-SEARCH-CUST-NAME                     
049500         PERFORM 320-FIND-CUSTOMER-BY-NAME                                
049600*        RL-0021 - A RENTAL RECORD THAT DOES NOT JOIN TO BOTH             
049700*        A KNOWN PLATE AND A KNOWN CUSTOMER NAME IS DROPPED               
049800*        SILENTLY ON RELOAD - THIS MATCHES THE DESKTOP SYSTEM             
049900*        AND IS A WEAKER JOIN THAN THE LIVE RENT/RETURN PATH,             
050000*        WHICH IS HANDED ALREADY-RESOLVED TABLE ENTRIES.                  
050100         IF FOUND-VEHICLE AND FOUND-CUSTOMER                              
050200             PERFORM 127-CONVERT-AMOUNT-TEXT                              
050300             ADD 1 TO WS-REN-COUNT                                        
050400             MOVE WS-TOK-TYPE      TO                                     
050500                      REC-TYPE (WS-REN-COUNT)                             
050600             MOVE WS-TOK-PLATE     TO                                     
050700                      REC-LICENSE-PLATE (WS-REN-COUNT)                    
050800             MOVE WS-TOK-CUST-NAME TO                                     
050900                      REC-CUSTOMER-NAME (WS-REN-COUNT)                    
051000             MOVE WS-TOK-DATE      TO                                     
051100                      REC-DATE (WS-REN-COUNT)                             
051200             IF AMOUNT-IS-NEGATIVE                                        
051300                 COMPUTE REC-AMOUNT (WS-REN-COUNT) ROUNDED =              
051400                     0 - (WS-AMOUNT-WHOLE +                               
051500                          (WS-AMOUNT-FRAC / 100))                         
051600             ELSE                                                         
051700                 COMPUTE REC-AMOUNT (WS-REN-COUNT) ROUNDED =              
051800                     WS-AMOUNT-WHOLE + (WS-AMOUNT-FRAC / 100)             
051900             END-IF                                                       
052000         END-IF                                                           
052100     END-IF.                                                              
052200                                                                          
052300 126-PARSE-RENTAL-LINE.                                             RL0021
052400     UNSTRING REN-LINE-REC DELIMITED BY ','                               
052500         INTO WS-TOK-TYPE, WS-TOK-PLATE, WS-TOK-CUST-NAME,                
052600              WS-TOK-DATE, WS-TOK-AMOUNT-X                                
052700     END-UNSTRING.                                                        
052800                                                                          
052900 127-CONVERT-AMOUNT-TEXT.                                           RL0059
053000*    SPLITS THE TEXT AMOUNT FIELD ON ITS DECIMAL POINT SO THE             
053100*    WHOLE-DOLLARS AND CENTS CAN BE RECOMBINED INTO THE PACKED            
053200*    REC-AMOUNT FIELD BY THE CALLER.  BYTE 1 IS THE SIGN                  
053300*    POSITION FROM THE EDITED PICTURE THE AMOUNT WAS WRITTEN              
053400*    WITH (BLANK FOR POSITIVE, '-' FOR NEGATIVE) AND IS TESTED            
053500*    ON ITS OWN BEFORE THE DIGITS ARE UNSTRUNG.                           
053600     MOVE 0   TO WS-AMOUNT-WHOLE, WS-AMOUNT-FRAC.                         
053700     MOVE 'N' TO WS-AMOUNT-NEG-SW.                                        
053800     IF WS-TOK-AMOUNT-X (1:1) = '-'                                       
053900         MOVE 'Y' TO WS-AMOUNT-NEG-SW                                     
054000     END-IF.                                                              
054100     UNSTRING WS-TOK-AMOUNT-X (2:10) DELIMITED BY '.'                     
054200         INTO WS-AMOUNT-WHOLE, WS-AMOUNT-FRAC                             
054300     END-UNSTRING.                                                        
054400                                                                          
054500*****************************************************************         
054600* 200 SERIES - TRANSACTION DISPATCH.  ONE CARD READ, ONE CARD             
054700* PROCESSED, PER CALL - MIRRORS THE OVERNIGHT UPDATE RUN'S                
054800* READ-AND-DISPATCH STRUCTURE.                                            
054900*****************************************************************         
055000 200-PROCESS-TRANSACTIONS.                                                
055100     PERFORM 710-READ-TRAN-FILE.                                          
055200     IF WS-TRAN-EOF NOT = 'Y'                                             
055300         ADD 1 TO WS-NUM-TRAN-RECS                                        
055400         EVALUATE TRUE                                                    
055500             WHEN TRAN-IS-ADD-VEHICLE                                     
055600                 PERFORM 210-PROCESS-ADD-VEHICLE-TRAN                     
055700             WHEN TRAN-IS-ADD-CUSTOMER                                    
055800                 PERFORM 220-PROCESS-ADD-CUSTOMER-TRAN                    
055900             WHEN TRAN-IS-RENT                                            
056000                 PERFORM 230-PROCESS-RENT-TRAN                            
056100             WHEN TRAN-IS-RETURN                                          
056200                 PERFORM 240-PROCESS-RETURN-TRAN                          
056300             WHEN TRAN-IS-LIST-VEHICLES                                   
056400                 MOVE TRAN-FILTER-STATUS TO WS-LIST-FILTER                
056500                 PERFORM 810-LIST-VEHICLES                                
056600             WHEN TRAN-IS-LIST-CUSTOMERS                                  
056700                 PERFORM 820-LIST-CUSTOMERS                               
056800             WHEN TRAN-IS-LIST-HISTORY                                    
056900                 PERFORM 830-LIST-HISTORY                                 
057000             WHEN OTHER                                                   
057100                 MOVE 'UNRECOGNIZED TRANSACTION CODE' TO                  
057200                          WS-VALID-MSG                                    
057300                 PERFORM 299-REPORT-BAD-TRAN                              
057400         END-EVALUATE                                                     
057500     END-IF.                                                              
057600                                                                          
057700 210-PROCESS-ADD-VEHICLE-TRAN.                                      RL0014
057800     ADD 1 TO WS-NUM-ADDVEH-REQ.                                          
057900     MOVE 'Y' TO WS-PLATE-OK.                                             
058000     CALL 'RVVALID' USING TRAN-MAKE, TRAN-MODEL, TRAN-PLATE,              
058100                           WS-PLATE-OK, WS-VALID-MSG.                     
058200     IF NOT PLATE-IS-OK                                                   
058300         PERFORM 299-REPORT-BAD-TRAN                                      
058400     ELSE                                                                 
058500         MOVE TRAN-PLATE TO WS-SEARCH-PLATE                               
058600         PERFORM 300-FIND-VEHICLE-BY-PLATE                                
058700         IF FOUND-VEHICLE                                                 
058800             MOVE 'DUPLICATE VEHICLE LICENSE PLATE' TO                    
058900                      WS-VALID-MSG                                        
059000             PERFORM 299-REPORT-BAD-TRAN                                  
059100         ELSE                                                             
059200             PERFORM 211-ADD-VEHICLE-ENTRY                                
059300             PERFORM 330-APPEND-VEHICLE-RECORD                            
059400             ADD 1 TO WS-NUM-ADDVEH-OK                                    
059500         END-IF                                                           
059600     END-IF.                                                              
059700                                                                          
059800 211-ADD-VEHICLE-ENTRY.                                                   
059900     ADD 1 TO WS-VEH-COUNT.                                               
060000     MOVE TRAN-PLATE    TO VEH-LICENSE-PLATE (WS-VEH-COUNT).              
060100     MOVE TRAN-MAKE     TO VEH-MAKE          (WS-VEH-COUNT).              
060200     MOVE TRAN-MODEL    TO VEH-MODEL         (WS-VEH-COUNT).              
060300     MOVE TRAN-YEAR     TO VEH-YEAR          (WS-VEH-COUNT).              
060400     MOVE 'Available'   TO VEH-STATUS        (WS-VEH-COUNT).              
060500     MOVE 0             TO VEH-SEATS         (WS-VEH-COUNT).              
060600     MOVE SPACE         TO VEH-ACCESSIBLE    (WS-VEH-COUNT).              
060700     MOVE 0             TO VEH-CARGO-SIZE    (WS-VEH-COUNT).              
060800     MOVE SPACE         TO VEH-TRAILER       (WS-VEH-COUNT).              
060900     EVALUATE TRUE                                                        
061000         WHEN TRAN-SUBTYPE-CAR                                            
061100             MOVE TRAN-SEATS TO VEH-SEATS (WS-VEH-COUNT)                  
061200         WHEN TRAN-SUBTYPE-MINIBUS                                        
061300             MOVE TRAN-ACCESSIBLE TO                                      
061400                      VEH-ACCESSIBLE (WS-VEH-COUNT)                       
061500         WHEN TRAN-SUBTYPE-PICKUP                                         
061600             MOVE TRAN-CARGO-SIZE TO                                      
061700                      VEH-CARGO-SIZE (WS-VEH-COUNT)                       
061800             MOVE TRAN-TRAILER TO                                         
061900                      VEH-TRAILER (WS-VEH-COUNT)                          
062000     END-EVALUATE.                                                        
062100     PERFORM 900-BUILD-VEH-INFO-STRING.                                   
062200     MOVE WS-VEH-INFO-BUILD TO VEH-TYPE-INFO (WS-VEH-COUNT).              
062300                                                                          
062400 220-PROCESS-ADD-CUSTOMER-TRAN.                                           
062500     ADD 1 TO WS-NUM-ADDCUS-REQ.                                          
062600     MOVE TRAN-CUST-ID TO WS-SEARCH-CUST-ID.                              
062700     PERFORM 310-FIND-CUSTOMER-BY-ID.                                     
062800     IF FOUND-CUSTOMER                                                    
062900         MOVE 'DUPLICATE CUSTOMER ID' TO WS-VALID-MSG                     
063000         PERFORM 299-REPORT-BAD-TRAN                                      
063100     ELSE                                                                 
063200         ADD 1 TO WS-CUST-COUNT                                           
063300         MOVE TRAN-CUST-ID   TO CUST-ID   (WS-CUST-COUNT)                 
063400         MOVE TRAN-CUST-NAME TO CUST-NAME (WS-CUST-COUNT)                 
063500         PERFORM 340-APPEND-CUSTOMER-RECORD                               
063600         ADD 1 TO WS-NUM-ADDCUS-OK                                        
063700     END-IF.                                                              
063800                                                                          
063900 230-PROCESS-RENT-TRAN.                                             RL0033
064000     ADD 1 TO WS-NUM-RENT-REQ.                                            
064100     MOVE TRAN-PLATE   TO WS-SEARCH-PLATE.                                
064200     PERFORM 300-FIND-VEHICLE-BY-PLATE.                                   
064300     MOVE TRAN-CUST-ID TO WS-SEARCH-CUST-ID.                              
064400     PERFORM 310-FIND-CUSTOMER-BY-ID.                                     
064500     IF NOT FOUND-VEHICLE OR NOT FOUND-CUSTOMER                           
064600         MOVE 'VEHICLE OR CUSTOMER NOT ON FILE' TO                        
064700                  WS-VALID-MSG                                            
064800         PERFORM 299-REPORT-BAD-TRAN                                      
064900     ELSE                                                                 
065000         IF NOT VEH-AVAILABLE (WS-VEH-SUB)                                
065100             MOVE 'VEHICLE IS NOT AVAILABLE' TO WS-VALID-MSG              
065200             PERFORM 299-REPORT-BAD-TRAN                                  
065300         ELSE                                                             
065400             MOVE 'Rented' TO VEH-STATUS (WS-VEH-SUB)                     
065500             PERFORM 231-POST-RENT-HISTORY                                
065600             PERFORM 350-APPEND-RENTAL-RECORD                             
065700             ADD 1 TO WS-NUM-RENT-OK                                      
065800         END-IF                                                           
065900     END-IF.                                                              
066000                                                                          
066100 231-POST-RENT-HISTORY.                                                   
066200     ADD 1 TO WS-REN-COUNT.                                               
066300     MOVE 'RENT  '          TO REC-TYPE (WS-REN-COUNT).                   
066400     MOVE TRAN-PLATE        TO                                            
066500              REC-LICENSE-PLATE (WS-REN-COUNT).                           
066600     MOVE CUST-NAME (WS-CUST-SUB) TO                                      
066700              REC-CUSTOMER-NAME (WS-REN-COUNT).                           
066800     MOVE TRAN-DATE         TO REC-DATE (WS-REN-COUNT).                   
066900     COMPUTE REC-AMOUNT (WS-REN-COUNT) ROUNDED = TRAN-AMOUNT.             
067000                                                                          
067100 240-PROCESS-RETURN-TRAN.                                                 
067200     ADD 1 TO WS-NUM-RETURN-REQ.                                          
067300     MOVE TRAN-PLATE   TO WS-SEARCH-PLATE.                                
067400     PERFORM 300-FIND-VEHICLE-BY-PLATE.                                   
067500     MOVE TRAN-CUST-ID TO WS-SEARCH-CUST-ID.                              
067600     PERFORM 310-FIND-CUSTOMER-BY-ID.                                     
067700     IF NOT FOUND-VEHICLE OR NOT FOUND-CUSTOMER                           
067800         MOVE 'VEHICLE OR CUSTOMER NOT ON FILE' TO                        
067900                  WS-VALID-MSG                                            
068000         PERFORM 299-REPORT-BAD-TRAN                                      
068100     ELSE                                                                 
068200         IF NOT VEH-RENTED (WS-VEH-SUB)                                   
068300             MOVE 'VEHICLE IS NOT RENTED' TO WS-VALID-MSG                 
068400             PERFORM 299-REPORT-BAD-TRAN                                  
068500         ELSE                                                             
068600             MOVE 'Available' TO VEH-STATUS (WS-VEH-SUB)                  
068700             PERFORM 241-POST-RETURN-HISTORY                              
068800             PERFORM 350-APPEND-RENTAL-RECORD                             
068900             ADD 1 TO WS-NUM-RETURN-OK                                    
069000         END-IF                                                           
069100     END-IF.                                                              
069200                                                                          
069300 241-POST-RETURN-HISTORY.                                                 
069400     ADD 1 TO WS-REN-COUNT.                                               
069500     MOVE 'RETURN'          TO REC-TYPE (WS-REN-COUNT).                   
069600     MOVE TRAN-PLATE        TO                                            
069700              REC-LICENSE-PLATE (WS-REN-COUNT).                           
069800     MOVE CUST-NAME (WS-CUST-SUB) TO                                      
069900              REC-CUSTOMER-NAME (WS-REN-COUNT).                           
070000     MOVE TRAN-DATE         TO REC-DATE (WS-REN-COUNT).                   
070100     COMPUTE REC-AMOUNT (WS-REN-COUNT) ROUNDED = TRAN-AMOUNT.             
070200                                                                          
070300 299-REPORT-BAD-TRAN.                                               RL0038
070400     ADD 1 TO WS-NUM-TRAN-ERRORS.                                         
070500     MOVE TRAN-RECORD     TO RPT-BAD-TRAN-DATA.                           
070600     WRITE REPORT-RECORD FROM RVRPT-BAD-TRAN                              
070700         AFTER ADVANCING 1 LINE.                                          
070800     MOVE WS-VALID-MSG    TO RPT-BAD-MSG.                                 
070900     WRITE REPORT-RECORD FROM RVRPT-BAD-TRAN-MSG                          
071000         AFTER ADVANCING 1 LINE.                                          
071100                                                                          
071200*****************************************************************         
071300* 300 SERIES - TABLE LOOKUPS.  PLAIN SEQUENTIAL SEARCH, NO                
071400* SEARCH ALL/INDEX CLAUSES - THE TABLES ARE BUILT IN ARRIVAL              
071500* ORDER, NOT SORTED, SO A BINARY SEARCH WOULD NOT APPLY.                  
071600*****************************************************************         
071700 300-FIND-VEHICLE-BY-PLATE.                                               
071800     MOVE 'N' TO WS-FOUND-VEHICLE.                                        
071900     INSPECT WS-SEARCH-PLATE                                              
072000         CONVERTING 'abcdefghijklmnopqrstuvwxyz'                          
072100                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                         
072200     PERFORM 305-CHECK-NEXT-VEHICLE                                       
072300         VARYING WS-VEH-SUB FROM 1 BY 1                                   
072400         UNTIL WS-VEH-SUB > WS-VEH-COUNT                                  
072500            OR FOUND-VEHICLE.                                             
072600                                                                          
072700 305-CHECK-NEXT-VEHICLE.                                                  
072800     IF VEH-LICENSE-PLATE (WS-VEH-SUB) = WS-SEARCH-PLATE                  
072900         MOVE 'Y' TO WS-FOUND-VEHICLE                                     
073000     END-IF.                                                              
073100                                                                          
073200 310-FIND-CUSTOMER-BY-ID.                                                 
073300     MOVE 'N' TO WS-FOUND-CUSTOMER.                                       
073400     PERFORM 315-CHECK-NEXT-CUSTOMER-ID                                   
073500         VARYING WS-CUST-SUB FROM 1 BY 1                                  
073600         UNTIL WS-CUST-SUB > WS-CUST-COUNT                                
073700            OR FOUND-CUSTOMER.                                            
073800                                                                          
073900 315-CHECK-NEXT-CUSTOMER-ID.                                              
074000     IF CUST-ID (WS-CUST-SUB) = WS-SEARCH-CUST-ID                         
074100         MOVE 'Y' TO WS-FOUND-CUSTOMER                                    
074200     END-IF.                                                              
074300                                                                          
074400 320-FIND-CUSTOMER-BY-NAME.                                               
074500     MOVE 'N' TO WS-FOUND-CUSTOMER.                                       
074600     PERFORM 325-CHECK-NEXT-CUSTOMER-NAME                                 
074700         VARYING WS-CUST-SUB FROM 1 BY 1                                  
074800         UNTIL WS-CUST-SUB > WS-CUST-COUNT                                
074900            OR FOUND-CUSTOMER.                                            
075000                                                                          
075100 325-CHECK-NEXT-CUSTOMER-NAME.                                            
075200     IF CUST-NAME (WS-CUST-SUB) = WS-SEARCH-CUST-NAME                     
075300         MOVE 'Y' TO WS-FOUND-CUSTOMER                                    
075400     END-IF.                                                              
075500                                                                          
075600*****************************************************************         
075700* 330/340/350 - APPEND-ONLY POSTING.  ONE OPEN/WRITE/CLOSE PER            
075800* ACCEPTED TRANSACTION, NOT BATCHED - MATCHES THE DESKTOP                 
075900* SYSTEM'S OPEN-FOR-APPEND-THEN-CLOSE BEHAVIOR EXACTLY.                   
076000*****************************************************************         
076100 330-APPEND-VEHICLE-RECORD.                                         RL0058
076200*    CLEARED FIRST SO A SHORTER STATUS WORD ON THIS TRANSACTION           
076300*    CANNOT LEAVE PART OF A LONGER ONE FROM THE LAST APPEND               
076400*    SITTING AT THE END OF THE LINE (RL-0058).                            
076500     MOVE SPACES TO VEH-LINE-REC.                                         
076600     STRING VEH-TYPE-INFO   (WS-VEH-COUNT) DELIMITED BY SIZE              
076700            ','                            DELIMITED BY SIZE              
076800            VEH-LICENSE-PLATE (WS-VEH-COUNT)                              
076900                                            DELIMITED BY SIZE             
077000            ','                            DELIMITED BY SIZE              
077100            VEH-MAKE          (WS-VEH-COUNT)                              
077200                                            DELIMITED BY SIZE             
077300            ','                            DELIMITED BY SIZE              
077400            VEH-MODEL         (WS-VEH-COUNT)                              
077500                                            DELIMITED BY SIZE             
077600            ','                            DELIMITED BY SIZE              
077700            VEH-YEAR          (WS-VEH-COUNT)                              
077800                                            DELIMITED BY SIZE             
077900            ','                            DELIMITED BY SIZE              
078000            VEH-STATUS        (WS-VEH-COUNT)                              
078100                                            DELIMITED BY SPACE            
078200         INTO VEH-LINE-REC.                                               
078300     OPEN EXTEND VEHICLE-FILE.                                            
078400     WRITE VEH-LINE-REC.                                                  
078500     CLOSE VEHICLE-FILE.                                                  
078600                                                                          
078700 340-APPEND-CUSTOMER-RECORD.                                              
078800*    CLEARED FIRST - SAME REASON AS RL-0058 ABOVE.                        
078900     MOVE SPACES TO CUST-LINE-REC.                                        
079000     STRING CUST-ID   (WS-CUST-COUNT)      DELIMITED BY SIZE              
079100            ','                            DELIMITED BY SIZE              
079200            CUST-NAME (WS-CUST-COUNT)      DELIMITED BY SIZE              
079300         INTO CUST-LINE-REC.                                              
079400     OPEN EXTEND CUSTOMER-FILE.                                           
079500     WRITE CUST-LINE-REC.                                                 
079600     CLOSE CUSTOMER-FILE.                                                 
079700                                                                          
079800 350-APPEND-RENTAL-RECORD.                                                
079900*    CLEARED FIRST - SAME REASON AS RL-0058 ABOVE.                        
080000     MOVE SPACES TO REN-LINE-REC.                                         
080100     MOVE REC-AMOUNT (WS-REN-COUNT) TO WS-AMOUNT-DISPLAY.                 
080200     STRING REC-TYPE          (WS-REN-COUNT)                              
080300                                            DELIMITED BY SPACE            
080400            ','                            DELIMITED BY SIZE              
080500            REC-LICENSE-PLATE (WS-REN-COUNT)                              
080600                                            DELIMITED BY SIZE             
080700            ','                            DELIMITED BY SIZE              
080800            REC-CUSTOMER-NAME (WS-REN-COUNT)                              
080900                                            DELIMITED BY SIZE             
081000            ','                            DELIMITED BY SIZE              
081100            REC-DATE          (WS-REN-COUNT)                              
081200                                            DELIMITED BY SIZE             
081300            ','                            DELIMITED BY SIZE              
081400            WS-AMOUNT-DISPLAY              DELIMITED BY SIZE              
081500         INTO REN-LINE-REC.                                               
081600     OPEN EXTEND RENTAL-FILE.                                             
081700     WRITE REN-LINE-REC.                                                  
081800     CLOSE RENTAL-FILE.                                                   
081900                                                                          
082000*****************************************************************         
082100* 700 SERIES - FILE OPEN/CLOSE AND TRANSACTION FILE READ.                 
082200*****************************************************************         
082300 700-OPEN-FILES.                                                          
082400     OPEN INPUT  TRAN-FILE.                                               
082500     OPEN OUTPUT REPORT-FILE.                                             
082600     IF WS-TRANFILE-STATUS NOT = '00'                                     
082700         DISPLAY 'RVLEDGR - ERROR OPENING TRANFILE, RC = '                
082800                 WS-TRANFILE-STATUS                                       
082900         MOVE 16 TO RETURN-CODE                                           
083000         MOVE 'Y' TO WS-TRAN-EOF                                          
083100     END-IF.                                                              
083200     IF WS-REPORT-STATUS NOT = '00'                                       
083300         DISPLAY 'RVLEDGR - ERROR OPENING RVRPT, RC = '                   
083400                 WS-REPORT-STATUS                                         
083500         MOVE 16 TO RETURN-CODE                                           
083600         MOVE 'Y' TO WS-TRAN-EOF                                          
083700     END-IF.                                                              
083800                                                                          
083900 710-READ-TRAN-FILE.                                                      
084000     READ TRAN-FILE                                                       
084100         AT END                                                           
084200             MOVE 'Y' TO WS-TRAN-EOF                                      
084300     END-READ.                                                            
084400     EVALUATE WS-TRANFILE-STATUS                                          
084500         WHEN '00'                                                        
084600             CONTINUE                                                     
084700         WHEN '10'                                                        
084800             MOVE 'Y' TO WS-TRAN-EOF                                      
084900         WHEN OTHER                                                       
085000             DISPLAY 'RVLEDGR - ERROR READING TRANFILE, RC = '            
085100                     WS-TRANFILE-STATUS                                   
085200             MOVE 'Y' TO WS-TRAN-EOF                                      
085300     END-EVALUATE.                                                        
085400                                                                          
085500 790-CLOSE-FILES.                                                         
085600     CLOSE TRAN-FILE.                                                     
085700     CLOSE REPORT-FILE.                                                   
085800                                                                          
085900*****************************************************************         
086000* 800 SERIES - FLEET/CUSTOMER/HISTORY LISTINGS AND THE                    
086100* TRANSACTION CONTROL-TOTAL REPORT.                                       
086200*****************************************************************         
086300 800-INIT-REPORT.                                                         
086400     MOVE WS-CURR-MM TO RPT-MM.                                           
086500     MOVE WS-CURR-DD TO RPT-DD.                                           
086600     MOVE WS-CURR-YY TO RPT-YY.                                           
086700     WRITE REPORT-RECORD FROM RVRPT-HEADER1                               
086800         AFTER ADVANCING PAGE.                                            
086900                                                                          
087000 810-LIST-VEHICLES.                                                 RL0026
087100     WRITE REPORT-RECORD FROM RVRPT-VEH-HDR                               
087200         AFTER ADVANCING 2 LINES.                                         
087300     PERFORM 815-LIST-ONE-VEHICLE                                         
087400         VARYING WS-VEH-SUB FROM 1 BY 1                                   
087500         UNTIL WS-VEH-SUB > WS-VEH-COUNT.                                 
087600                                                                          
087700 815-LIST-ONE-VEHICLE.                                                    
087800     IF WS-LIST-FILTER = SPACES                                           
087900         OR VEH-STATUS (WS-VEH-SUB) = WS-LIST-FILTER                      
088000         MOVE VEH-TYPE-INFO (WS-VEH-SUB) TO RPT-VEH-INFO                  
088100         WRITE REPORT-RECORD FROM RVRPT-VEH-DETAIL                        
088200             AFTER ADVANCING 1 LINE                                       
088300     END-IF.                                                              
088400                                                                          
088500 820-LIST-CUSTOMERS.                                                      
088600     WRITE REPORT-RECORD FROM RVRPT-CUS-HDR                               
088700         AFTER ADVANCING 2 LINES.                                         
088800     PERFORM 825-LIST-ONE-CUSTOMER                                        
088900         VARYING WS-CUST-SUB FROM 1 BY 1                                  
089000         UNTIL WS-CUST-SUB > WS-CUST-COUNT.                               
089100                                                                          
089200 825-LIST-ONE-CUSTOMER.                                                   
089300     MOVE CUST-ID   (WS-CUST-SUB) TO RPT-CUS-ID.                          
089400     MOVE CUST-NAME (WS-CUST-SUB) TO RPT-CUS-NAME.                        
089500     WRITE REPORT-RECORD FROM RVRPT-CUS-DETAIL                            
089600         AFTER ADVANCING 1 LINE.                                          
089700                                                                          
089800 830-LIST-HISTORY.                                                        
089900     IF WS-REN-COUNT = 0                                                  
090000         WRITE REPORT-RECORD FROM RVRPT-NO-HISTORY                        
090100             AFTER ADVANCING 2 LINES                                      
090200     ELSE                                                                 
090300         WRITE REPORT-RECORD FROM RVRPT-HST-HDR                           
090400             AFTER ADVANCING 2 LINES                                      
090500         PERFORM 835-LIST-ONE-HISTORY-REC                                 
090600             VARYING WS-REN-SUB FROM 1 BY 1                               
090700             UNTIL WS-REN-SUB > WS-REN-COUNT                              
090800     END-IF.                                                              
090900                                                                          
091000 835-LIST-ONE-HISTORY-REC.                                                
091100     MOVE REC-TYPE          (WS-REN-SUB) TO RPT-HST-TYPE.                 
091200     MOVE REC-LICENSE-PLATE (WS-REN-SUB) TO RPT-HST-PLATE.                
091300     MOVE REC-CUSTOMER-NAME (WS-REN-SUB) TO RPT-HST-CUST-NAME.            
091400     MOVE REC-DATE          (WS-REN-SUB) TO RPT-HST-DATE.                 
091500     MOVE REC-AMOUNT        (WS-REN-SUB) TO RPT-HST-AMOUNT.               
091600     WRITE REPORT-RECORD FROM RVRPT-HST-DETAIL                            
091700         AFTER ADVANCING 1 LINE.                                          
091800                                                                          
091900*    RL-0049 - CONTROL TOTALS ARE ACCUMULATED HERE, ONCE PER              
092000*    HISTORY RECORD IN THE TABLE, NOT IN 835 ABOVE - A LSTHST             
092100*    CARD CAN DRIVE 830 MORE THAN ONCE IN A RUN AND THE TOTALS            
092200*    MUST NOT BE COUNTED TWICE.                                           
092300 845-ACCUMULATE-HIST-TOTALS.                                              
092400     ADD REC-AMOUNT (WS-REN-SUB) TO WS-SUM-AMOUNT.                        
092500     IF REC-IS-RENT (WS-REN-SUB)                                          
092600         ADD 1 TO WS-NUM-RENT-POSTED                                      
092700     ELSE                                                                 
092800         ADD 1 TO WS-NUM-RETURN-POSTED                                    
092900     END-IF.                                                              
093000                                                                          
093100 850-REPORT-TRAN-STATS.                                             RL0049
093200     PERFORM 845-ACCUMULATE-HIST-TOTALS                                   
093300         VARYING WS-REN-SUB FROM 1 BY 1                                   
093400         UNTIL WS-REN-SUB > WS-REN-COUNT.                                 
093500     WRITE REPORT-RECORD FROM RVRPT-STATS-HDR                             
093600         AFTER ADVANCING 2 LINES.                                         
093700     MOVE 'TRANSACTION CARDS READ'      TO RPT-STATS-LABEL.               
093800     MOVE WS-NUM-TRAN-RECS              TO RPT-STATS-REQ.                 
093900     MOVE WS-NUM-TRAN-ERRORS            TO RPT-STATS-OK.                  
094000     WRITE REPORT-RECORD FROM RVRPT-STATS-DETAIL                          
094100         AFTER ADVANCING 1 LINE.                                          
094200     MOVE 'ADD-VEHICLE  REQ/OK'         TO RPT-STATS-LABEL.               
094300     MOVE WS-NUM-ADDVEH-REQ             TO RPT-STATS-REQ.                 
094400     MOVE WS-NUM-ADDVEH-OK              TO RPT-STATS-OK.                  
094500     WRITE REPORT-RECORD FROM RVRPT-STATS-DETAIL                          
094600         AFTER ADVANCING 1 LINE.                                          
094700     MOVE 'ADD-CUSTOMER REQ/OK'         TO RPT-STATS-LABEL.               
094800     MOVE WS-NUM-ADDCUS-REQ             TO RPT-STATS-REQ.                 
094900     MOVE WS-NUM-ADDCUS-OK              TO RPT-STATS-OK.                  
095000     WRITE REPORT-RECORD FROM RVRPT-STATS-DETAIL                          
095100         AFTER ADVANCING 1 LINE.                                          
095200     MOVE 'RENT         REQ/OK'         TO RPT-STATS-LABEL.               
095300     MOVE WS-NUM-RENT-REQ               TO RPT-STATS-REQ.                 
095400     MOVE WS-NUM-RENT-OK                TO RPT-STATS-OK.                  
095500     WRITE REPORT-RECORD FROM RVRPT-STATS-DETAIL                          
095600         AFTER ADVANCING 1 LINE.                                          
095700     MOVE 'RETURN       REQ/OK'         TO RPT-STATS-LABEL.               
095800     MOVE WS-NUM-RETURN-REQ             TO RPT-STATS-REQ.                 
095900     MOVE WS-NUM-RETURN-OK              TO RPT-STATS-OK.                  
096000     WRITE REPORT-RECORD FROM RVRPT-STATS-DETAIL                          
096100         AFTER ADVANCING 1 LINE.                                          
096200     MOVE WS-NUM-RENT-POSTED            TO RPT-HIST-RENT-CT.              
096300     MOVE WS-NUM-RETURN-POSTED          TO RPT-HIST-RETURN-CT.            
096400     MOVE WS-SUM-AMOUNT                 TO RPT-HIST-SUM-AMT.              
096500     WRITE REPORT-RECORD FROM RVRPT-HIST-STATS-DETAIL                     
096600         AFTER ADVANCING 1 LINE.                                          
096700                                                                          
096800*****************************************************************         
096900* 900 - BUILDS THE "| PLATE | MAKE | MODEL | YEAR | STATUS |"             
097000* INFO STRING PERSISTED WITH EVERY NEWLY ADDED VEHICLE.  MAKE             
097100* AND MODEL ARE STILL STRUNG DELIMITED BY SPACE HERE, NOT SIZE            
097200* LIKE 330 WAS CHANGED TO UNDER RL-0058 - THIS FIELD IS ONLY 60           
097300* BYTES WIDE AND IS NEVER READ BACK APART FROM BEING DISPLAYED,           
097400* SO A TWO-WORD MAKE IS COMPACTED TO ITS FIRST WORD HERE RATHER           
097500* THAN RUN THE STRING OFF THE END OF WS-VEH-INFO-BUILD.                   
097600*****************************************************************         
097700 900-BUILD-VEH-INFO-STRING.                                               
097800     MOVE SPACES TO WS-VEH-INFO-BUILD.                                    
097900     STRING '| '                        DELIMITED BY SIZE                 
098000            VEH-LICENSE-PLATE (WS-VEH-COUNT)                              
098100                                         DELIMITED BY SIZE                
098200            ' | '                       DELIMITED BY SIZE                 
098300            VEH-MAKE          (WS-VEH-COUNT)                              
098400                                         DELIMITED BY SPACE               
098500            ' | '                       DELIMITED BY SIZE                 
098600            VEH-MODEL         (WS-VEH-COUNT)                              
098700                                         DELIMITED BY SPACE               
098800            ' | '                       DELIMITED BY SIZE                 
098900            VEH-YEAR          (WS-VEH-COUNT)                              
099000                                         DELIMITED BY SIZE                
099100            ' | '                       DELIMITED BY SIZE                 
099200            VEH-STATUS        (WS-VEH-COUNT)                              
099300                                         DELIMITED BY SPACE               
099400            ' |'                        DELIMITED BY SIZE                 
099500         INTO WS-VEH-INFO-BUILD.                                          
