000100 *****************************************************************        
000200 * RVRENREC  -  RENTAL HISTORY RECORD LAYOUT                              
000300 *                                                                        
000400 * ONE ENTRY PER RENT OR RETURN TRANSACTION POSTED TO THE LEDGER          
000500 * (RENTAL_RECORDS.TXT).  LINKS TO THE VEHICLE BY PLATE AND TO            
000600 * THE CUSTOMER BY NAME - NOT BY ID.  SEE SPEC NOTE UNDER                 
000700 * 120-LOAD-RENTAL-FILE IN RVLEDGR FOR WHY THE WEAKER JOIN IS             
000800 * KEPT ON RELOAD EVEN THOUGH THE LIVE POST PASSES RESOLVED               
000900 * TABLE ENTRIES.                                                         
001000 *****************************************************************        
001100     05  REC-TYPE                    PIC X(06).                           
001200         88  REC-IS-RENT             VALUE 'RENT'.                        
001300         88  REC-IS-RETURN           VALUE 'RETURN'.                      
001400     05  REC-LICENSE-PLATE           PIC X(06).                           
001500     05  REC-CUSTOMER-NAME           PIC X(40).                           
001600     05  REC-DATE                    PIC X(10).                           
001700     05  REC-DATE-PARTS REDEFINES REC-DATE.                               
001800         10  REC-DATE-YYYY           PIC X(04).                           
001900         10  FILLER                  PIC X(01).                           
002000         10  REC-DATE-MM             PIC X(02).                           
002100         10  FILLER                  PIC X(01).                           
002200         10  REC-DATE-DD             PIC X(02).                           
002300     05  REC-AMOUNT                  PIC S9(07)V9(02)                     
002400                                      COMP-3.                             
002500     05  FILLER                      PIC X(10).                           
