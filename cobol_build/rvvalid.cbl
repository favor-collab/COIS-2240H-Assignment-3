000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.  RVVALID.                                                    
000300 AUTHOR.  T W KRESS.                                                      
000400 INSTALLATION.  FLEETWAY RENTAL SYSTEMS - MIS DEPT.                       
000500 DATE-WRITTEN.  06/03/87.                                                 
000600 DATE-COMPILED.                                                           
000700 SECURITY.  NON-CONFIDENTIAL.                                             
000800*****************************************************************         
000900* RVVALID                                                                 
001000*                                                                         
001100* APPLIES THE VEHICLE "ADD" BUSINESS RULES THAT RVLEDGR CANNOT            
001200* SKIP EVEN IF THE DUPLICATE-PLATE CHECK WOULD OTHERWISE PASS -           
001300*     1) CAPITALIZE MAKE AND MODEL (FIRST CHAR UP, REST DOWN)             
001400*     2) UPPER-CASE AND VALIDATE THE LICENSE PLATE, EXACTLY               
001500*        3 LETTERS FOLLOWED BY 3 DIGITS                                   
001600* A FAILED PLATE CHECK MUST STOP THE ADD BEFORE RVLEDGR EVER              
001700* LOOKS THE PLATE UP IN THE FLEET TABLE - CALLER CHECKS                   
001800* LK-PLATE-OK BEFORE GOING NEAR 300-FIND-VEHICLE-BY-PLATE.                
001900*                                                                         
002000*  06/03/87  TWK  ORIGINAL PROGRAM.                                       
002100*  11/19/88  TWK  MODEL FIELD WAS NOT BEING CAPITALIZED WHEN              
002200*                 MAKE WAS BLANK - FIXED 220-CAPITALIZE-WORK.             
002300*  02/08/90  DWS  ADDED LK-VALID-MSG SO RVLEDGR CAN PRINT A               
002400*                 REASON ON THE ERROR LISTING INSTEAD OF A                
002500*                 BARE REJECT CODE.                                       
002600*  09/14/91  TWK  PLATE CHECK REWRITTEN TO SCAN EACH LETTER               
002700*                 POSITION INSTEAD OF COMPARING THE WHOLE FIELD           
002800*                 AGAINST A TABLE OF VALID PREFIXES.                      
002900*  05/02/93  RGH  CLEAN UP - REMOVED DEAD WS-SCRATCH FIELD LEFT           
003000*                 OVER FROM THE 91 REWRITE.                               
003100*  01/11/99  DWS  Y2K REVIEW - PROGRAM CARRIES NO DATE FIELDS             
003200*                 OF ITS OWN, NO CHANGE REQUIRED.                         
003300*  07/30/01  RGH  DOCUMENTED THE ORDER-OF-OPERATIONS NOTE ABOVE           
003400*                 AFTER A PROD INCIDENT WHERE A BAD PLATE                 
003500*                 SLIPPED INTO THE DUP CHECK.                             
003600*****************************************************************         
003700                                                                          
003800 ENVIRONMENT DIVISION.                                                    
003900                                                                          
004000 DATA DIVISION.                                                           
004100                                                                          
004200 WORKING-STORAGE SECTION.                                                 
004300                                                                          
004400     01  WS-CAP-WORK.                                                     
004500         05  WS-CAP-FIRST-CHAR       PIC X(01).                           
004600         05  WS-CAP-REST-CHARS       PIC X(19).                           
004700     01  WS-CAP-CHARS REDEFINES WS-CAP-WORK                               
004800                                     PIC X(01) OCCURS 20 TIMES.           
004900                                                                          
005000     01  WS-PLATE-WORK               PIC X(06).                           
005100     01  WS-PLATE-CHARS REDEFINES WS-PLATE-WORK                           
005200                                     PIC X(01) OCCURS 06 TIMES.           
005300     01  WS-PLATE-PARTS REDEFINES WS-PLATE-WORK.                          
005400         05  WS-PLATE-LETTERS        PIC X(03).                           
005500         05  WS-PLATE-DIGITS         PIC 9(03).                           
005600                                                                          
005700     01  WS-SUB                      PIC S9(02) COMP VALUE +0.            
005800                                                                          
005900 LINKAGE SECTION.                                                         
006000                                                                          
006100     01  LK-MAKE                     PIC X(20).                           
006200     01  LK-MODEL                    PIC X(20).                           
006300     01  LK-PLATE                    PIC X(06).                           
006400     01  LK-PLATE-OK                 PIC X(01).                           
006500         88  LK-PLATE-IS-VALID       VALUE 'Y'.                           
006600     01  LK-VALID-MSG                PIC X(40).                   RV0027  
006700                                                                          
006800*****************************************************************         
006900 PROCEDURE DIVISION USING LK-MAKE, LK-MODEL, LK-PLATE,                    
007000                           LK-PLATE-OK, LK-VALID-MSG.                     
007100*****************************************************************         
007200                                                                          
007300 000-MAIN.                                                                
007400     MOVE SPACES TO LK-VALID-MSG.                                         
007500     PERFORM 200-CAPITALIZE-MAKE.                                         
007600     PERFORM 210-CAPITALIZE-MODEL.                                        
007700     PERFORM 300-VALIDATE-PLATE.                                          
007800     GOBACK.                                                              
007900                                                                          
008000 200-CAPITALIZE-MAKE.                                                     
008100     IF LK-MAKE NOT = SPACES                                              
008200         MOVE LK-MAKE TO WS-CAP-WORK                                      
008300         PERFORM 220-CAPITALIZE-WORK                                      
008400         MOVE WS-CAP-WORK TO LK-MAKE                                      
008500     END-IF.                                                              
008600                                                                          
008700 210-CAPITALIZE-MODEL.                                                    
008800     IF LK-MODEL NOT = SPACES                                             
008900         MOVE LK-MODEL TO WS-CAP-WORK                                     
009000         PERFORM 220-CAPITALIZE-WORK                                      
009100         MOVE WS-CAP-WORK TO LK-MODEL                                     
009200     END-IF.                                                              
009300                                                                          
009400*    LOWER THE WHOLE WORD, THEN PUT BACK AN UPPER-CASE                    
009500*    FIRST CHARACTER - SEE 11/19/88 ABOVE.                                
009600 220-CAPITALIZE-WORK.                                             RV0014  
009700     INSPECT WS-CAP-WORK CONVERTING                                       
009800         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                                     
009900      TO  'abcdefghijklmnopqrstuvwxyz'.                                   
010000     INSPECT WS-CAP-CHARS(1) CONVERTING                                   
010100         'abcdefghijklmnopqrstuvwxyz'                                     
010200      TO  'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                   
010300                                                                          
010400*    UPPER-CASE THEN CHECK [A-Z]{3}[0-9]{3} - SEE 09/14/91.               
010500 300-VALIDATE-PLATE.                                                      
010600     MOVE LK-PLATE TO WS-PLATE-WORK.                                      
010700     INSPECT WS-PLATE-WORK CONVERTING                                     
010800         'abcdefghijklmnopqrstuvwxyz'                                     
010900      TO  'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                   
011000     MOVE 'Y' TO LK-PLATE-OK.                                             
011100     PERFORM 310-CHECK-NEXT-PLATE-LETTER                                  
011200         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 3                      
011300            OR LK-PLATE-OK = 'N'.                                         
011400     IF LK-PLATE-OK = 'Y'                                                 
011500         IF WS-PLATE-DIGITS NOT NUMERIC                                   
011600             MOVE 'N' TO LK-PLATE-OK                                      
011700         END-IF                                                           
011800     END-IF.                                                              
011900     IF LK-PLATE-OK = 'Y'                                                 
012000         MOVE WS-PLATE-WORK TO LK-PLATE                                   
012100     ELSE                                                                 
012200         MOVE 'INVALID LICENSE PLATE FORMAT' TO LK-VALID-MSG              
012300     END-IF.                                                              
012400                                                                          
012500 310-CHECK-NEXT-PLATE-LETTER.                                     RV0041  
012600     IF WS-PLATE-CHARS(WS-SUB) < 'A' OR                                   
012700        WS-PLATE-CHARS(WS-SUB) > 'Z'                                      
012800         MOVE 'N' TO LK-PLATE-OK                                          
012900     END-IF.                                                              
